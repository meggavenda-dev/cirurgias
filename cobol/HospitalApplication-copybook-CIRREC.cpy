000100******************************************************************
000200*    COPYBOOK:  CIRREC                                          *
000300*    DESCRIPTION: SURGICAL-CASE RECORD - THE CORE RECORD OF THE *
000400*                 CONSOLIDATION RUN.  TIES ONE PATIENT          *
000500*                 ENCOUNTER AT ONE HOSPITAL TO A PROVIDER, AN   *
000600*                 INSURANCE PLAN, A PROCEDURE TYPE, A CASE      *
000700*                 STATUS, AND THE BILLING REFERENCE NUMBERS.    *
000800*    MAINTENANCE HISTORY                                       *
000900*    ----------------------------------------------------------*
001000*    05/09/09  JS   ORIGINAL COPYBOOK                           *
001100*    09/09/98  TGD  Y2K REVIEW - CIR-DATA-CIRURGIA, CIR-DATA-   *
001200*                   PAGAMENTO, CIR-CREATED-AT AND CIR-UPDATED-  *
001300*                   AT ARE ALL STORED AS FULL 4-DIGIT-YEAR ISO  *
001400*                   STRINGS ALREADY - NO CHANGE REQUIRED        *
001500*    02/17/12  RDP  ADDED CIR-DATA-PAGAMENTO AND CIR-GUIA-AMHP- *
001600*                   TISS-COMPL PER THE SCHEMA ADD-ON FROM THE   *
001700*                   BILLING OFFICE (REQ #5340) - BOTH MAY COME  *
001800*                   IN BLANK ON OLDER FEEDS                     *
001900*    08/14/15  MBH  GROUPED THE FIVE KEY FIELDS UNDER CIR-KEY   *
002000*                   SO THE CONSOLIDATION RUN CAN MOVE THE WHOLE *
002100*                   KEY IN ONE STATEMENT (REQ #6011)            *
002200******************************************************************
002300 01  CIR-REC.
002400** THE FIRST FIVE ELEMENTARY ITEMS FALL IN ONE CONTIGUOUS GROUP
002500** AND TOGETHER FORM THE UNIQUE KEY OF THE SURGICAL-CASE RECORD.
002600     05  CIR-KEY.
002700         10  CIR-HOSPITAL            PIC X(30).
002800         10  CIR-ATENDIMENTO         PIC X(12).
002900         10  CIR-PACIENTE            PIC X(40).
003000         10  CIR-PRESTADOR           PIC X(40).
003100         10  CIR-DATA-CIRURGIA       PIC X(10).
003200     05  CIR-CONVENIO                PIC X(25).
003300** THE TWO CATALOG REFERENCES ARE GROUPED SO THE REPORT PROGRAM
003400** CAN DROP BOTH SUPPRESSED ID COLUMNS IN ONE MOVE (SEE THE
003500** ALTERNATE VIEW BELOW, CIR-CATALOG-IDS-ALT).
003600     05  CIR-CATALOG-IDS.
003700         10  CIR-PROCEDIMENTO-TIPO-ID PIC 9(05).
003800         10  CIR-SITUACAO-ID         PIC 9(05).
003900     05  CIR-CATALOG-IDS-ALT REDEFINES CIR-CATALOG-IDS
004000                                  PIC X(10).
004100     05  CIR-GUIA-AMHPTISS           PIC X(20).
004200     05  CIR-GUIA-AMHPTISS-COMPL     PIC X(20).
004300     05  CIR-FATURA                  PIC X(15).
004400     05  CIR-OBSERVACOES             PIC X(60).
004500     05  CIR-DATA-PAGAMENTO          PIC X(10).
004600     05  CIR-CREATED-AT              PIC X(19).
004700     05  CIR-UPDATED-AT              PIC X(19).
004800     05  FILLER                      PIC X(15).
