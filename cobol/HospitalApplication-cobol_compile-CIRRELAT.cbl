000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CIRRELAT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/02/86.
000600 DATE-COMPILED. 06/02/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          PRINTS THE SURGICAL-CASE REGISTER (RELATORIO) FROM THE
001300*          CONSOLIDATED OUT-CIRURGIAS FILE PRODUCED BY CIRMERGE.
001400*          ONE SECTION PER HOSPITAL, HOSPITALS IN ASCENDING
001500*          ALPHABETICAL ORDER OF THE CLEANED-UP SECTION NAME,
001600*          CASES WITHIN A SECTION IN (DATA-CIRURGIA, PACIENTE)
001700*          ORDER.  THE CATALOG-LOOKUP IDS ARE NOT PRINTED - THIS
001800*          IS A REGISTER FOR THE BILLING OFFICE, NOT A CATALOG
001900*          CROSS-REFERENCE.
002000*
002100*          THERE IS NO SORT-UTILITY STEP AHEAD OF THIS PROGRAM IN
002200*          THE JCL - THE WHOLE CONSOLIDATED FILE IS LOADED INTO
002300*          A WORKING-STORAGE TABLE AND SORTED IN PLACE BEFORE
002400*          PRINTING.  A RUN OF MORE THAN CIR-TABLE-MAX-ROWS CASES
002500*          IS AN OPERATIONS PROBLEM, NOT A DATA PROBLEM, AND
002600*          ABENDS RATHER THAN TRUNCATING THE REGISTER SILENTLY.
002700*
002800*    THIS PROGRAM WRITES NO SORT-UTILITY CONTROL CARDS AND CALLS
002900*    NO SORT VERB - THE EXCHANGE SORT IN SECTION 200 BELOW IS THE
003000*    WHOLE ORDERING STEP, CHOSEN BECAUSE THE CONSOLIDATED FILE IS
003100*    SMALL ENOUGH TO FIT ENTIRELY IN WORKING STORAGE.
003200*
003300*    A SECTION'S RECORD COUNT PRINTS AT THE BOTTOM OF ITS OWN
003400*    HOSPITAL BLOCK, NOT AT THE TOP - THE TOTAL ISN'T KNOWN UNTIL
003500*    THE CONTROL BREAK ON THE NEXT HOSPITAL (OR END OF TABLE) FIRES.
003600*
003700*    MAINTENANCE HISTORY
003800*    ----------------------------------------------------------
003900*    06/02/86  JS   ORIGINAL PROGRAM
004000*    09/09/98  TGD  Y2K REVIEW - DATA-CIRURGIA IS A FULL 4-DIGIT-
004100*                   YEAR ISO STRING ALREADY, NO CHANGE REQUIRED
004200*    04/11/14  RDP  SECTION NAME SANITIZING RULE EXPANDED TO
004300*                   MATCH THE NEW EXPORT STANDARD - STRIP
004400*                   : \ / ? * [ ] AND TRUNCATE TO 31 BYTES
004500*                   (REQ #5802)
004600*    01/30/20  MBH  ADDED THE GRAND-TOTAL LINE AT THE BOTTOM OF
004700*                   THE REGISTER - AUDIT ASKED FOR A SINGLE
004800*                   NUMBER THEY COULD TIE BACK TO THE MERGE
004900*                   COUNTERS (REQ #6240)
005000*    04/11/14  RDP  150-SANITIZE-HOSPITAL NOW CALLS TRIMLEN TO
005100*                   TEST FOR AN EMPTY RESULT INSTEAD OF COMPARING
005200*                   WS-HOSP-CLEAN TO SPACES DIRECTLY - A NAME
005300*                   LEFT ALL LOW-VALUES BY THE CHARACTER SCAN
005400*                   WAS SLIPPING PAST THE SPACES TEST (REQ #5802)
005500*    10/12/21  RDP  MOVED MORE-CIRURGIAS-SW AND ALL OF THE TABLE
005600*                   AND SANITIZE SUBSCRIPTS/WORK FIELDS TO
005700*                   STANDALONE 77-LEVEL ENTRIES TO MATCH THE SHOP'S
005800*                   OTHER PROGRAMS - NONE OF THEM IS EVER MOVED OR
005900*                   INITIALIZED AS A GROUP (REQ #6518)
006000*    11/03/21  RDP  EXPANDED THE REMARKS AND ADDED A COMMENT OVER
006100*                  EVERY STEP OF THE TABLE LOAD, SORT AND PRINT
006200*                  PASSES AT AUDIT'S REQUEST - THIS PROGRAM HAD TOO
006300*                  FEW NOTES FOR A NEW PROGRAMMER TO FOLLOW COLD
006400*                  (REQ #6518)
006500******************************************************************
006600 ENVIRONMENT DIVISION.
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER. IBM-390.
006900 OBJECT-COMPUTER. IBM-390.
007000*    C01 DRIVES THE CARRIAGE TO CHANNEL 1 ON THE PRINT FORM - USED
007100*    ONLY BY THE SECTION-HEADER PAGE EJECT BELOW (NEXT-PAGE).
007200 SPECIAL-NAMES.
007300     C01 IS NEXT-PAGE.
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700*    SYSOUT CARRIES THE ABEND TRAIL ONLY - NO NORMAL-PATH MESSAGES
007800*    GO HERE, THOSE ALL GO TO DISPLAY/CONSOLE.
007900     SELECT SYSOUT
008000     ASSIGN TO UT-S-SYSOUT
008100       ORGANIZATION IS SEQUENTIAL.
008200
008300*    THE CONSOLIDATED SURGICAL-CASE FILE WRITTEN BY CIRMERGE - THE
008400*    ONLY INPUT THIS PROGRAM EVER READS.
008500     SELECT OUT-CIRURGIAS
008600     ASSIGN TO UT-S-OUTCIR
008700       ACCESS MODE IS SEQUENTIAL
008800       FILE STATUS IS IFCODE.
008900
009000*    THE PRINT-IMAGE REGISTER - ASSIGNED SEQUENTIAL LIKE EVERY
009100*    OTHER PRINT FILE IN THE SHOP, NO SPECIAL CARRIAGE-CONTROL
009200*    ASSIGNMENT NEEDED BEYOND THE SPECIAL-NAMES CLAUSE ABOVE.
009300     SELECT RELATORIO
009400     ASSIGN TO UT-S-RELATORIO
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS OFCODE.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000*    SYSOUT RECORD - WIDE ENOUGH FOR ONE LINE OF ABENDREC.
010100 FD  SYSOUT
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 130 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS SYSOUT-REC.
010700 01  SYSOUT-REC  PIC X(130).
010800*    WIDE ENOUGH FOR ONE LINE OF THE ABENDREC LAYOUT BELOW.
010900
011000****** CONSOLIDATED SURGICAL-CASE FILE WRITTEN BY CIRMERGE - THIS
011100****** IS THE ONLY INPUT TO THE REGISTER.
011200 FD  OUT-CIRURGIAS
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 345 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS OUT-CIR-REC.
011800 01  OUT-CIR-REC                 PIC X(345).
011900*    FLAT 345-BYTE VIEW - THE TRUE LAYOUT IS IN CIRREC BELOW.
012000
012100****** PRINT-IMAGE REGISTER - ONE SECTION PER HOSPITAL.
012200 FD  RELATORIO
012300     RECORDING MODE IS F
012400     LABEL RECORDS ARE STANDARD
012500     RECORD CONTAINS 290 CHARACTERS
012600     BLOCK CONTAINS 0 RECORDS
012700     DATA RECORD IS RELATORIO-REC.
012800 01  RELATORIO-REC               PIC X(290).
012900*    FLAT 290-BYTE VIEW - THE PRINT-LINE GROUPS BELOW ARE ALL
013000*    MOVED OUT TO THIS ONE AREA BEFORE EACH WRITE.
013100
013200 WORKING-STORAGE SECTION.
013300
013400 01  FILE-STATUS-CODES.
013500*    OUT-CIRURGIAS STATUS - "10" IS THE ONLY CODE THIS PROGRAM
013600*    EVER TESTS.
013700     05  IFCODE                  PIC X(2).
013800         88 NO-MORE-CIRURGIAS  VALUE "10".
013900*    RELATORIO STATUS - WRITE-ONLY, SO ONLY CODE-WRITE IS EVER
014000*    MEANINGFUL HERE.
014100     05  OFCODE                  PIC X(2).
014200         88 CODE-WRITE    VALUE SPACES.
014300*    PADS THE GROUP TO AN EVEN 8 BYTES - NO FUNCTIONAL USE.
014400     05  FILLER                  PIC X(2).
014500
014600** QSAM FILE - SEQUENTIAL WORK AREA FOR THE CURRENT CIRURGIAS
014700** RECORD BEING LOADED INTO THE SORT TABLE.
014800*    CIR-REC - THE SAME 345-BYTE SURGICAL-CASE LAYOUT CIRMERGE
014900*    WRITES OUT-CIRURGIAS WITH.  ONLY THE CURRENT RECORD LIVES
015000*    HERE - ONCE LOADED, EVERY FIELD A SECTION PRINTS COMES OFF
015100*    THE SORT TABLE BELOW, NOT OFF CIR-REC.
015200 COPY CIRREC.
015300
015400*    END-OF-FILE SWITCH FOR THE SEQUENTIAL TABLE-LOAD PASS BELOW.
015500*    STANDALONE 77-LEVEL ENTRY, NOT PART OF ANY STRUCTURED RECORD.
015600 77  MORE-CIRURGIAS-SW           PIC X(1) VALUE SPACE.
015700     88 NO-MORE-CIRURGIAS-RECS VALUE "N".
015800     88 MORE-CIRURGIAS-RECS    VALUE " ".
015900
016000*    RUN CONTROL TOTALS, DISPLAYED TO SYSOUT AT 900-CLEANUP.
016100 01  COUNTERS-AND-ACCUMULATORS.
016200*    TOTAL ROWS READ FROM OUT-CIRURGIAS - ALSO THE TABLE ROW COUNT.
016300     05  CIR-RECORDS-READ        PIC S9(7) COMP.
016400*    ONE DETAIL LINE PER ROW PRINTED - SHOULD EQUAL CIR-RECORDS-READ
016500*    AT THE END OF A CLEAN RUN.
016600     05  CIR-DETAIL-LINES-WRITTEN PIC S9(7) COMP.
016700     05  CIR-SECTION-COUNT       PIC S9(7) COMP.
016800*    RESET TO ZERO AT EACH CONTROL BREAK - THE CURRENT HOSPITAL'S
016900*    RUNNING DETAIL-LINE COUNT, PRINTED AT 320-WRITE-SECTION-TOTAL.
017000     05  CIR-SECTIONS-WRITTEN    PIC S9(7) COMP.
017100     05  FILLER                  PIC X(06).
017200*    NOT CARRIED INTO THE EDITED REDEFINITION BELOW.
017300
017400** ALTERNATE EDITED VIEW OF THE RUN COUNTERS FOR THE HEADER AND
017500** TOTAL LINES.
017600 01  COUNTERS-EDIT REDEFINES COUNTERS-AND-ACCUMULATORS.
017700     05  CIR-RECORDS-READ-ED         PIC ZZZZ,ZZ9.
017800*    EDITED FOR THE "SURGICAL-CASE RECORDS READ" SYSOUT LINE.
017900     05  CIR-DETAIL-LINES-WRITTEN-ED PIC ZZZZ,ZZ9.
018000*    EDITED FOR THE "DETAIL LINES WRITTEN" SYSOUT LINE.
018100     05  CIR-SECTION-COUNT-ED        PIC ZZZZ,ZZ9.
018200*    NOT ITSELF DISPLAYED TO SYSOUT - THIS REDEFINITION EXISTS SO
018300*    THE WHOLE COUNTERS GROUP HAS ONE EDITED MIRROR, NOT BECAUSE
018400*    EVERY FIELD IN IT IS USED.
018500     05  CIR-SECTIONS-WRITTEN-ED     PIC ZZZZ,ZZ9.
018600*    EDITED FOR THE "HOSPITAL SECTIONS WRITTEN" SYSOUT LINE.
018700     05  FILLER                      PIC X(06).
018800*    MIRRORS THE FILLER ABOVE - NEITHER SIDE OF THE REDEFINITION
018900*    GIVES THIS PAD BYTE RANGE A NAME.
019000
019100** SUBSCRIPTS AND WORK FIELDS FOR THE TABLE LOAD AND THE
019200** EXCHANGE SORT - ALL DECLARED COMP, NONE OF THEM EVER APPEAR
019300** ON A REPORT LINE.  STANDALONE 77-LEVEL ENTRIES - EACH ONE IS
019400** MOVED/TESTED INDIVIDUALLY, NEVER AS A GROUP.
019500*    COUNTS ROWS LOADED INTO CIR-SORT-TABLE - ALSO THE UPPER BOUND
019600*    FOR THE SORT AND PRINT LOOPS BELOW.
019700 77  WS-ROW-COUNT            PIC S9(4) COMP VALUE ZERO.
019800*    OUTER INDEX OF THE SELECTION SORT - THE SLOT BEING FILLED.
019900 77  CIR-OUT-SUB             PIC S9(4) COMP.
020000*    INNER SCAN INDEX - WALKS FROM CIR-SCAN-START TO THE END.
020100 77  CIR-IN-SUB              PIC S9(4) COMP.
020200*    TRACKS THE LOWEST ROW FOUND SO FAR DURING ONE INNER SCAN.
020300 77  CIR-MIN-SUB             PIC S9(4) COMP.
020400*    ONE PAST CIR-OUT-SUB - WHERE THE INNER SCAN BEGINS EACH PASS.
020500 77  CIR-SCAN-START          PIC S9(4) COMP.
020600*    WALKS THE SORTED TABLE IN ORDER DURING THE PRINT PASS.
020700 77  CIR-PRINT-SUB           PIC S9(4) COMP.
020800*    HARD CEILING ON THE SORT TABLE - A RUN OVER THIS SIZE ABENDS
020900*    RATHER THAN TRUNCATE THE REGISTER SILENTLY.
021000 77  CIR-TABLE-MAX-ROWS      PIC S9(4) COMP VALUE 2000.
021100
021200** HOSPITAL-NAME SANITIZING WORK AREA - R9.  STANDALONE 77-LEVEL
021300** ENTRIES FOR THE SAME REASON AS THE TABLE SUBSCRIPTS ABOVE.
021400*    SCANS CIR-HOSPITAL ONE BYTE AT A TIME, POSITION 1 THROUGH 30.
021500 77  WS-SRC-SUB              PIC S9(4) COMP.
021600*    POSITION OF THE NEXT FREE BYTE IN WS-HOSP-CLEAN.
021700 77  WS-OUT-SUB              PIC S9(4) COMP.
021800*    HOLDS THE ONE SOURCE BYTE CURRENTLY UNDER THE SCAN.
021900 77  WS-SCAN-CHAR            PIC X(01).
022000*    THE SANITIZED HOSPITAL NAME - : \ / ? * [ ] STRIPPED,
022100*    TRUNCATED TO 31 BYTES, BLANK BECOMES SEM_HOSPITAL.
022200 77  WS-HOSP-CLEAN           PIC X(31) VALUE SPACES.
022300*    RETURNED BY TRIMLEN - ZERO MEANS THE CLEANED NAME IS EMPTY.
022400 77  WS-TRIMMED-LTH          PIC S9(4).
022500*    THE HOSPITAL NAME OF THE SECTION CURRENTLY OPEN FOR PRINTING -
022600*    HIGH-VALUES BEFORE THE FIRST ROW SO THE FIRST ROW ALWAYS
022700*    TRIPS THE CONTROL BREAK.
022800 77  WS-CURRENT-SECTION      PIC X(31) VALUE HIGH-VALUES.
022900
023000** ONE ROW PER SURGICAL CASE LOADED FROM OUT-CIRURGIAS.  THE
023100** CATALOG-ID FIELDS ON THE SOURCE RECORD ARE DELIBERATELY NOT
023200** CARRIED INTO THIS TABLE - R11.  CST-SEQ-NBR IS THE ORIGINAL
023300** READ SEQUENCE, USED ONLY AS THE FINAL SORT TIEBREAKER SO THE
023400** EXCHANGE SORT BELOW PRODUCES A STABLE ORDERING - R10.
023500 01  CIR-SORT-TABLE.
023600     05  CIR-SORT-ENTRY OCCURS 2000 TIMES
023700                         INDEXED BY CIR-TBL-IDX.
023800*    PRIMARY SORT KEY - THE SANITIZED HOSPITAL NAME.
023900         10  CST-HOSPITAL-KEY        PIC X(31).
024000*    SECOND SORT KEY - ISO SURGERY DATE, ASCENDING WITHIN HOSPITAL.
024100         10  CST-DATA-CIRURGIA       PIC X(10).
024200*    THIRD SORT KEY - PATIENT NAME, ASCENDING WITHIN DATE.
024300         10  CST-PACIENTE            PIC X(40).
024400*    FINAL TIEBREAKER - THE ORIGINAL READ SEQUENCE, NOT PRINTED,
024500*    KEPT ONLY TO MAKE THE SORT STABLE - R10.
024600         10  CST-SEQ-NBR             PIC S9(7) COMP.
024700*    CARRIED THROUGH TO PRINT - NOT PART OF THE SORT KEY.
024800         10  CST-ATENDIMENTO         PIC X(12).
024900         10  CST-PRESTADOR           PIC X(40).
025000         10  CST-CONVENIO            PIC X(25).
025100         10  CST-GUIA-AMHPTISS       PIC X(20).
025200         10  CST-GUIA-COMPL          PIC X(20).
025300         10  CST-FATURA              PIC X(15).
025400         10  CST-DATA-PAGAMENTO      PIC X(10).
025500         10  CST-OBSERVACOES         PIC X(60).
025600         10  FILLER                  PIC X(05).
025700
025800** SWAP BUFFER FOR THE EXCHANGE SORT - HOLDS ONE WHOLE TABLE ROW
025900** WHILE TWO ROWS TRADE PLACES.  THE -ALT REDEFINITION NAMES THE
026000** FIELDS AGAIN SO A ROW CAN BE TRACED TO SYSOUT BY FIELD WHEN
026100** THE SORT IS RUN UNDER TRACE.
026200 01  WS-SWAP-ENTRY                PIC X(292).
026300 01  WS-SWAP-ENTRY-ALT REDEFINES WS-SWAP-ENTRY.
026400*    NAMES EVERY FIELD OF THE SWAP BUFFER AGAIN SO A ROW UNDER
026500*    TRACE CAN BE READ FIELD BY FIELD, NOT JUST AS ONE 292-BYTE
026600*    BLOCK - OTHERWISE IDENTICAL TO CIR-SORT-ENTRY'S LAYOUT.
026700     05  SWAP-HOSPITAL-KEY        PIC X(31).
026800     05  SWAP-DATA-CIRURGIA       PIC X(10).
026900     05  SWAP-PACIENTE            PIC X(40).
027000     05  SWAP-SEQ-NBR             PIC S9(7) COMP.
027100     05  SWAP-ATENDIMENTO         PIC X(12).
027200     05  SWAP-PRESTADOR           PIC X(40).
027300*    FROM HERE DOWN THE SWAP FIELDS ARE CARRIED BUT NEVER COMPARED -
027400*    ONLY HOSPITAL-KEY, DATA-CIRURGIA, PACIENTE AND SEQ-NBR ABOVE
027500*    DRIVE THE SORT ITSELF.
027600     05  SWAP-CONVENIO            PIC X(25).
027700     05  SWAP-GUIA-AMHPTISS       PIC X(20).
027800     05  SWAP-GUIA-COMPL          PIC X(20).
027900     05  SWAP-FATURA              PIC X(15).
028000     05  SWAP-DATA-PAGAMENTO      PIC X(10).
028100     05  SWAP-OBSERVACOES         PIC X(60).
028200     05  FILLER                   PIC X(05).
028300*    ROUNDS CIR-SORT-ENTRY TO A FLAT 292 BYTES - MATCHES THE
028400*    WS-SWAP-ENTRY WIDTH USED BY THE EXCHANGE SORT.
028500
028600*    PRINTED ONCE PER HOSPITAL AFTER THE PAGE EJECT IN 310 BELOW.
028700 01  RPT-SECTION-HDR-LINE.
028800*    FIXED LITERAL LABEL - NOT EDITED OR MOVED, JUST PRINTED
028900*    AHEAD OF THE SECTION NAME ON EVERY PAGE EJECT.
029000     05  FILLER                  PIC X(10) VALUE "HOSPITAL: ".
029100     05  RPT-SECTION-NAME        PIC X(31).
029200*    MOVED FROM WS-CURRENT-SECTION IN 310 BELOW - THE SAME
029300*    31-BYTE SANITIZED HOSPITAL NAME THAT DROVE THE SORT.
029400     05  FILLER                  PIC X(249) VALUE SPACES.
029500
029600*    ONE SET OF COLUMN TITLES, REPEATED AT THE TOP OF EVERY
029700*    SECTION - THERE IS NO RUNNING PAGE-HEADER THAT SURVIVES
029800*    A HOSPITAL BREAK.
029900 01  RPT-COLUMN-HDR-LINE.
030000     05  FILLER                  PIC X(15) VALUE "DATA-CIRURGIA".
030100*    SURGERY DATE COLUMN TITLE - MATCHES RPT-DATA-CIRURGIA BELOW.
030200     05  FILLER                  PIC X(14) VALUE "ATENDIMENTO".
030300*    ENCOUNTER-ID COLUMN TITLE.
030400     05  FILLER                  PIC X(42) VALUE "PACIENTE".
030500*    PATIENT-NAME COLUMN TITLE.
030600     05  FILLER                  PIC X(42) VALUE "PRESTADOR".
030700*    PROVIDER-NAME COLUMN TITLE.
030800     05  FILLER                  PIC X(27) VALUE "CONVENIO".
030900*    INSURANCE-PLAN COLUMN TITLE.
031000     05  FILLER                  PIC X(22) VALUE "GUIA-AMHPTISS".
031100*    AUTHORIZATION-GUIDE COLUMN TITLE.
031200     05  FILLER                  PIC X(27)
031300                          VALUE "GUIA-AMHPTISS-COMPLEMENTO".
031400     05  FILLER                  PIC X(17) VALUE "FATURA".
031500*    INVOICE-NUMBER COLUMN TITLE.
031600     05  FILLER                  PIC X(16) VALUE "DATA-PAGAMENTO".
031700*    PAYMENT-DATE COLUMN TITLE.
031800     05  FILLER                  PIC X(60) VALUE "OBSERVACOES".
031900*    FREE-TEXT NOTES COLUMN TITLE.
032000     05  FILLER                  PIC X(08) VALUE SPACES.
032100*    PADS THE COLUMN-HEADER LINE OUT TO THE FULL 290-BYTE
032200*    RELATORIO-REC WIDTH, SAME AS THE DETAIL LINE BELOW.
032300
032400** ONE DETAIL LINE PER SURGICAL CASE - COLUMN WIDTHS ARE THE
032500** WIDER OF THE TITLE AND THE FIELD WIDTH, PLUS 2, PER R13 (ALL
032600** WELL WITHIN THE [14,60] CLAMP).
032700 01  RPT-DETAIL-LINE.
032800     05  RPT-DATA-CIRURGIA       PIC X(15).
032900*    MOVED STRAIGHT FROM CST-DATA-CIRURGIA - THE ISO SURGERY DATE.
033000     05  RPT-ATENDIMENTO         PIC X(14).
033100*    THE BILLING-SYSTEM ENCOUNTER ID FOR THIS SURGICAL CASE.
033200     05  RPT-PACIENTE            PIC X(42).
033300*    PATIENT NAME - ALSO THE THIRD SORT KEY IN R10.
033400     05  RPT-PRESTADOR           PIC X(42).
033500*    TREATING PHYSICIAN OR CLINIC NAME ON THIS CASE.
033600     05  RPT-CONVENIO            PIC X(27).
033700*    INSURANCE PLAN BILLED FOR THE PROCEDURE.
033800     05  RPT-GUIA-AMHPTISS       PIC X(22).
033900*    GUIA-AMHPTISS-COMPLEMENTO IN THE COLUMN HEADING, ABBREVIATED
034000*    HERE TO FIT THE DATA-NAME LENGTH LIMIT.
034100     05  RPT-GUIA-COMPL          PIC X(27).
034200     05  RPT-FATURA              PIC X(17).
034300*    INVOICE NUMBER TIED TO THIS CASE, IF ONE HAS BEEN CUT.
034400     05  RPT-DATA-PAGAMENTO      PIC X(16).
034500*    DATE THE INVOICE WAS PAID, BLANK IF STILL OUTSTANDING.
034600     05  RPT-OBSERVACOES         PIC X(60).
034700*    FREE-TEXT NOTES CARRIED THROUGH FROM CIR-REC UNCHANGED.
034800     05  FILLER                  PIC X(08) VALUE SPACES.
034900*    PADS THE DETAIL LINE OUT TO THE FULL 290-BYTE RELATORIO-REC.
035000
035100** FLAT VIEW OF THE DETAIL LINE, USED ONLY BY THE ON-SITE DUMP
035200** UTILITY WHEN THIS PROGRAM ABENDS UNDER TRACE.
035300 01  RPT-DETAIL-LINE-ALT REDEFINES RPT-DETAIL-LINE
035400                               PIC X(290).
035500
035600*    CLOSES OUT ONE HOSPITAL SECTION - WRITTEN FROM
035700*    320-WRITE-SECTION-TOTAL ON EVERY CONTROL BREAK AND AGAIN
035800*    AT END OF TABLE FOR THE LAST SECTION.
035900 01  RPT-SECTION-TOTAL-LINE.
036000     05  FILLER                  PIC X(24)
036100                      VALUE "SECTION RECORD COUNT - ".
036200     05  RPT-SECTION-TOTAL-O     PIC ZZZZ,ZZ9.
036300     05  FILLER                  PIC X(258) VALUE SPACES.
036400*    PADS THE SECTION-TOTAL LINE TO THE FULL 290-BYTE RECORD.
036500
036600*    MBH6240 - THE SINGLE NUMBER AUDIT TIES BACK TO THE MERGE
036700*    COUNTERS, PRINTED ONCE AT THE VERY END OF THE REGISTER.
036800 01  RPT-GRAND-TOTAL-LINE.
036900     05  FILLER                  PIC X(27)
037000                      VALUE "GRAND-TOTAL RECORD COUNT - ".
037100     05  RPT-GRAND-TOTAL-O       PIC ZZZZ,ZZ9.
037200     05  FILLER                  PIC X(255) VALUE SPACES.
037300*    PADS THE GRAND-TOTAL LINE TO THE FULL 290-BYTE RECORD.
037400
037500*    USED BOTH TO FORCE THE PAGE EJECT AHEAD OF A SECTION HEADER
037600*    AND AS PLAIN VERTICAL SPACING ELSEWHERE.
037700 01  RPT-BLANK-LINE.
037800     05  FILLER                  PIC X(290) VALUE SPACES.
037900*    A WHOLE BLANK RECORD - NOTHING ELSE IN THIS GROUP.
038000
038100*    R12 - THE EMPTY-INPUT NOTICE, PRINTED INSTEAD OF A SECTION
038200*    WHEN NO SURGICAL-CASE ROWS WERE LOADED AT ALL.
038300 01  RPT-NOTICE-LINE.
038400     05  FILLER                  PIC X(52) VALUE
038500         "Nenhum dado encontrado para os filtros selecionados".
038600     05  FILLER                  PIC X(238) VALUE SPACES.
038700*    PADS THE R12 NOTICE LINE TO THE FULL 290-BYTE RECORD.
038800
038900*    ABEND-REC - THE STANDARD SYSOUT TRACE LAYOUT USED BY EVERY
039000*    MERGE AND REPORT PROGRAM IN THE SHOP, SO THE NIGHTLY ABEND
039100*    SCAN UTILITY CAN PARSE ONE COMMON FORMAT REGARDLESS OF WHICH
039200*    JOB STEP FAILED.
039300 COPY ABENDREC.
039400
039500 PROCEDURE DIVISION.
039600*    MAIN LINE - LOAD THE WHOLE CONSOLIDATED FILE INTO THE
039700*    WORKING-STORAGE TABLE, EXCHANGE-SORT IT IN PLACE (NO SORT
039800*    UTILITY STEP IN THE JCL), PRINT ONE SECTION PER HOSPITAL, AND
039900*    TRAIL WITH A GRAND-TOTAL LINE FOR AUDIT (MBH6240).  AN EMPTY
040000*    RUN GETS A NOTICE LINE INSTEAD OF A SECTION.
040100*    STEP 1 - OPEN FILES, PRIME THE FIRST CONSOLIDATED RECORD.
040200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
040300*    STEP 2 - LOAD EVERY SURGICAL-CASE ROW INTO WORKING STORAGE.
040400     PERFORM 100-LOAD-TABLE THRU 100-EXIT
040500             UNTIL NO-MORE-CIRURGIAS-RECS.
040600*    AN EMPTY TABLE SKIPS THE SORT AND PRINT PASSES ENTIRELY -
040700*    THE NOTICE LINE IS THE ONLY OUTPUT BESIDES THE GRAND TOTAL.
040800     IF WS-ROW-COUNT > ZERO
040900*    STEP 3 - EXCHANGE-SORT THE TABLE IN PLACE.
041000         PERFORM 200-SORT-TABLE THRU 200-EXIT
041100*    STEP 4 - PRINT EVERY ROW, ONE CONTROL-BROKEN SECTION PER
041200*    HOSPITAL.
041300         PERFORM 300-PRINT-SECTIONS THRU 300-EXIT
041400                 VARYING CIR-PRINT-SUB FROM 1 BY 1
041500                 UNTIL CIR-PRINT-SUB > WS-ROW-COUNT
041600*    CLOSES OUT THE LAST HOSPITAL SECTION - THE LOOP ABOVE ONLY
041700*    CLOSES A SECTION WHEN THE NEXT ONE BEGINS.
041800         PERFORM 320-WRITE-SECTION-TOTAL THRU 320-EXIT
041900     ELSE
042000*    STEP 4 ALTERNATE - NO ROWS AT ALL, PRINT THE R12 NOTICE
042100*    INSTEAD OF A SECTION.
042200         PERFORM 330-WRITE-EMPTY-NOTICE THRU 330-EXIT
042300     END-IF.
042400     PERFORM 340-WRITE-GRAND-TOTAL THRU 340-EXIT.
042500     PERFORM 900-CLEANUP THRU 900-EXIT.
042600     MOVE ZERO TO RETURN-CODE.
042700     GOBACK.
042800
042900*    OPENS THE CONSOLIDATED INPUT AND THE PRINT FILE AND PRIMES
043000*    THE FIRST RECORD FOR THE LOAD LOOP BELOW.
043100 000-HOUSEKEEPING.
043200*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL - ONLY 100-LOAD-TABLE
043300*    EVER ROUTES TO 1000-ABEND-RTN, BUT EVERY PARAGRAPH SETS PARA-NAME
043400*    SO A TRACE ALWAYS SHOWS WHERE THE RUN LEFT OFF.
043500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
043600     DISPLAY "******** BEGIN JOB CIRRELAT ********".
043700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
043800     MOVE ZERO TO WS-ROW-COUNT.
043900*    WS-ROW-COUNT IS BOTH THE LOAD SUBSCRIPT IN 100-LOAD-TABLE
044000*    AND THE ACTUAL ROW COUNT THE SORT AND PRINT STEPS RUN TO.
044100
044200*    OPENS THE CONSOLIDATED INPUT AND THE PRINT FILE - THERE IS NO
044300*    MASTER FILE FOR THIS PROGRAM TO OPEN I-O, UNLIKE THE MERGE
044400*    PROGRAMS THIS REGISTER FOLLOWS.
044500     OPEN INPUT  OUT-CIRURGIAS.
044600     OPEN OUTPUT RELATORIO.
044700
044800*    PRIMING READ - 100-LOAD-TABLE RE-READS AT ITS OWN BOTTOM
044900*    SO THE MAIN-LINE PERFORM-UNTIL CAN TEST FOR END-OF-FILE
045000*    BEFORE LOADING A ROW THAT IS NOT THERE.
045100     READ OUT-CIRURGIAS INTO CIR-REC
045200         AT END
045300         MOVE "N" TO MORE-CIRURGIAS-SW
045400     END-READ.
045500 000-EXIT.
045600     EXIT.
045700
045800*    LOADS EVERY SURGICAL-CASE RECORD INTO THE SORT TABLE.
045900 100-LOAD-TABLE.
046000*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL - ONLY 100-LOAD-TABLE
046100*    EVER ROUTES TO 1000-ABEND-RTN, BUT EVERY PARAGRAPH SETS PARA-NAME
046200*    SO A TRACE ALWAYS SHOWS WHERE THE RUN LEFT OFF.
046300     MOVE "100-LOAD-TABLE" TO PARA-NAME.
046400     ADD +1 TO CIR-RECORDS-READ.
046500     ADD +1 TO WS-ROW-COUNT.
046600
046700*    A RUN THIS LARGE IS AN OPERATIONS PROBLEM (UNDERSIZED TABLE),
046800*    NOT A DATA PROBLEM - ABEND RATHER THAN TRUNCATE THE REGISTER.
046900     IF WS-ROW-COUNT > CIR-TABLE-MAX-ROWS
047000         MOVE "** CIRURGIAS RUN TOO LARGE FOR SORT TABLE"
047100             TO ABEND-REASON
047200         GO TO 1000-ABEND-RTN.
047300
047400     PERFORM 150-SANITIZE-HOSPITAL THRU 150-EXIT.
047500*    CATALOG-LOOKUP IDS ARE DELIBERATELY NOT CARRIED INTO THE
047600*    TABLE - R11.  CST-SEQ-NBR IS THE READ SEQUENCE, KEPT ONLY AS
047700*    THE FINAL SORT TIEBREAKER FOR A STABLE ORDERING - R10.
047800     MOVE WS-HOSP-CLEAN        TO CST-HOSPITAL-KEY(WS-ROW-COUNT).
047900     MOVE CIR-DATA-CIRURGIA    TO CST-DATA-CIRURGIA(WS-ROW-COUNT).
048000     MOVE CIR-PACIENTE         TO CST-PACIENTE(WS-ROW-COUNT).
048100     MOVE CIR-RECORDS-READ     TO CST-SEQ-NBR(WS-ROW-COUNT).
048200     MOVE CIR-ATENDIMENTO      TO CST-ATENDIMENTO(WS-ROW-COUNT).
048300     MOVE CIR-PRESTADOR        TO CST-PRESTADOR(WS-ROW-COUNT).
048400     MOVE CIR-CONVENIO         TO CST-CONVENIO(WS-ROW-COUNT).
048500     MOVE CIR-GUIA-AMHPTISS    TO CST-GUIA-AMHPTISS(WS-ROW-COUNT).
048600     MOVE CIR-GUIA-AMHPTISS-COMPL
048700                               TO CST-GUIA-COMPL(WS-ROW-COUNT).
048800     MOVE CIR-FATURA           TO CST-FATURA(WS-ROW-COUNT).
048900     MOVE CIR-DATA-PAGAMENTO   TO CST-DATA-PAGAMENTO(WS-ROW-COUNT).
049000     MOVE CIR-OBSERVACOES      TO CST-OBSERVACOES(WS-ROW-COUNT).
049100
049200*    PRIMING READ - 100-LOAD-TABLE RE-READS AT ITS OWN BOTTOM
049300*    SO THE MAIN-LINE PERFORM-UNTIL CAN TEST FOR END-OF-FILE
049400*    BEFORE LOADING A ROW THAT IS NOT THERE.
049500     READ OUT-CIRURGIAS INTO CIR-REC
049600         AT END
049700         MOVE "N" TO MORE-CIRURGIAS-SW
049800     END-READ.
049900 100-EXIT.
050000     EXIT.
050100
050200*    R8/R9 - BLANK HOSPITAL BECOMES SEM_HOSPITAL; OTHERWISE STRIP
050300*    : \ / ? * [ ] ONE BYTE AT A TIME AND TRUNCATE TO 31 BYTES.
050400 150-SANITIZE-HOSPITAL.
050500*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL - ONLY 100-LOAD-TABLE
050600*    EVER ROUTES TO 1000-ABEND-RTN, BUT EVERY PARAGRAPH SETS PARA-NAME
050700*    SO A TRACE ALWAYS SHOWS WHERE THE RUN LEFT OFF.
050800     MOVE "150-SANITIZE-HOSPITAL" TO PARA-NAME.
050900     MOVE SPACES TO WS-HOSP-CLEAN.
051000     IF CIR-HOSPITAL = SPACES
051100         MOVE "Sem_Hospital" TO WS-HOSP-CLEAN
051200*    R8 - A BLANK HOSPITAL NAME NEVER REACHES THE SCAN LOOP,
051300*    IT GOES STRAIGHT TO THE FALLBACK LITERAL.
051400     ELSE
051500         MOVE ZERO TO WS-OUT-SUB
051600         PERFORM 160-SCAN-HOSP-CHAR THRU 160-EXIT
051700                 VARYING WS-SRC-SUB FROM 1 BY 1
051800                 UNTIL WS-SRC-SUB > 30
051900         CALL "TRIMLEN" USING WS-HOSP-CLEAN, WS-TRIMMED-LTH       RDP5802 
052000         IF WS-TRIMMED-LTH = ZERO                                 RDP5802 
052100             MOVE "Sem_Hospital" TO WS-HOSP-CLEAN
052200*    R9 - EVERY CHARACTER WAS ONE OF THE SEVEN STRIPPED BYTES,
052300*    SO THE CLEANED NAME CAME BACK EMPTY - SAME FALLBACK AS R8.
052400         END-IF
052500     END-IF.
052600 150-EXIT.
052700     EXIT.
052800
052900 160-SCAN-HOSP-CHAR.
053000*    ONE BYTE OF CIR-HOSPITAL PER CALL - THE SEVEN CHARACTERS BELOW
053100*    ARE DROPPED OUTRIGHT, EVERYTHING ELSE IS COPIED INTO
053200*    WS-HOSP-CLEAN IF ROOM REMAINS (31-BYTE CAP).
053300     MOVE CIR-HOSPITAL(WS-SRC-SUB:1) TO WS-SCAN-CHAR.
053400     EVALUATE WS-SCAN-CHAR
053500         WHEN ":"                                                 RDP5802 
053600         WHEN "\"                                                 RDP5802 
053700         WHEN "/"
053800         WHEN "?"
053900         WHEN "*"
054000         WHEN "["
054100         WHEN "]"
054200             CONTINUE
054300         WHEN OTHER
054400             IF WS-OUT-SUB < 31
054500                 ADD +1 TO WS-OUT-SUB
054600                 MOVE WS-SCAN-CHAR
054700                     TO WS-HOSP-CLEAN(WS-OUT-SUB:1)
054800             END-IF
054900     END-EVALUATE.
055000 160-EXIT.
055100     EXIT.
055200
055300*    EXCHANGE SORT OVER THE LOADED TABLE - (HOSPITAL-KEY,
055400*    DATA-CIRURGIA, PACIENTE, SEQ-NBR) ASCENDING.  THE SEQ-NBR
055500*    COMPARE IN 220 IS WHAT MAKES THE RESULT A STABLE SORT - R10.
055600 200-SORT-TABLE.
055700*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL - ONLY 100-LOAD-TABLE
055800*    EVER ROUTES TO 1000-ABEND-RTN, BUT EVERY PARAGRAPH SETS PARA-NAME
055900*    SO A TRACE ALWAYS SHOWS WHERE THE RUN LEFT OFF.
056000     MOVE "200-SORT-TABLE" TO PARA-NAME.
056100     PERFORM 210-SORT-OUTER THRU 210-EXIT
056200             VARYING CIR-OUT-SUB FROM 1 BY 1
056300             UNTIL CIR-OUT-SUB NOT < WS-ROW-COUNT.
056400 200-EXIT.
056500     EXIT.
056600
056700 210-SORT-OUTER.
056800*    SELECTION SORT - FINDS THE LOWEST REMAINING ROW FROM
056900*    CIR-SCAN-START THROUGH THE END OF THE TABLE AND SWAPS IT INTO
057000*    CIR-OUT-SUB IF IT IS NOT ALREADY THERE.
057100*    ASSUME THE OUTER SLOT ITSELF IS THE LOWEST UNTIL THE INNER
057200*    SCAN PROVES OTHERWISE.
057300     SET CIR-MIN-SUB TO CIR-OUT-SUB.
057400     COMPUTE CIR-SCAN-START = CIR-OUT-SUB + 1.
057500     PERFORM 220-SORT-INNER THRU 220-EXIT
057600             VARYING CIR-IN-SUB FROM CIR-SCAN-START BY 1
057700             UNTIL CIR-IN-SUB > WS-ROW-COUNT.
057800*    SWAPS ONLY HAPPEN WHEN THE INNER SCAN ACTUALLY FOUND A LOWER
057900*    ROW - OTHERWISE THE SLOT ALREADY HOLDS ITS CORRECT VALUE.
058000     IF CIR-MIN-SUB NOT = CIR-OUT-SUB
058100         MOVE CIR-SORT-ENTRY(CIR-OUT-SUB) TO WS-SWAP-ENTRY
058200         MOVE CIR-SORT-ENTRY(CIR-MIN-SUB)
058300             TO CIR-SORT-ENTRY(CIR-OUT-SUB)
058400         MOVE WS-SWAP-ENTRY TO CIR-SORT-ENTRY(CIR-MIN-SUB)
058500     END-IF.
058600 210-EXIT.
058700     EXIT.
058800
058900 220-SORT-INNER.
059000*    FOUR-LEVEL NESTED COMPARE, ONE LEVEL PER SORT KEY IN R10 -
059100*    HOSPITAL-KEY, THEN DATA-CIRURGIA, THEN PACIENTE, THEN
059200*    SEQ-NBR AS THE FINAL STABILITY TIEBREAKER.
059300     IF CST-HOSPITAL-KEY(CIR-IN-SUB) <
059400        CST-HOSPITAL-KEY(CIR-MIN-SUB)
059500         SET CIR-MIN-SUB TO CIR-IN-SUB
059600     ELSE
059700       IF CST-HOSPITAL-KEY(CIR-IN-SUB) =
059800          CST-HOSPITAL-KEY(CIR-MIN-SUB)
059900         IF CST-DATA-CIRURGIA(CIR-IN-SUB) <
060000            CST-DATA-CIRURGIA(CIR-MIN-SUB)
060100             SET CIR-MIN-SUB TO CIR-IN-SUB
060200         ELSE
060300           IF CST-DATA-CIRURGIA(CIR-IN-SUB) =
060400              CST-DATA-CIRURGIA(CIR-MIN-SUB)
060500             IF CST-PACIENTE(CIR-IN-SUB) <
060600                CST-PACIENTE(CIR-MIN-SUB)
060700                 SET CIR-MIN-SUB TO CIR-IN-SUB
060800             ELSE
060900               IF CST-PACIENTE(CIR-IN-SUB) =
061000                  CST-PACIENTE(CIR-MIN-SUB)
061100                 IF CST-SEQ-NBR(CIR-IN-SUB) <
061200                    CST-SEQ-NBR(CIR-MIN-SUB)
061300                     SET CIR-MIN-SUB TO CIR-IN-SUB
061400                 END-IF
061500               END-IF
061600             END-IF
061700           END-IF
061800         END-IF
061900       END-IF
062000     END-IF.
062100 220-EXIT.
062200     EXIT.
062300
062400*    CONTROL BREAK ON THE SANITIZED HOSPITAL NAME - A NEW VALUE
062500*    CLOSES THE PRIOR SECTION (IF ANY) AND OPENS A NEW ONE.
062600 300-PRINT-SECTIONS.
062700*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL - ONLY 100-LOAD-TABLE
062800*    EVER ROUTES TO 1000-ABEND-RTN, BUT EVERY PARAGRAPH SETS PARA-NAME
062900*    SO A TRACE ALWAYS SHOWS WHERE THE RUN LEFT OFF.
063000     MOVE "300-PRINT-SECTIONS" TO PARA-NAME.
063100     IF CST-HOSPITAL-KEY(CIR-PRINT-SUB) NOT = WS-CURRENT-SECTION
063200         IF WS-CURRENT-SECTION NOT = HIGH-VALUES
063300             PERFORM 320-WRITE-SECTION-TOTAL THRU 320-EXIT
063400         END-IF
063500         MOVE CST-HOSPITAL-KEY(CIR-PRINT-SUB)
063600             TO WS-CURRENT-SECTION
063700         MOVE ZERO TO CIR-SECTION-COUNT
063800         PERFORM 310-WRITE-SECTION-HDR THRU 310-EXIT
063900     END-IF.
064000
064100*    TEN FIELDS MOVED FROM THE SORT TABLE TO THE PRINT LINE - THE
064200*    CATALOG-LOOKUP IDS FROM CIR-REC NEVER MADE IT INTO THE TABLE
064300*    (R11) SO THEY CANNOT APPEAR HERE EITHER.
064400     MOVE CST-DATA-CIRURGIA(CIR-PRINT-SUB) TO RPT-DATA-CIRURGIA.
064500     MOVE CST-ATENDIMENTO(CIR-PRINT-SUB)   TO RPT-ATENDIMENTO.
064600     MOVE CST-PACIENTE(CIR-PRINT-SUB)      TO RPT-PACIENTE.
064700     MOVE CST-PRESTADOR(CIR-PRINT-SUB)     TO RPT-PRESTADOR.
064800     MOVE CST-CONVENIO(CIR-PRINT-SUB)      TO RPT-CONVENIO.
064900     MOVE CST-GUIA-AMHPTISS(CIR-PRINT-SUB)  TO RPT-GUIA-AMHPTISS.
065000     MOVE CST-GUIA-COMPL(CIR-PRINT-SUB)     TO RPT-GUIA-COMPL.
065100     MOVE CST-FATURA(CIR-PRINT-SUB)         TO RPT-FATURA.
065200     MOVE CST-DATA-PAGAMENTO(CIR-PRINT-SUB)  TO RPT-DATA-PAGAMENTO.
065300     MOVE CST-OBSERVACOES(CIR-PRINT-SUB)    TO RPT-OBSERVACOES.
065400*    EMITS ONE PRINT LINE PER SURGICAL CASE - NO ADVANCING
065500*    CLAUSE, SO SINGLE SPACING IS THE PRINTER DEFAULT.
065600     WRITE RELATORIO-REC FROM RPT-DETAIL-LINE.
065700
065800     ADD +1 TO CIR-SECTION-COUNT.
065900*    BUMPS BOTH THE CURRENT-SECTION TALLY PRINTED ON THE
066000*    320 TOTAL LINE AND THE RUN-WIDE GRAND TOTAL FOR R12.
066100     ADD +1 TO CIR-DETAIL-LINES-WRITTEN.
066200 300-EXIT.
066300     EXIT.
066400
066500*    BLANK LINE FORCES A PAGE EJECT (NEXT-PAGE), THEN THE HOSPITAL
066600*    BANNER AND THE COLUMN HEADINGS FOR THE NEW SECTION.
066700 310-WRITE-SECTION-HDR.
066800*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL - ONLY 100-LOAD-TABLE
066900*    EVER ROUTES TO 1000-ABEND-RTN, BUT EVERY PARAGRAPH SETS PARA-NAME
067000*    SO A TRACE ALWAYS SHOWS WHERE THE RUN LEFT OFF.
067100     MOVE "310-WRITE-SECTION-HDR" TO PARA-NAME.
067200     WRITE RELATORIO-REC FROM RPT-BLANK-LINE
067300         AFTER ADVANCING NEXT-PAGE.
067400     MOVE WS-CURRENT-SECTION TO RPT-SECTION-NAME.
067500     WRITE RELATORIO-REC FROM RPT-SECTION-HDR-LINE
067600         AFTER ADVANCING 1.
067700     WRITE RELATORIO-REC FROM RPT-COLUMN-HDR-LINE
067800         AFTER ADVANCING 2.
067900     ADD +1 TO CIR-SECTIONS-WRITTEN.
068000 310-EXIT.
068100     EXIT.
068200
068300*    CLOSES OUT THE CURRENT HOSPITAL SECTION WITH ITS RECORD COUNT.
068400 320-WRITE-SECTION-TOTAL.
068500*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL - ONLY 100-LOAD-TABLE
068600*    EVER ROUTES TO 1000-ABEND-RTN, BUT EVERY PARAGRAPH SETS PARA-NAME
068700*    SO A TRACE ALWAYS SHOWS WHERE THE RUN LEFT OFF.
068800     MOVE "320-WRITE-SECTION-TOTAL" TO PARA-NAME.
068900     MOVE CIR-SECTION-COUNT TO RPT-SECTION-TOTAL-O.
069000     WRITE RELATORIO-REC FROM RPT-SECTION-TOTAL-LINE
069100         AFTER ADVANCING 2.
069200 320-EXIT.
069300     EXIT.
069400
069500*    NO ROWS AT ALL WERE LOADED - PRINT A SINGLE NOTICE SECTION
069600*    INSTEAD OF AN EMPTY REGISTER.
069700 330-WRITE-EMPTY-NOTICE.
069800*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL - ONLY 100-LOAD-TABLE
069900*    EVER ROUTES TO 1000-ABEND-RTN, BUT EVERY PARAGRAPH SETS PARA-NAME
070000*    SO A TRACE ALWAYS SHOWS WHERE THE RUN LEFT OFF.
070100     MOVE "330-WRITE-EMPTY-NOTICE" TO PARA-NAME.
070200     MOVE "Cirurgias" TO WS-CURRENT-SECTION.
070300     MOVE WS-CURRENT-SECTION TO RPT-SECTION-NAME.
070400     WRITE RELATORIO-REC FROM RPT-BLANK-LINE
070500         AFTER ADVANCING NEXT-PAGE.
070600     WRITE RELATORIO-REC FROM RPT-SECTION-HDR-LINE
070700         AFTER ADVANCING 1.
070800     WRITE RELATORIO-REC FROM RPT-NOTICE-LINE
070900         AFTER ADVANCING 2.
071000     ADD +1 TO CIR-SECTIONS-WRITTEN.
071100 330-EXIT.
071200     EXIT.
071300
071400*    AUDIT'S SINGLE TIE-BACK NUMBER TO THE MERGE COUNTERS - MBH6240.
071500 340-WRITE-GRAND-TOTAL.                                           MBH6240
071600*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL - ONLY 100-LOAD-TABLE
071700*    EVER ROUTES TO 1000-ABEND-RTN, BUT EVERY PARAGRAPH SETS PARA-NAME
071800*    SO A TRACE ALWAYS SHOWS WHERE THE RUN LEFT OFF.
071900     MOVE "340-WRITE-GRAND-TOTAL" TO PARA-NAME.                   MBH6240 
072000     MOVE CIR-DETAIL-LINES-WRITTEN TO RPT-GRAND-TOTAL-O.          MBH6240 
072100     WRITE RELATORIO-REC FROM RPT-BLANK-LINE                      MBH6240 
072200         AFTER ADVANCING 1.                                       MBH6240 
072300     WRITE RELATORIO-REC FROM RPT-GRAND-TOTAL-LINE                MBH6240 
072400         AFTER ADVANCING 1.                                       MBH6240 
072500 340-EXIT.
072600     EXIT.
072700
072800 700-CLOSE-FILES.
072900*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL - ONLY 100-LOAD-TABLE
073000*    EVER ROUTES TO 1000-ABEND-RTN, BUT EVERY PARAGRAPH SETS PARA-NAME
073100*    SO A TRACE ALWAYS SHOWS WHERE THE RUN LEFT OFF.
073200     MOVE "700-CLOSE-FILES" TO PARA-NAME.
073300     CLOSE OUT-CIRURGIAS, RELATORIO, SYSOUT.
073400*    NO MASTER FILE IN THIS PROGRAM, SO THERE IS NO REWRITTEN
073500*    OUTPUT TO CLOSE WITH CARE - JUST THE THREE SEQUENTIAL FILES.
073600 700-EXIT.
073700     EXIT.
073800
073900*    END-OF-JOB CONTROL TOTALS FOR THE OPERATIONS BALANCING STEP.
074000 900-CLEANUP.
074100*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL - ONLY 100-LOAD-TABLE
074200*    EVER ROUTES TO 1000-ABEND-RTN, BUT EVERY PARAGRAPH SETS PARA-NAME
074300*    SO A TRACE ALWAYS SHOWS WHERE THE RUN LEFT OFF.
074400     MOVE "900-CLEANUP" TO PARA-NAME.
074500*    THREE CONTROL TOTALS FOR THE OPERATOR TO COMPARE AGAINST
074600*    THE CIRMERGE RUN THAT PRODUCED THIS PROGRAM'S INPUT FILE.
074700     DISPLAY "** SURGICAL-CASE RECORDS READ **".
074800     DISPLAY CIR-RECORDS-READ.
074900     DISPLAY "** DETAIL LINES WRITTEN **".
075000*    ALSO THE VALUE MOVED TO THE 340 GRAND-TOTAL LINE (MBH6240)
075100*    SO OPERATIONS CAN TIE THE REPORT OUT WITHOUT RE-COUNTING IT.
075200     DISPLAY CIR-DETAIL-LINES-WRITTEN.
075300     DISPLAY "** HOSPITAL SECTIONS WRITTEN **".
075400*    COUNTS REAL HOSPITAL SECTIONS PLUS THE SINGLE NOTICE
075500*    SECTION WRITTEN BY 330 WHEN THE TABLE CAME UP EMPTY.
075600     DISPLAY CIR-SECTIONS-WRITTEN.
075700
075800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
075900     DISPLAY "******** NORMAL END OF JOB CIRRELAT ********".
076000 900-EXIT.
076100     EXIT.
076200
076300*    REACHED ONLY BY GO TO FROM THE TABLE-OVERFLOW TEST ABOVE.
076400*    TRACES THE PROBLEM TO SYSOUT VIA ABENDREC, CLOSES FILES, AND
076500*    FORCES A DIVIDE-BY-ZERO SO THE STEP CONDITION-CODE IS NON-ZERO.
076600 1000-ABEND-RTN.
076700*    SAME ABEND-TRAIL LAYOUT USED BY THE MERGE PROGRAMS - PARA-NAME
076800*    AND THE COUNTERS GROUP AS THEY STOOD WHEN THE TABLE OVERFLOWED.
076900     WRITE SYSOUT-REC FROM ABEND-REC.
077000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
077100     DISPLAY "*** ABNORMAL END OF JOB-CIRRELAT ***" UPON CONSOLE.
077200     DIVIDE ZERO-VAL INTO ONE-VAL.
077300*    GUARANTEED DIVIDE-BY-ZERO - THE ONLY PURPOSE IS A NON-ZERO
077400*    STEP CONDITION CODE FOR THE JCL TO TEST.
