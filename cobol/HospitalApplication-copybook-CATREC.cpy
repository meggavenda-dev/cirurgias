000100******************************************************************
000200*    COPYBOOK:  CATREC                                          *
000300*    DESCRIPTION: SHARED RECORD FOR THE TWO SMALL REFERENCE     *
000400*                 CATALOGS CARRIED BY THE CONSOLIDATION RUN -   *
000500*                 PROCEDURE TYPES AND CASE STATUSES.  THE TWO   *
000600*                 CATALOGS SHARE ONE FILE, ONE RECORD LAYOUT,   *
000700*                 AND ONE KEYED SCRATCH MASTER, DISTINGUISHED   *
000800*                 ONLY BY THE LEADING TYPE TAG.                *
000900*    MAINTENANCE HISTORY                                       *
001000*    ----------------------------------------------------------*
001100*    04/18/09  JS   ORIGINAL COPYBOOK - PROCEDURE-TYPE CATALOG  *
001200*                   ONLY                                        *
001300*    11/02/10  RDP  FOLDED IN THE CASE-STATUS CATALOG UNDER THE *
001400*                   SAME LAYOUT, ADDED CAT-TIPO-TAG SO THE TWO  *
001500*                   CATALOGS CAN SHARE ONE KEYED FILE (REQ #4902)*
001600******************************************************************
001700 01  CAT-REC.
001800     05  CAT-TIPO-TAG                PIC X(01).
001900         88  CAT-TIPO-PROCEDIMENTO       VALUE "P".
002000         88  CAT-TIPO-SITUACAO           VALUE "S".
002100     05  CAT-NOME                    PIC X(30).
002200     05  CAT-ATIVO                   PIC 9(01).
002300         88  CAT-ATIVO-SIM               VALUE 1.
002400         88  CAT-ATIVO-NAO               VALUE 0.
002500     05  CAT-ORDEM                   PIC 9(03).
