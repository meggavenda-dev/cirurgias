000100******************************************************************
000200*    COPYBOOK:  ABENDREC                                        *
000300*    DESCRIPTION: STANDARD CONTROL-MESSAGE / ABEND RECORD       *
000400*                 WRITTEN TO SYSOUT BY EVERY BATCH PROGRAM IN   *
000500*                 THE HOSPITAL SURGERY REGISTRY SUITE WHEN A    *
000600*                 FATAL OR OUT-OF-BALANCE CONDITION IS HIT.     *
000700*    MAINTENANCE HISTORY                                       *
000800*    ----------------------------------------------------------*
000900*    01/02/08  JS   ORIGINAL COPYBOOK                          *
001000*    03/14/11  RDP  WIDENED ABEND-REASON FOR LONGER MERGE-RULE  *
001100*                   MESSAGES (REQ #4471)                       *
001200*    09/09/98  TGD  Y2K REVIEW - NO DATE FIELDS IN THIS RECORD, *
001300*                   NO CHANGE REQUIRED                         *
001400*    06/20/02  MBH  ADDED PARA-NAME SO OPERATIONS CAN SEE WHICH *
001500*                   PARAGRAPH WAS EXECUTING AT ABEND TIME       *
001600******************************************************************
001700 01  ABEND-REC.
001800     05  FILLER                      PIC X(03) VALUE "** ".
001900     05  ABEND-REASON                PIC X(60).
002000     05  FILLER                      PIC X(01) VALUE SPACE.
002100     05  PARA-NAME                   PIC X(20) VALUE SPACES.
002200     05  FILLER                      PIC X(01) VALUE SPACE.
002300     05  EXPECTED-VAL                PIC X(20) VALUE SPACES.
002400     05  FILLER                      PIC X(01) VALUE SPACE.
002500     05  ACTUAL-VAL                  PIC X(20) VALUE SPACES.
002600     05  FILLER                      PIC X(04) VALUE SPACES.
002700
002800** FORCED-ABEND CONSTANTS - EVERY PROGRAM'S 1000-ABEND-RTN DIVIDES
002900** ZERO-VAL INTO ONE-VAL TO GET A CLEAN S0C7 FOR THE DUMP, RATHER
003000** THAN CALLING AN OPERATING-SYSTEM ABEND SERVICE DIRECTLY.
003100 01  ABEND-CONSTANTS.
003200     05  ZERO-VAL                    PIC 9(01) VALUE ZERO.
003300     05  ONE-VAL                     PIC 9(01) VALUE 1.
003400     05  FILLER                      PIC X(02).
