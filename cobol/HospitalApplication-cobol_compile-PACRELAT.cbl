000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PACRELAT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/09/86.
000600 DATE-COMPILED. 06/09/86.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          PRINTS THE PATIENT-PER-DAY REGISTER FROM THE
001300*          CONSOLIDATED OUT-PACIENTES FILE PRODUCED BY PACMERGE -
001400*          THE COMPANION REPORT TO CIRRELAT'S SURGICAL-CASE
001500*          REGISTER, BUILT ON THE SAME HOSPITAL-SECTION,
001600*          WORKING-STORAGE-TABLE-SORT MACHINERY.  THIS RECORD
001700*          CARRIES NO CATALOG-LOOKUP IDS, SO THERE IS NOTHING TO
001800*          SUPPRESS - EVERY NON-KEY FIELD PRINTS.
001900*
002000*    THERE IS NO SORT-UTILITY STEP AHEAD OF THIS PROGRAM IN THE JCL
002100*    EITHER - LIKE CIRRELAT, THE WHOLE CONSOLIDATED FILE IS LOADED
002200*    INTO A WORKING-STORAGE TABLE AND SORTED IN PLACE.  A RUN OF
002300*    MORE THAN PDAY-TABLE-MAX-ROWS RECORDS IS AN OPERATIONS
002400*    PROBLEM, NOT A DATA PROBLEM, AND ABENDS RATHER THAN
002500*    TRUNCATING THE REGISTER SILENTLY.
002600*
002700*    A SECTION'S RECORD COUNT PRINTS AT THE BOTTOM OF ITS OWN
002800*    HOSPITAL BLOCK, NOT AT THE TOP - THE TOTAL ISN'T KNOWN UNTIL
002900*    THE CONTROL BREAK ON THE NEXT HOSPITAL (OR END OF TABLE) FIRES.
003000*
003100*    MAINTENANCE HISTORY
003200*    ----------------------------------------------------------
003300*    06/09/86  JS   ORIGINAL PROGRAM
003400*    09/09/98  TGD  Y2K REVIEW - PDAY-ANO IS A FULL 4-DIGIT YEAR
003500*                   ALREADY, NO CHANGE REQUIRED
003600*    04/11/14  RDP  SECTION NAME SANITIZING RULE EXPANDED TO
003700*                   MATCH THE NEW EXPORT STANDARD - STRIP
003800*                   : \ / ? * [ ] AND TRUNCATE TO 31 BYTES
003900*                   (REQ #5802 - SAME REQUEST AS CIRRELAT'S)
004000*    01/30/20  MBH  ADDED THE GRAND-TOTAL LINE AT THE BOTTOM OF
004100*                   THE REGISTER (REQ #6240 - SAME REQUEST AS
004200*                   CIRRELAT'S)
004300*    04/11/14  RDP  150-SANITIZE-HOSPITAL NOW CALLS TRIMLEN TO
004400*                   TEST FOR AN EMPTY RESULT INSTEAD OF COMPARING
004500*                   WS-HOSP-CLEAN TO SPACES DIRECTLY - SAME FIX
004600*                   AS CIRRELAT'S (REQ #5802)
004700*    10/12/21  RDP  MOVED MORE-PACIENTES-SW AND ALL OF THE TABLE
004800*                   AND SANITIZE SUBSCRIPTS/WORK FIELDS TO
004900*                   STANDALONE 77-LEVEL ENTRIES TO MATCH THE SHOP'S
005000*                   OTHER PROGRAMS - NONE OF THEM IS EVER MOVED OR
005100*                   INITIALIZED AS A GROUP (REQ #6518)
005200*    11/03/21  RDP  EXPANDED THE REMARKS AND ADDED A COMMENT OVER
005300*                   EVERY STEP OF THE TABLE LOAD, SORT AND PRINT
005400*                   PASSES AT AUDIT'S REQUEST - SAME CLEANUP AS
005500*                   CIRRELAT'S (REQ #6518)
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100*    C01 DRIVES THE CARRIAGE TO CHANNEL 1 ON THE PRINT FORM - USED
006200*    ONLY BY THE SECTION-HEADER PAGE EJECT BELOW (NEXT-PAGE).
006300 SPECIAL-NAMES.
006400     C01 IS NEXT-PAGE.
006500
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800*    SYSOUT CARRIES THE ABEND TRAIL ONLY - NO NORMAL-PATH MESSAGES
006900*    GO HERE, THOSE ALL GO TO DISPLAY/CONSOLE.
007000     SELECT SYSOUT
007100     ASSIGN TO UT-S-SYSOUT
007200       ORGANIZATION IS SEQUENTIAL.
007300
007400*    THE CONSOLIDATED PATIENT-DAY FILE WRITTEN BY PACMERGE - THE
007500*    ONLY INPUT THIS PROGRAM EVER READS.
007600     SELECT OUT-PACIENTES
007700     ASSIGN TO UT-S-OUTPAC
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS IFCODE.
008000
008100*    THE PRINT-IMAGE REGISTER - ASSIGNED SEQUENTIAL LIKE EVERY
008200*    OTHER PRINT FILE IN THE SHOP.
008300     SELECT PACRELAT-RPT
008400     ASSIGN TO UT-S-PACRELAT
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000*    SYSOUT RECORD - WIDE ENOUGH FOR ONE LINE OF ABENDREC.
009100 FD  SYSOUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 130 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SYSOUT-REC.
009700 01  SYSOUT-REC  PIC X(130).
009800*    WIDE ENOUGH FOR ONE LINE OF THE ABENDREC LAYOUT BELOW.
009900
010000****** CONSOLIDATED PATIENT-DAY FILE WRITTEN BY PACMERGE - THIS
010100****** IS THE ONLY INPUT TO THE REGISTER.
010200 FD  OUT-PACIENTES
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 225 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS OUT-PAC-REC.
010800 01  OUT-PAC-REC                 PIC X(225).
010900*    FLAT 225-BYTE VIEW - THE TRUE LAYOUT IS IN PACREC BELOW.
011000
011100****** PRINT-IMAGE REGISTER - ONE SECTION PER HOSPITAL.
011200 FD  PACRELAT-RPT
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     RECORD CONTAINS 180 CHARACTERS
011600     BLOCK CONTAINS 0 RECORDS
011700     DATA RECORD IS PACRELAT-REC.
011800 01  PACRELAT-REC                PIC X(180).
011900*    FLAT 180-BYTE VIEW - THE PRINT-LINE GROUPS BELOW ARE ALL
012000*    MOVED OUT TO THIS ONE AREA BEFORE EACH WRITE.
012100
012200 WORKING-STORAGE SECTION.
012300
012400 01  FILE-STATUS-CODES.
012500*    OUT-PACIENTES STATUS - "10" IS THE ONLY CODE THIS PROGRAM
012600*    EVER TESTS.
012700     05  IFCODE                  PIC X(2).
012800         88 NO-MORE-PACIENTES  VALUE "10".
012900*    PACRELAT-RPT STATUS - WRITE-ONLY, SO ONLY CODE-WRITE IS EVER
013000*    MEANINGFUL HERE.
013100     05  OFCODE                  PIC X(2).
013200         88 CODE-WRITE    VALUE SPACES.
013300     05  FILLER                  PIC X(2).
013400*    PADS THE GROUP TO AN EVEN 8 BYTES - NO FUNCTIONAL USE.
013500
013600** QSAM FILE - SEQUENTIAL WORK AREA FOR THE CURRENT PATIENT-DAY
013700** RECORD BEING LOADED INTO THE SORT TABLE.
013800*    PDAY-REC - THE SAME 225-BYTE PATIENT-DAY LAYOUT PACMERGE
013900*    WRITES OUT-PACIENTES WITH.  ONLY THE CURRENT RECORD LIVES
014000*    HERE - ONCE LOADED, EVERY FIELD A SECTION PRINTS COMES OFF
014100*    THE SORT TABLE BELOW, NOT OFF PDAY-REC.
014200 COPY PACREC.
014300
014400*    END-OF-FILE SWITCH FOR THE SEQUENTIAL TABLE-LOAD PASS BELOW.
014500*    STANDALONE 77-LEVEL ENTRY, NOT PART OF ANY STRUCTURED RECORD.
014600 77  MORE-PACIENTES-SW           PIC X(1) VALUE SPACE.
014700     88 NO-MORE-PACIENTES-RECS VALUE "N".
014800     88 MORE-PACIENTES-RECS    VALUE " ".
014900
015000*    RUN CONTROL TOTALS, DISPLAYED TO SYSOUT AT 900-CLEANUP.
015100 01  COUNTERS-AND-ACCUMULATORS.
015200     05  PDAY-RECORDS-READ        PIC S9(7) COMP.
015300*    TOTAL ROWS READ FROM OUT-PACIENTES - ALSO THE TABLE ROW COUNT.
015400     05  PDAY-DETAIL-LINES-WRITTEN PIC S9(7) COMP.
015500*    ONE DETAIL LINE PER ROW PRINTED - SHOULD EQUAL PDAY-RECORDS-READ
015600*    AT THE END OF A CLEAN RUN.
015700     05  PDAY-SECTION-COUNT       PIC S9(7) COMP.
015800*    RESET TO ZERO AT EACH CONTROL BREAK - THE CURRENT HOSPITAL'S
015900*    RUNNING DETAIL-LINE COUNT, PRINTED AT 320-WRITE-SECTION-TOTAL.
016000     05  PDAY-SECTIONS-WRITTEN    PIC S9(7) COMP.
016100     05  FILLER                   PIC X(06).
016200*    NOT CARRIED INTO THE EDITED REDEFINITION BELOW.
016300
016400** ALTERNATE EDITED VIEW OF THE RUN COUNTERS FOR THE HEADER AND
016500** TOTAL LINES.
016600 01  COUNTERS-EDIT REDEFINES COUNTERS-AND-ACCUMULATORS.
016700     05  PDAY-RECORDS-READ-ED         PIC ZZZZ,ZZ9.
016800*    EDITED FOR THE "PATIENT-DAY RECORDS READ" SYSOUT LINE.
016900     05  PDAY-DETAIL-LINES-WRITTEN-ED PIC ZZZZ,ZZ9.
017000*    EDITED FOR THE "DETAIL LINES WRITTEN" SYSOUT LINE.
017100     05  PDAY-SECTION-COUNT-ED        PIC ZZZZ,ZZ9.
017200*    NOT ITSELF DISPLAYED TO SYSOUT - THIS REDEFINITION EXISTS SO
017300*    THE WHOLE COUNTERS GROUP HAS ONE EDITED MIRROR, NOT BECAUSE
017400*    EVERY FIELD IN IT IS USED.
017500     05  PDAY-SECTIONS-WRITTEN-ED     PIC ZZZZ,ZZ9.
017600*    EDITED FOR THE "HOSPITAL SECTIONS WRITTEN" SYSOUT LINE.
017700     05  FILLER                       PIC X(06).
017800
017900** SUBSCRIPTS AND WORK FIELDS FOR THE TABLE LOAD AND THE
018000** EXCHANGE SORT - ALL DECLARED COMP, NONE OF THEM EVER APPEAR
018100** ON A REPORT LINE.  STANDALONE 77-LEVEL ENTRIES - EACH ONE IS
018200** MOVED/TESTED INDIVIDUALLY, NEVER AS A GROUP.
018300*    COUNTS ROWS LOADED INTO PDAY-SORT-TABLE - ALSO THE UPPER BOUND
018400*    FOR THE SORT AND PRINT LOOPS BELOW.
018500 77  WS-ROW-COUNT            PIC S9(4) COMP VALUE ZERO.
018600 77  PDAY-OUT-SUB            PIC S9(4) COMP.
018700*    OUTER INDEX OF THE SELECTION SORT - THE SLOT BEING FILLED.
018800 77  PDAY-IN-SUB             PIC S9(4) COMP.
018900*    INNER SCAN INDEX - WALKS FROM PDAY-SCAN-START TO THE END.
019000 77  PDAY-MIN-SUB            PIC S9(4) COMP.
019100*    TRACKS THE LOWEST ROW FOUND SO FAR DURING ONE INNER SCAN.
019200 77  PDAY-SCAN-START         PIC S9(4) COMP.
019300*    ONE PAST PDAY-OUT-SUB - WHERE THE INNER SCAN BEGINS EACH PASS.
019400 77  PDAY-PRINT-SUB          PIC S9(4) COMP.
019500*    WALKS THE SORTED TABLE IN ORDER DURING THE PRINT PASS.
019600 77  PDAY-TABLE-MAX-ROWS     PIC S9(4) COMP VALUE 2000.
019700*    HARD CEILING ON THE SORT TABLE - A RUN OVER THIS SIZE ABENDS
019800*    RATHER THAN TRUNCATE THE REGISTER SILENTLY.
019900
020000** HOSPITAL-NAME SANITIZING WORK AREA - R9.  STANDALONE 77-LEVEL
020100** ENTRIES FOR THE SAME REASON AS THE TABLE SUBSCRIPTS ABOVE.
020200 77  WS-SRC-SUB              PIC S9(4) COMP.
020300*    SCANS PDAY-HOSPITAL ONE BYTE AT A TIME, POSITION 1 THROUGH 30.
020400 77  WS-OUT-SUB              PIC S9(4) COMP.
020500*    POSITION OF THE NEXT FREE BYTE IN WS-HOSP-CLEAN.
020600 77  WS-SCAN-CHAR            PIC X(01).
020700*    HOLDS THE ONE SOURCE BYTE CURRENTLY UNDER THE SCAN.
020800 77  WS-HOSP-CLEAN           PIC X(31) VALUE SPACES.
020900*    THE SANITIZED HOSPITAL NAME - : \ / ? * [ ] STRIPPED,
021000*    TRUNCATED TO 31 BYTES, BLANK BECOMES SEM_HOSPITAL.
021100 77  WS-TRIMMED-LTH          PIC S9(4).
021200*    RETURNED BY TRIMLEN - ZERO MEANS THE CLEANED NAME IS EMPTY.
021300 77  WS-CURRENT-SECTION      PIC X(31) VALUE HIGH-VALUES.
021400*    THE HOSPITAL NAME OF THE SECTION CURRENTLY OPEN FOR PRINTING -
021500*    HIGH-VALUES BEFORE THE FIRST ROW SO THE FIRST ROW ALWAYS
021600*    TRIPS THE CONTROL BREAK.
021700
021800** ONE ROW PER PATIENT-DAY RECORD LOADED FROM OUT-PACIENTES.
021900** PST-SEQ-NBR IS THE ORIGINAL READ SEQUENCE, USED ONLY AS THE
022000** FINAL SORT TIEBREAKER SO THE EXCHANGE SORT BELOW PRODUCES A
022100** STABLE ORDERING - R10.
022200 01  PDAY-SORT-TABLE.
022300     05  PDAY-SORT-ENTRY OCCURS 2000 TIMES
022400                          INDEXED BY PDAY-TBL-IDX.
022500*    PRIMARY SORT KEY - THE SANITIZED HOSPITAL NAME.
022600         10  PST-HOSPITAL-KEY        PIC X(31).
022700*    SECOND SORT KEY - ADMISSION YEAR, ASCENDING WITHIN HOSPITAL.
022800         10  PST-ANO                 PIC 9(04).
022900*    THIRD SORT KEY - ADMISSION MONTH.
023000         10  PST-MES                 PIC 9(02).
023100*    FOURTH SORT KEY - ADMISSION DAY.
023200         10  PST-DIA                 PIC 9(02).
023300*    FIFTH SORT KEY - PATIENT NAME.
023400         10  PST-PACIENTE            PIC X(40).
023500*    SIXTH SORT KEY - TREATING PHYSICIAN NAME.
023600         10  PST-PRESTADOR           PIC X(40).
023700*    FINAL TIEBREAKER - THE ORIGINAL READ SEQUENCE, NOT PRINTED,
023800*    KEPT ONLY TO MAKE THE SORT STABLE - R10.
023900         10  PST-SEQ-NBR             PIC S9(7) COMP.
024000*    CARRIED THROUGH TO PRINT - NOT PART OF THE SORT KEY.
024100         10  PST-DATA                PIC X(10).
024200         10  PST-ATENDIMENTO         PIC X(12).
024300         10  PST-AVISO               PIC X(10).
024400         10  PST-CONVENIO            PIC X(25).
024500         10  PST-QUARTO              PIC X(10).
024600         10  FILLER                  PIC X(05).
024700*    ROUNDS PDAY-SORT-ENTRY TO A FLAT 195 BYTES - MATCHES THE
024800*    WS-SWAP-ENTRY WIDTH USED BY THE EXCHANGE SORT.
024900
025000** SWAP BUFFER FOR THE EXCHANGE SORT - HOLDS ONE WHOLE TABLE ROW
025100** WHILE TWO ROWS TRADE PLACES.  THE -ALT REDEFINITION NAMES THE
025200** FIELDS AGAIN SO A ROW CAN BE TRACED TO SYSOUT BY FIELD WHEN
025300** THE SORT IS RUN UNDER TRACE.
025400 01  WS-SWAP-ENTRY                PIC X(195).
025500 01  WS-SWAP-ENTRY-ALT REDEFINES WS-SWAP-ENTRY.
025600*    NAMES EVERY FIELD OF THE SWAP BUFFER AGAIN SO A ROW UNDER
025700*    TRACE CAN BE READ FIELD BY FIELD, NOT JUST AS ONE 195-BYTE
025800*    BLOCK - OTHERWISE IDENTICAL TO PDAY-SORT-ENTRY'S LAYOUT.
025900     05  SWAP-HOSPITAL-KEY        PIC X(31).
026000     05  SWAP-ANO                 PIC 9(04).
026100     05  SWAP-MES                 PIC 9(02).
026200     05  SWAP-DIA                 PIC 9(02).
026300     05  SWAP-PACIENTE            PIC X(40).
026400     05  SWAP-PRESTADOR           PIC X(40).
026500*    FROM HERE DOWN THE SWAP FIELDS ARE CARRIED BUT NEVER COMPARED -
026600*    ONLY HOSPITAL-KEY, ANO, MES, DIA, PACIENTE, PRESTADOR AND
026700*    SEQ-NBR ABOVE DRIVE THE SORT ITSELF.
026800     05  SWAP-SEQ-NBR             PIC S9(7) COMP.
026900     05  SWAP-DATA                PIC X(10).
027000     05  SWAP-ATENDIMENTO         PIC X(12).
027100     05  SWAP-AVISO               PIC X(10).
027200     05  SWAP-CONVENIO            PIC X(25).
027300     05  SWAP-QUARTO              PIC X(10).
027400     05  FILLER                   PIC X(05).
027500
027600*    PRINTED ONCE PER HOSPITAL AFTER THE PAGE EJECT IN 310 BELOW.
027700 01  RPT-SECTION-HDR-LINE.
027800*    FIXED LITERAL LABEL - NOT EDITED OR MOVED, JUST PRINTED
027900*    AHEAD OF THE SECTION NAME ON EVERY PAGE EJECT.
028000     05  FILLER                  PIC X(10) VALUE "HOSPITAL: ".
028100     05  RPT-SECTION-NAME        PIC X(31).
028200*    MOVED FROM WS-CURRENT-SECTION IN 310 BELOW - THE SAME
028300*    31-BYTE SANITIZED HOSPITAL NAME THAT DROVE THE SORT.
028400     05  FILLER                  PIC X(139) VALUE SPACES.
028500*    PADS THE SECTION-HEADER LINE OUT TO THE FULL 180-BYTE
028600*    PACRELAT-REC WIDTH.
028700
028800*    ONE SET OF COLUMN TITLES, REPEATED AT THE TOP OF EVERY
028900*    SECTION - THERE IS NO RUNNING PAGE-HEADER THAT SURVIVES
029000*    A HOSPITAL BREAK.
029100 01  RPT-COLUMN-HDR-LINE.
029200     05  FILLER                  PIC X(14) VALUE "DATA".
029300*    ADMISSION-DATE COLUMN TITLE - MATCHES RPT-DATA BELOW.
029400     05  FILLER                  PIC X(14) VALUE "ATENDIMENTO".
029500*    ENCOUNTER-ID COLUMN TITLE.
029600     05  FILLER                  PIC X(42) VALUE "PACIENTE".
029700*    PATIENT-NAME COLUMN TITLE.
029800     05  FILLER                  PIC X(14) VALUE "AVISO".
029900*    ADMISSION-NOTICE COLUMN TITLE.
030000     05  FILLER                  PIC X(27) VALUE "CONVENIO".
030100*    INSURANCE-PLAN COLUMN TITLE.
030200     05  FILLER                  PIC X(42) VALUE "PRESTADOR".
030300*    TREATING-PHYSICIAN COLUMN TITLE.
030400     05  FILLER                  PIC X(14) VALUE "QUARTO".
030500*    ROOM-NUMBER COLUMN TITLE.
030600     05  FILLER                  PIC X(13) VALUE SPACES.
030700*    PADS THE COLUMN-HEADER LINE OUT TO THE FULL 180-BYTE
030800*    PACRELAT-REC WIDTH, SAME AS THE DETAIL LINE BELOW.
030900
031000** ONE DETAIL LINE PER PATIENT-DAY RECORD - COLUMN WIDTHS ARE THE
031100** WIDER OF THE TITLE AND THE FIELD WIDTH, PLUS 2, CLAMPED TO
031200** THE [14,60] RANGE PER R13.
031300 01  RPT-DETAIL-LINE.
031400     05  RPT-DATA                PIC X(14).
031500*    MOVED STRAIGHT FROM PST-DATA - THE ADMISSION DATE.
031600     05  RPT-ATENDIMENTO         PIC X(14).
031700*    THE BILLING-SYSTEM ENCOUNTER ID FOR THIS PATIENT-DAY.
031800     05  RPT-PACIENTE            PIC X(42).
031900*    PATIENT NAME - ALSO THE FIFTH SORT KEY IN R10.
032000     05  RPT-AVISO               PIC X(14).
032100*    ADMISSION-NOTICE NUMBER CARRIED THROUGH FROM PDAY-REC.
032200     05  RPT-CONVENIO            PIC X(27).
032300*    INSURANCE PLAN BILLED FOR THE STAY.
032400     05  RPT-PRESTADOR           PIC X(42).
032500*    TREATING PHYSICIAN NAME ON THIS PATIENT-DAY.
032600     05  RPT-QUARTO              PIC X(14).
032700*    ROOM NUMBER THE PATIENT OCCUPIED THAT DAY.
032800     05  FILLER                  PIC X(13) VALUE SPACES.
032900*    PADS THE DETAIL LINE OUT TO THE FULL 180-BYTE PACRELAT-REC.
033000
033100** FLAT VIEW OF THE DETAIL LINE, USED ONLY BY THE ON-SITE DUMP
033200** UTILITY WHEN THIS PROGRAM ABENDS UNDER TRACE.
033300 01  RPT-DETAIL-LINE-ALT REDEFINES RPT-DETAIL-LINE
033400                               PIC X(180).
033500
033600*    CLOSES OUT ONE HOSPITAL SECTION - WRITTEN FROM
033700*    320-WRITE-SECTION-TOTAL ON EVERY CONTROL BREAK AND AGAIN
033800*    AT END OF TABLE FOR THE LAST SECTION.
033900 01  RPT-SECTION-TOTAL-LINE.
034000     05  FILLER                  PIC X(24)
034100                      VALUE "SECTION RECORD COUNT - ".
034200     05  RPT-SECTION-TOTAL-O     PIC ZZZZ,ZZ9.
034300     05  FILLER                  PIC X(148) VALUE SPACES.
034400*    PADS THE SECTION-TOTAL LINE TO THE FULL 180-BYTE RECORD.
034500
034600*    MBH6240 - THE SINGLE NUMBER AUDIT TIES BACK TO THE MERGE
034700*    COUNTERS, PRINTED ONCE AT THE VERY END OF THE REGISTER.
034800 01  RPT-GRAND-TOTAL-LINE.
034900     05  FILLER                  PIC X(27)
035000                      VALUE "GRAND-TOTAL RECORD COUNT - ".
035100     05  RPT-GRAND-TOTAL-O       PIC ZZZZ,ZZ9.
035200     05  FILLER                  PIC X(145) VALUE SPACES.
035300*    PADS THE GRAND-TOTAL LINE TO THE FULL 180-BYTE RECORD.
035400
035500*    USED BOTH TO FORCE THE PAGE EJECT AHEAD OF A SECTION HEADER
035600*    AND AS PLAIN VERTICAL SPACING ELSEWHERE.
035700 01  RPT-BLANK-LINE.
035800     05  FILLER                  PIC X(180) VALUE SPACES.
035900*    A WHOLE BLANK RECORD - NOTHING ELSE IN THIS GROUP.
036000
036100*    R12 - THE EMPTY-INPUT NOTICE, PRINTED INSTEAD OF A SECTION
036200*    WHEN NO PATIENT-DAY ROWS WERE LOADED AT ALL.
036300 01  RPT-NOTICE-LINE.
036400     05  FILLER                  PIC X(52) VALUE
036500         "Nenhum dado encontrado para os filtros selecionados".
036600     05  FILLER                  PIC X(128) VALUE SPACES.
036700*    PADS THE R12 NOTICE LINE TO THE FULL 180-BYTE RECORD.
036800
036900*    ABEND-REC - THE STANDARD SYSOUT TRACE LAYOUT USED BY EVERY
037000*    MERGE AND REPORT PROGRAM IN THE SHOP, SO THE NIGHTLY ABEND
037100*    SCAN UTILITY CAN PARSE ONE COMMON FORMAT REGARDLESS OF WHICH
037200*    JOB STEP FAILED.
037300 COPY ABENDREC.
037400
037500 PROCEDURE DIVISION.
037600*    NO SORT-UTILITY STEP PRECEDES THIS PROGRAM IN THE JCL -
037700*    000-HOUSEKEEPING OPENS THE FILES, 100-LOAD-TABLE BRINGS THE
037800*    WHOLE OUT-PACIENTES FILE INTO THE WORKING-STORAGE TABLE, THEN
037900*    200-SORT-TABLE PUTS IT IN (HOSPITAL, ANO, MES, DIA, PACIENTE,
038000*    PRESTADOR, SEQ-NBR) ORDER BEFORE 300-PRINT-SECTIONS WALKS THE
038100*    TABLE AND BREAKS ON THE HOSPITAL SECTION.
038200*    STEP 1 - OPEN FILES, PRIME THE FIRST CONSOLIDATED RECORD.
038300     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
038400*    STEP 2 - LOAD EVERY PATIENT-DAY ROW INTO WORKING STORAGE.
038500     PERFORM 100-LOAD-TABLE THRU 100-EXIT
038600             UNTIL NO-MORE-PACIENTES-RECS.
038700*    AN EMPTY TABLE SKIPS THE SORT AND PRINT PASSES ENTIRELY -
038800*    THE NOTICE LINE IS THE ONLY OUTPUT BESIDES THE GRAND TOTAL.
038900     IF WS-ROW-COUNT > ZERO
039000*    STEP 3 - EXCHANGE-SORT THE TABLE IN PLACE.
039100         PERFORM 200-SORT-TABLE THRU 200-EXIT
039200*    STEP 4 - PRINT EVERY ROW, ONE CONTROL-BROKEN SECTION PER
039300*    HOSPITAL.
039400         PERFORM 300-PRINT-SECTIONS THRU 300-EXIT
039500                 VARYING PDAY-PRINT-SUB FROM 1 BY 1
039600                 UNTIL PDAY-PRINT-SUB > WS-ROW-COUNT
039700*    CLOSES OUT THE LAST HOSPITAL SECTION - THE LOOP ABOVE ONLY
039800*    CLOSES A SECTION WHEN THE NEXT ONE BEGINS.
039900         PERFORM 320-WRITE-SECTION-TOTAL THRU 320-EXIT
040000     ELSE
040100*    STEP 4 ALTERNATE - NO ROWS AT ALL, PRINT THE R12 NOTICE
040200*    INSTEAD OF A SECTION.
040300         PERFORM 330-WRITE-EMPTY-NOTICE THRU 330-EXIT
040400     END-IF.
040500     PERFORM 340-WRITE-GRAND-TOTAL THRU 340-EXIT.
040600     PERFORM 900-CLEANUP THRU 900-EXIT.
040700*    NORMAL COMPLETION - THE STEP CONDITION CODE STAYS ZERO.
040800     MOVE ZERO TO RETURN-CODE.
040900     GOBACK.
041000
041100 000-HOUSEKEEPING.
041200*    OPENS THE FILES AND PRIMES THE FIRST READ FOR THE TABLE-LOAD
041300*    PASS BELOW.
041400*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL - ONLY 100-LOAD-TABLE
041500*    EVER ROUTES TO 1000-ABEND-RTN, BUT EVERY PARAGRAPH SETS PARA-NAME
041600*    SO A TRACE ALWAYS SHOWS WHERE THE RUN LEFT OFF.
041700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
041800     DISPLAY "******** BEGIN JOB PACRELAT ********".
041900     INITIALIZE COUNTERS-AND-ACCUMULATORS.
042000     MOVE ZERO TO WS-ROW-COUNT.
042100*    WS-ROW-COUNT IS BOTH THE LOAD SUBSCRIPT IN 100-LOAD-TABLE
042200*    AND THE ACTUAL ROW COUNT THE SORT AND PRINT STEPS RUN TO.
042300
042400*    NO MASTER FILE IN THIS PROGRAM, SO THERE IS NO SORT INPUT TO
042500*    OPEN I-O, UNLIKE THE MERGE PROGRAMS THIS REGISTER FOLLOWS.
042600     OPEN INPUT  OUT-PACIENTES.
042700     OPEN OUTPUT PACRELAT-RPT.
042800
042900*    PRIMING READ - 100-LOAD-TABLE RE-READS AT ITS OWN BOTTOM
043000*    SO THE MAIN-LINE PERFORM-UNTIL CAN TEST FOR END-OF-FILE
043100*    BEFORE LOADING A ROW THAT IS NOT THERE.
043200     READ OUT-PACIENTES INTO PDAY-REC
043300         AT END
043400         MOVE "N" TO MORE-PACIENTES-SW
043500     END-READ.
043600 000-EXIT.
043700     EXIT.
043800
043900*    LOADS EVERY PATIENT-DAY RECORD INTO THE SORT TABLE.
044000 100-LOAD-TABLE.
044100*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL - ONLY 100-LOAD-TABLE
044200*    EVER ROUTES TO 1000-ABEND-RTN, BUT EVERY PARAGRAPH SETS PARA-NAME
044300*    SO A TRACE ALWAYS SHOWS WHERE THE RUN LEFT OFF.
044400     MOVE "100-LOAD-TABLE" TO PARA-NAME.
044500     ADD +1 TO PDAY-RECORDS-READ.
044600     ADD +1 TO WS-ROW-COUNT.
044700
044800     IF WS-ROW-COUNT > PDAY-TABLE-MAX-ROWS
044900*        MORE THAN PDAY-TABLE-MAX-ROWS PATIENT-DAY RECORDS IN ONE
045000*        RUN IS AN OPERATIONS PROBLEM, NOT A DATA PROBLEM - ABEND
045100*        RATHER THAN TRUNCATE THE REGISTER SILENTLY.
045200         MOVE "** PACIENTES RUN TOO LARGE FOR SORT TABLE"
045300             TO ABEND-REASON
045400         GO TO 1000-ABEND-RTN.
045500
045600     PERFORM 150-SANITIZE-HOSPITAL THRU 150-EXIT.
045700
045800*    CATALOG-LOOKUP IDS ARE NOT ON THE PATIENT-DAY RECORD, SO
045900*    THERE IS NOTHING TO EXCLUDE HERE - UNLIKE CIRRELAT, EVERY
046000*    NON-KEY FIELD ON THIS RECORD GOES STRAIGHT INTO THE TABLE.
046100*    PST-SEQ-NBR IS THE ORIGINAL READ ORDER, USED ONLY AS THE
046200*    FINAL SORT TIEBREAKER - R10.
046300     MOVE WS-HOSP-CLEAN   TO PST-HOSPITAL-KEY(WS-ROW-COUNT).
046400     MOVE PDAY-ANO        TO PST-ANO(WS-ROW-COUNT).
046500     MOVE PDAY-MES        TO PST-MES(WS-ROW-COUNT).
046600     MOVE PDAY-DIA        TO PST-DIA(WS-ROW-COUNT).
046700     MOVE PDAY-PACIENTE   TO PST-PACIENTE(WS-ROW-COUNT).
046800     MOVE PDAY-PRESTADOR  TO PST-PRESTADOR(WS-ROW-COUNT).
046900     MOVE PDAY-RECORDS-READ TO PST-SEQ-NBR(WS-ROW-COUNT).
047000     MOVE PDAY-DATA       TO PST-DATA(WS-ROW-COUNT).
047100     MOVE PDAY-ATENDIMENTO TO PST-ATENDIMENTO(WS-ROW-COUNT).
047200     MOVE PDAY-AVISO      TO PST-AVISO(WS-ROW-COUNT).
047300     MOVE PDAY-CONVENIO   TO PST-CONVENIO(WS-ROW-COUNT).
047400     MOVE PDAY-QUARTO     TO PST-QUARTO(WS-ROW-COUNT).
047500
047600     READ OUT-PACIENTES INTO PDAY-REC
047700         AT END
047800         MOVE "N" TO MORE-PACIENTES-SW
047900     END-READ.
048000 100-EXIT.
048100     EXIT.
048200
048300*    R8/R9 - BLANK HOSPITAL BECOMES SEM_HOSPITAL; OTHERWISE STRIP
048400*    : \ / ? * [ ] ONE BYTE AT A TIME AND TRUNCATE TO 31 BYTES.
048500 150-SANITIZE-HOSPITAL.
048600*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL - ONLY 100-LOAD-TABLE
048700*    EVER ROUTES TO 1000-ABEND-RTN, BUT EVERY PARAGRAPH SETS PARA-NAME
048800*    SO A TRACE ALWAYS SHOWS WHERE THE RUN LEFT OFF.
048900     MOVE "150-SANITIZE-HOSPITAL" TO PARA-NAME.
049000     MOVE SPACES TO WS-HOSP-CLEAN.
049100     IF PDAY-HOSPITAL = SPACES
049200         MOVE "Sem_Hospital" TO WS-HOSP-CLEAN
049300*    R8 - A BLANK HOSPITAL NAME NEVER REACHES THE SCAN LOOP,
049400*    IT GOES STRAIGHT TO THE FALLBACK LITERAL.
049500     ELSE
049600         MOVE ZERO TO WS-OUT-SUB
049700         PERFORM 160-SCAN-HOSP-CHAR THRU 160-EXIT
049800                 VARYING WS-SRC-SUB FROM 1 BY 1
049900                 UNTIL WS-SRC-SUB > 30
050000         CALL "TRIMLEN" USING WS-HOSP-CLEAN, WS-TRIMMED-LTH       RDP5802 
050100         IF WS-TRIMMED-LTH = ZERO                                 RDP5802 
050200             MOVE "Sem_Hospital" TO WS-HOSP-CLEAN
050300*    R9 - EVERY CHARACTER WAS ONE OF THE SEVEN STRIPPED BYTES,
050400*    SO THE CLEANED NAME CAME BACK EMPTY - SAME FALLBACK AS R8.
050500         END-IF
050600     END-IF.
050700 150-EXIT.
050800     EXIT.
050900
051000 160-SCAN-HOSP-CHAR.
051100*    ONE BYTE OF PDAY-HOSPITAL PER CALL - THE SEVEN CHARACTERS
051200*    BELOW ARE DROPPED OUTRIGHT, EVERYTHING ELSE IS COPIED INTO
051300*    WS-HOSP-CLEAN IF ROOM REMAINS (31-BYTE CAP).
051400     MOVE PDAY-HOSPITAL(WS-SRC-SUB:1) TO WS-SCAN-CHAR.
051500     EVALUATE WS-SCAN-CHAR
051600         WHEN ":"                                                 RDP5802 
051700         WHEN "\"                                                 RDP5802 
051800         WHEN "/"
051900         WHEN "?"
052000         WHEN "*"
052100         WHEN "["
052200         WHEN "]"
052300             CONTINUE
052400         WHEN OTHER
052500             IF WS-OUT-SUB < 31
052600                 ADD +1 TO WS-OUT-SUB
052700                 MOVE WS-SCAN-CHAR
052800                     TO WS-HOSP-CLEAN(WS-OUT-SUB:1)
052900             END-IF
053000     END-EVALUATE.
053100 160-EXIT.
053200     EXIT.
053300
053400*    EXCHANGE SORT OVER THE LOADED TABLE - (HOSPITAL-KEY, ANO,
053500*    MES, DIA, PACIENTE, PRESTADOR, SEQ-NBR) ASCENDING.  THE
053600*    SEQ-NBR COMPARE IN 220 IS WHAT MAKES THE RESULT A STABLE
053700*    SORT - R10.
053800 200-SORT-TABLE.
053900*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL - ONLY 100-LOAD-TABLE
054000*    EVER ROUTES TO 1000-ABEND-RTN, BUT EVERY PARAGRAPH SETS PARA-NAME
054100*    SO A TRACE ALWAYS SHOWS WHERE THE RUN LEFT OFF.
054200     MOVE "200-SORT-TABLE" TO PARA-NAME.
054300     PERFORM 210-SORT-OUTER THRU 210-EXIT
054400             VARYING PDAY-OUT-SUB FROM 1 BY 1
054500             UNTIL PDAY-OUT-SUB NOT < WS-ROW-COUNT.
054600 200-EXIT.
054700     EXIT.
054800
054900*    SELECTION SORT - FOR EACH OUTER POSITION, 220/230/240 HUNT
055000*    THE SMALLEST REMAINING ROW AND 210 SWAPS IT INTO PLACE
055100*    THROUGH THE WS-SWAP-ENTRY BUFFER.
055200 210-SORT-OUTER.
055300*    ASSUME THE OUTER SLOT ITSELF IS THE LOWEST UNTIL THE INNER
055400*    SCAN PROVES OTHERWISE.
055500     SET PDAY-MIN-SUB TO PDAY-OUT-SUB.
055600     COMPUTE PDAY-SCAN-START = PDAY-OUT-SUB + 1.
055700     PERFORM 220-SORT-INNER THRU 220-EXIT
055800             VARYING PDAY-IN-SUB FROM PDAY-SCAN-START BY 1
055900             UNTIL PDAY-IN-SUB > WS-ROW-COUNT.
056000*    SWAPS ONLY HAPPEN WHEN THE INNER SCAN ACTUALLY FOUND A LOWER
056100*    ROW - OTHERWISE THE SLOT ALREADY HOLDS ITS CORRECT VALUE.
056200     IF PDAY-MIN-SUB NOT = PDAY-OUT-SUB
056300         MOVE PDAY-SORT-ENTRY(PDAY-OUT-SUB) TO WS-SWAP-ENTRY
056400         MOVE PDAY-SORT-ENTRY(PDAY-MIN-SUB)
056500             TO PDAY-SORT-ENTRY(PDAY-OUT-SUB)
056600         MOVE WS-SWAP-ENTRY TO PDAY-SORT-ENTRY(PDAY-MIN-SUB)
056700     END-IF.
056800 210-EXIT.
056900     EXIT.
057000
057100*    FIRST SECTION COMPARES HOSPITAL-KEY, ANO, MES, DIA AS ONE
057200*    GROUP VIA A HELPER KEY AREA SO THIS PARAGRAPH DOESN'T NEST
057300*    FOUR DEEP BEFORE EVEN REACHING PACIENTE/PRESTADOR/SEQ-NBR.
057400 220-SORT-INNER.
057500     IF PST-HOSPITAL-KEY(PDAY-IN-SUB) <
057600        PST-HOSPITAL-KEY(PDAY-MIN-SUB)
057700         SET PDAY-MIN-SUB TO PDAY-IN-SUB
057800     ELSE
057900       IF PST-HOSPITAL-KEY(PDAY-IN-SUB) =
058000          PST-HOSPITAL-KEY(PDAY-MIN-SUB)
058100         PERFORM 230-SORT-INNER-DATE THRU 230-EXIT
058200       END-IF
058300     END-IF.
058400 220-EXIT.
058500     EXIT.
058600
058700 230-SORT-INNER-DATE.
058800*    SECOND SECTION - ANO, MES, DIA COMPARED ONE LEVEL AT A TIME
058900*    ONLY WHEN 220 FOUND THE HOSPITAL KEYS EQUAL.
059000     IF PST-ANO(PDAY-IN-SUB) < PST-ANO(PDAY-MIN-SUB)
059100         SET PDAY-MIN-SUB TO PDAY-IN-SUB
059200     ELSE
059300       IF PST-ANO(PDAY-IN-SUB) = PST-ANO(PDAY-MIN-SUB)
059400         IF PST-MES(PDAY-IN-SUB) < PST-MES(PDAY-MIN-SUB)
059500             SET PDAY-MIN-SUB TO PDAY-IN-SUB
059600         ELSE
059700           IF PST-MES(PDAY-IN-SUB) = PST-MES(PDAY-MIN-SUB)
059800             IF PST-DIA(PDAY-IN-SUB) < PST-DIA(PDAY-MIN-SUB)
059900                 SET PDAY-MIN-SUB TO PDAY-IN-SUB
060000             ELSE
060100               IF PST-DIA(PDAY-IN-SUB) = PST-DIA(PDAY-MIN-SUB)
060200                 PERFORM 240-SORT-INNER-NAMES THRU 240-EXIT
060300               END-IF
060400             END-IF
060500           END-IF
060600         END-IF
060700       END-IF
060800     END-IF.
060900 230-EXIT.
061000     EXIT.
061100
061200 240-SORT-INNER-NAMES.
061300*    THIRD SECTION - PACIENTE, PRESTADOR, SEQ-NBR, REACHED ONLY
061400*    WHEN 230 FOUND THE WHOLE DATE EQUAL - SEQ-NBR IS THE FINAL
061500*    TIEBREAKER THAT MAKES THE SORT STABLE - R10.
061600     IF PST-PACIENTE(PDAY-IN-SUB) < PST-PACIENTE(PDAY-MIN-SUB)
061700         SET PDAY-MIN-SUB TO PDAY-IN-SUB
061800     ELSE
061900       IF PST-PACIENTE(PDAY-IN-SUB) = PST-PACIENTE(PDAY-MIN-SUB)
062000         IF PST-PRESTADOR(PDAY-IN-SUB) <
062100            PST-PRESTADOR(PDAY-MIN-SUB)
062200             SET PDAY-MIN-SUB TO PDAY-IN-SUB
062300         ELSE
062400           IF PST-PRESTADOR(PDAY-IN-SUB) =
062500              PST-PRESTADOR(PDAY-MIN-SUB)
062600             IF PST-SEQ-NBR(PDAY-IN-SUB) <
062700                PST-SEQ-NBR(PDAY-MIN-SUB)
062800                 SET PDAY-MIN-SUB TO PDAY-IN-SUB
062900             END-IF
063000           END-IF
063100         END-IF
063200       END-IF
063300     END-IF.
063400 240-EXIT.
063500     EXIT.
063600
063700*    CONTROL BREAK ON THE SANITIZED HOSPITAL NAME - A NEW VALUE
063800*    CLOSES THE PRIOR SECTION (IF ANY) AND OPENS A NEW ONE.
063900 300-PRINT-SECTIONS.
064000*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL - ONLY 100-LOAD-TABLE
064100*    EVER ROUTES TO 1000-ABEND-RTN, BUT EVERY PARAGRAPH SETS PARA-NAME
064200*    SO A TRACE ALWAYS SHOWS WHERE THE RUN LEFT OFF.
064300     MOVE "300-PRINT-SECTIONS" TO PARA-NAME.
064400*    CONTROL BREAK ON THE HOSPITAL KEY - CLOSES THE PRIOR
064500*    SECTION'S TOTAL LINE, THEN OPENS A NEW HEADER.
064600     IF PST-HOSPITAL-KEY(PDAY-PRINT-SUB) NOT = WS-CURRENT-SECTION
064700         IF WS-CURRENT-SECTION NOT = HIGH-VALUES
064800             PERFORM 320-WRITE-SECTION-TOTAL THRU 320-EXIT
064900         END-IF
065000         MOVE PST-HOSPITAL-KEY(PDAY-PRINT-SUB)
065100             TO WS-CURRENT-SECTION
065200         MOVE ZERO TO PDAY-SECTION-COUNT
065300         PERFORM 310-WRITE-SECTION-HDR THRU 310-EXIT
065400     END-IF.
065500
065600*    SEVEN FIELDS MOVED FROM THE SORT TABLE TO THE PRINT LINE -
065700*    THE TABLE ROW IS THE ONLY SOURCE OF DATA AT THIS POINT,
065800*    THE INPUT RECORD ITSELF IS LONG SINCE OUT OF SCOPE.
065900     MOVE PST-DATA(PDAY-PRINT-SUB)        TO RPT-DATA.
066000     MOVE PST-ATENDIMENTO(PDAY-PRINT-SUB) TO RPT-ATENDIMENTO.
066100     MOVE PST-PACIENTE(PDAY-PRINT-SUB)    TO RPT-PACIENTE.
066200     MOVE PST-AVISO(PDAY-PRINT-SUB)       TO RPT-AVISO.
066300     MOVE PST-CONVENIO(PDAY-PRINT-SUB)    TO RPT-CONVENIO.
066400     MOVE PST-PRESTADOR(PDAY-PRINT-SUB)   TO RPT-PRESTADOR.
066500     MOVE PST-QUARTO(PDAY-PRINT-SUB)      TO RPT-QUARTO.
066600*    EMITS ONE PRINT LINE PER PATIENT-DAY - NO ADVANCING
066700*    CLAUSE, SO SINGLE SPACING IS THE PRINTER DEFAULT.
066800     WRITE PACRELAT-REC FROM RPT-DETAIL-LINE.
066900
067000     ADD +1 TO PDAY-SECTION-COUNT.
067100*    BUMPS BOTH THE CURRENT-SECTION TALLY PRINTED ON THE
067200*    320 TOTAL LINE AND THE RUN-WIDE GRAND TOTAL FOR R12.
067300     ADD +1 TO PDAY-DETAIL-LINES-WRITTEN.
067400 300-EXIT.
067500     EXIT.
067600
067700*    BLANK LINE FORCES A PAGE EJECT (NEXT-PAGE), THEN THE HOSPITAL
067800*    NAME AND THE COLUMN HEADINGS OPEN THE NEW SECTION.
067900 310-WRITE-SECTION-HDR.
068000*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL - ONLY 100-LOAD-TABLE
068100*    EVER ROUTES TO 1000-ABEND-RTN, BUT EVERY PARAGRAPH SETS PARA-NAME
068200*    SO A TRACE ALWAYS SHOWS WHERE THE RUN LEFT OFF.
068300     MOVE "310-WRITE-SECTION-HDR" TO PARA-NAME.
068400     WRITE PACRELAT-REC FROM RPT-BLANK-LINE
068500         AFTER ADVANCING NEXT-PAGE.
068600     MOVE WS-CURRENT-SECTION TO RPT-SECTION-NAME.
068700     WRITE PACRELAT-REC FROM RPT-SECTION-HDR-LINE
068800         AFTER ADVANCING 1.
068900     WRITE PACRELAT-REC FROM RPT-COLUMN-HDR-LINE
069000         AFTER ADVANCING 2.
069100     ADD +1 TO PDAY-SECTIONS-WRITTEN.
069200 310-EXIT.
069300     EXIT.
069400
069500*    CLOSES OUT THE SECTION JUST FINISHED - CALLED BOTH ON THE
069600*    CONTROL BREAK IN 300 AND ONCE MORE AFTER THE LAST TABLE ROW.
069700 320-WRITE-SECTION-TOTAL.
069800*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL - ONLY 100-LOAD-TABLE
069900*    EVER ROUTES TO 1000-ABEND-RTN, BUT EVERY PARAGRAPH SETS PARA-NAME
070000*    SO A TRACE ALWAYS SHOWS WHERE THE RUN LEFT OFF.
070100     MOVE "320-WRITE-SECTION-TOTAL" TO PARA-NAME.
070200     MOVE PDAY-SECTION-COUNT TO RPT-SECTION-TOTAL-O.
070300     WRITE PACRELAT-REC FROM RPT-SECTION-TOTAL-LINE
070400         AFTER ADVANCING 2.
070500 320-EXIT.
070600     EXIT.
070700
070800*    REACHED ONLY WHEN WS-ROW-COUNT IS ZERO - PRINTS A SINGLE
070900*    NOTICE SECTION INSTEAD OF AN EMPTY REGISTER.
071000 330-WRITE-EMPTY-NOTICE.
071100*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL - ONLY 100-LOAD-TABLE
071200*    EVER ROUTES TO 1000-ABEND-RTN, BUT EVERY PARAGRAPH SETS PARA-NAME
071300*    SO A TRACE ALWAYS SHOWS WHERE THE RUN LEFT OFF.
071400     MOVE "330-WRITE-EMPTY-NOTICE" TO PARA-NAME.
071500     MOVE "Dados" TO WS-CURRENT-SECTION.
071600     MOVE WS-CURRENT-SECTION TO RPT-SECTION-NAME.
071700     WRITE PACRELAT-REC FROM RPT-BLANK-LINE
071800         AFTER ADVANCING NEXT-PAGE.
071900     WRITE PACRELAT-REC FROM RPT-SECTION-HDR-LINE
072000         AFTER ADVANCING 1.
072100     WRITE PACRELAT-REC FROM RPT-NOTICE-LINE
072200         AFTER ADVANCING 2.
072300     ADD +1 TO PDAY-SECTIONS-WRITTEN.
072400 330-EXIT.
072500     EXIT.
072600
072700*    AUDIT WANTED ONE NUMBER THEY COULD TIE BACK TO THE MERGE
072800*    COUNTERS AT THE BOTTOM OF THE REGISTER - REQ #6240.
072900 340-WRITE-GRAND-TOTAL.                                           MBH6240
073000*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL - ONLY 100-LOAD-TABLE
073100*    EVER ROUTES TO 1000-ABEND-RTN, BUT EVERY PARAGRAPH SETS PARA-NAME
073200*    SO A TRACE ALWAYS SHOWS WHERE THE RUN LEFT OFF.
073300     MOVE "340-WRITE-GRAND-TOTAL" TO PARA-NAME.                   MBH6240 
073400     MOVE PDAY-DETAIL-LINES-WRITTEN TO RPT-GRAND-TOTAL-O.         MBH6240 
073500     WRITE PACRELAT-REC FROM RPT-BLANK-LINE                       MBH6240 
073600         AFTER ADVANCING 1.                                       MBH6240 
073700     WRITE PACRELAT-REC FROM RPT-GRAND-TOTAL-LINE                 MBH6240 
073800         AFTER ADVANCING 1.                                       MBH6240 
073900 340-EXIT.
074000     EXIT.
074100
074200*    CLOSES EVERYTHING - CALLED FROM BOTH THE NORMAL END OF JOB
074300*    AND THE ABEND ROUTINE.
074400 700-CLOSE-FILES.
074500*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL - ONLY 100-LOAD-TABLE
074600*    EVER ROUTES TO 1000-ABEND-RTN, BUT EVERY PARAGRAPH SETS PARA-NAME
074700*    SO A TRACE ALWAYS SHOWS WHERE THE RUN LEFT OFF.
074800     MOVE "700-CLOSE-FILES" TO PARA-NAME.
074900     CLOSE OUT-PACIENTES, PACRELAT-RPT, SYSOUT.
075000*    NO MASTER FILE IN THIS PROGRAM, SO THERE IS NO REWRITTEN
075100*    OUTPUT TO CLOSE WITH CARE - JUST THE THREE SEQUENTIAL FILES.
075200 700-EXIT.
075300     EXIT.
075400
075500*    NORMAL END-OF-JOB - DISPLAYS THE RUN CONTROL TOTALS TO
075600*    SYSOUT AND CLOSES EVERYTHING.
075700 900-CLEANUP.
075800*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL - ONLY 100-LOAD-TABLE
075900*    EVER ROUTES TO 1000-ABEND-RTN, BUT EVERY PARAGRAPH SETS PARA-NAME
076000*    SO A TRACE ALWAYS SHOWS WHERE THE RUN LEFT OFF.
076100     MOVE "900-CLEANUP" TO PARA-NAME.
076200*    THREE CONTROL TOTALS FOR THE OPERATOR TO COMPARE AGAINST
076300*    THE PACMERGE RUN THAT PRODUCED THIS PROGRAM'S INPUT FILE.
076400     DISPLAY "** PATIENT-DAY RECORDS READ **".
076500     DISPLAY PDAY-RECORDS-READ.
076600     DISPLAY "** DETAIL LINES WRITTEN **".
076700*    ALSO THE VALUE MOVED TO THE 340 GRAND-TOTAL LINE (MBH6240)
076800*    SO OPERATIONS CAN TIE THE REPORT OUT WITHOUT RE-COUNTING IT.
076900     DISPLAY PDAY-DETAIL-LINES-WRITTEN.
077000     DISPLAY "** HOSPITAL SECTIONS WRITTEN **".
077100*    COUNTS REAL HOSPITAL SECTIONS PLUS THE SINGLE NOTICE
077200*    SECTION WRITTEN BY 330 WHEN THE TABLE CAME UP EMPTY.
077300     DISPLAY PDAY-SECTIONS-WRITTEN.
077400
077500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
077600     DISPLAY "******** NORMAL END OF JOB PACRELAT ********".
077700 900-EXIT.
077800     EXIT.
077900
078000*    REACHED ONLY BY GO TO FROM THE TABLE-OVERFLOW TEST ABOVE.
078100*    TRACES THE PROBLEM TO SYSOUT VIA ABENDREC, CLOSES FILES, AND
078200*    FORCES A DIVIDE-BY-ZERO SO THE STEP CONDITION-CODE IS NON-ZERO.
078300 1000-ABEND-RTN.
078400*    SAME ABEND-TRAIL LAYOUT USED BY THE MERGE PROGRAMS - PARA-NAME
078500*    AND THE COUNTERS GROUP AS THEY STOOD WHEN THE TABLE OVERFLOWED.
078600     WRITE SYSOUT-REC FROM ABEND-REC.
078700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
078800     DISPLAY "*** ABNORMAL END OF JOB-PACRELAT ***" UPON CONSOLE.
078900     DIVIDE ZERO-VAL INTO ONE-VAL.
079000*    GUARANTEED DIVIDE-BY-ZERO - THE ONLY PURPOSE IS A NON-ZERO
079100*    STEP CONDITION CODE FOR THE JCL TO TEST.
