000100******************************************************************
000200*    COPYBOOK:  PACREC                                          *
000300*    DESCRIPTION: ONE RECORD PER UNIQUE PATIENT-DAY ENCOUNTER   *
000400*                 (HOSPITAL/ATENDIMENTO/PACIENTE/PRESTADOR/     *
000500*                 DATA).  FED BY THE NIGHTLY CONSOLIDATION RUN  *
000600*                 FROM BOTH THE REMOTE MASTER AND THE LOCAL     *
000700*                 WORKSTATION EXTRACT.                         *
000800*    MAINTENANCE HISTORY                                       *
000900*    ----------------------------------------------------------*
001000*    02/11/09  JS   ORIGINAL COPYBOOK FOR PATIENT-DAY RECORD    *
001100*    07/30/13  RDP  ADDED PDAY-ENCOUNTER-DATE-NUM REDEFINES SO  *
001200*                   CONTROL-BREAK LOGIC CAN COMPARE THE DATE AS *
001300*                   ONE NUMERIC FIELD (REQ #5120)               *
001400*    06/02/02  MBH  WIDENED PDAY-QUARTO FROM 6 TO 10 BYTES -    *
001500*                   NEW WING HAS LONGER BED IDENTIFIERS         *
001600******************************************************************
001700 01  PDAY-REC.
001800     05  PDAY-HOSPITAL               PIC X(30).
001900     05  PDAY-ENCOUNTER-DATE.
002000         10  PDAY-ANO                PIC 9(04).
002100         10  PDAY-MES                PIC 9(02).
002200         10  PDAY-DIA                PIC 9(02).
002300** ALTERNATE VIEW OF THE ENCOUNTER DATE AS ONE NUMERIC FIELD SO
002400** THE CONSOLIDATION RUN CAN BUILD THE SORT/GROUP KEY WITHOUT
002500** THREE SEPARATE COMP-3 MOVES.
002600     05  PDAY-ENCOUNTER-DATE-NUM REDEFINES PDAY-ENCOUNTER-DATE
002700                                  PIC 9(08).
002800     05  PDAY-DATA                   PIC X(10).
002900     05  PDAY-ATENDIMENTO            PIC X(12).
003000     05  PDAY-PACIENTE               PIC X(40).
003100     05  PDAY-AVISO                  PIC X(10).
003200     05  PDAY-CONVENIO               PIC X(25).
003300     05  PDAY-PRESTADOR              PIC X(40).
003400     05  PDAY-QUARTO                 PIC X(10).
003500     05  FILLER                      PIC X(40).
