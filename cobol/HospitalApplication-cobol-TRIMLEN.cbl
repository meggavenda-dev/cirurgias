000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRIMLEN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/92.
000700 DATE-COMPILED. 01/01/92.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          RETURNS THE TRIMMED LENGTH OF THE TEXT PASSED IN TEXT1 -
001400*          I.E. THE POSITION OF THE LAST NON-SPACE CHARACTER.
001500*          CALLED BY THE CONSOLIDATION REPORT PROGRAMS AFTER THE
001600*          HOSPITAL SECTION NAME HAS BEEN CLEANED OF THE
001700*          : \ / ? * [ ] CHARACTERS, TO TELL WHETHER ANYTHING IS
001800*          LEFT TO PRINT OR WHETHER THE SEM_HOSPITAL FALLBACK
001900*          APPLIES.
002000*
002100*    MAINTENANCE HISTORY
002200*    ----------------------------------------------------------
002300*    01/01/92  JS   ORIGINAL PROGRAM - STRLTH, USED FUNCTION
002400*                   REVERSE TO COUNT TRAILING SPACES
002500*    09/09/98  TGD  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
002600*                   NO CHANGE REQUIRED
002700*    03/21/16  RDP  RENAMED TO TRIMLEN AND REWRITTEN WITHOUT THE
002800*                   REVERSE INTRINSIC - SITE STANDARDS NO LONGER
002900*                   PERMIT INTRINSIC FUNCTIONS IN BATCH SUBPROGRAMS
003000*                   (REQ #6118).  SCANS BACKWARD FROM THE END OF
003100*                   TEXT1 ONE BYTE AT A TIME INSTEAD.
003200*    10/05/19  MBH  RETURN-LTH IS NOW SET, NOT ACCUMULATED - THE
003300*                   OLD ADD-STYLE RETURN CAUSED DOUBLE-COUNTING
003400*                   WHEN CIRRELAT CALLED THIS TWICE FOR THE SAME
003500*                   HOSPITAL NAME (REQ #6119)
003600*    04/11/14  RDP  NARROWED TEXT1 FROM 255 TO 31 BYTES TO MATCH
003700*                   THE SANITIZED SECTION-NAME FIELD IT IS NOW
003800*                   ALWAYS CALLED WITH (REQ #5802) - THE WIDER
003900*                   LINKAGE ITEM WAS LEFTOVER FROM THE OLD
004000*                   COMMENT-FIELD USE AND HUNG PAST THE CALLER'S
004100*                   STORAGE ON A SHORT FIELD
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 INPUT-OUTPUT SECTION.
004800
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 WORKING-STORAGE SECTION.
005300 01  MISC-FIELDS.
005400     05  SCAN-SUB            PIC S9(4) COMP.
005500     05  MORE-TO-SCAN-SW      PIC X(01) VALUE "Y".
005600         88  MORE-TO-SCAN         VALUE "Y".
005700         88  NO-MORE-TO-SCAN      VALUE "N".
005800     05  FILLER               PIC X(01).
005900
006000** DEBUG VIEW OF THE SWITCH AS A NUMERIC DIGIT - USED BY THE ON-
006100** SITE DUMP UTILITY WHEN THIS SUBPROGRAM ABENDS UNDER TRACE.
006200 01  MISC-FIELDS-ALT REDEFINES MISC-FIELDS.
006300     05  SCAN-SUB-DUMP        PIC S9(4) COMP.
006400     05  MORE-TO-SCAN-DIGIT   PIC 9(01).
006500     05  FILLER               PIC X(01).
006600
006700 LINKAGE SECTION.
006800 01  TEXT1        PIC X(31).                                      RDP5802 
006900** SPLIT VIEW OF THE INCOMING SECTION NAME - NOT SCANNED BY EITHER
007000** HALF DIRECTLY, KEPT SO A TRACE DUMP CAN SHOW THE FRONT AND BACK
007100** OF THE FIELD SEPARATELY.
007200 01  TEXT1-HALVES REDEFINES TEXT1.                                RDP5802 
007300     05  TEXT1-LEAD-HALF      PIC X(16).                          RDP5802 
007400     05  TEXT1-TRAIL-HALF     PIC X(15).                          RDP5802 
007500 01  RETURN-LTH   PIC S9(4).
007600 01  RETURN-LTH-UNSIGNED REDEFINES RETURN-LTH PIC 9(4).
007700
007800 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
007900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
008000     PERFORM 100-SCAN-BACKWARD THRU 100-EXIT
008100             UNTIL NO-MORE-TO-SCAN.
008200     MOVE SCAN-SUB TO RETURN-LTH.                                 MBH6119 
008300     GOBACK.
008400
008500 000-HOUSEKEEPING.
008600     MOVE LENGTH OF TEXT1 TO SCAN-SUB.
008700     MOVE "Y" TO MORE-TO-SCAN-SW.
008800     IF SCAN-SUB = ZERO
008900        MOVE "N" TO MORE-TO-SCAN-SW.
009000 000-EXIT.
009100     EXIT.
009200
009300*    STEPS BACK ONE BYTE AT A TIME UNTIL A NON-SPACE BYTE IS
009400*    FOUND OR THE WHOLE FIELD HAS BEEN SCANNED.
009500 100-SCAN-BACKWARD.                                               RDP6118 
009600     IF TEXT1(SCAN-SUB:1) NOT = SPACE                             RDP6118 
009700        MOVE "N" TO MORE-TO-SCAN-SW                               RDP6118 
009800        GO TO 100-EXIT.                                           RDP6118 
009900
010000     SUBTRACT 1 FROM SCAN-SUB.                                    RDP6118 
010100     IF SCAN-SUB = ZERO                                           RDP6118 
010200        MOVE "N" TO MORE-TO-SCAN-SW.                              RDP6118 
010300 100-EXIT.
010400     EXIT.
