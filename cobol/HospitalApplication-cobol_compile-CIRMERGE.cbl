000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CIRMERGE.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/09/85.
000600 DATE-COMPILED. 05/09/85.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM CONSOLIDATES THE REMOTE MASTER COPY AND
001300*          THE LOCAL WORKSTATION COPY OF THE SURGICAL-CASE FILE
001400*          FOR THE NIGHTLY SURGERY REGISTRY RUN.  THIS IS THE
001500*          CORE FILE OF THE CONSOLIDATION - IT CARRIES THE
001600*          BILLING REFERENCE NUMBERS THAT THE DOWNSTREAM REPORT
001700*          PROGRAM (CIRRELAT) PRINTS.
001800*
001900*          THE REMOTE FILE IS ALWAYS THE BASE.  ON A KEY
002000*          COLLISION THE LOCAL ROW'S CONVENIO, PROCEDURE-TYPE
002100*          AND CASE-STATUS REFERENCES, BOTH AMHPTISS GUIDE
002200*          NUMBERS, FATURA AND OBSERVACOES REPLACE THE REMOTE
002300*          ROW'S UNCONDITIONALLY.  DATA-PAGAMENTO AND CREATED-AT
002400*          ARE NOT ON THAT LIST - THE OUTPUT ROW KEEPS WHATEVER
002500*          IT ALREADY HAD FOR THOSE TWO.  UPDATED-AT IS RESOLVED
002600*          SEPARATELY - THE LATER OF THE TWO TIMESTAMPS WINS, AND
002700*          A BLANK TIMESTAMP ALWAYS LOSES TO A TIMESTAMP THAT
002800*          ISN'T.
002900*
003000*    THE OUTPUT FILE IS REBUILT IN FULL EVERY RUN - THERE IS NO
003100*    CARRYOVER FROM A PRIOR DAY'S OUT-CIRURGIAS, SO A CASE THAT
003200*    DROPS OUT OF BOTH THE REMOTE AND LOCAL SOURCE FILES SIMPLY
003300*    DISAPPEARS FROM THE NEXT CONSOLIDATED COPY WITHOUT ANY
003400*    SPECIAL DELETE LOGIC.
003500*
003600*    THIS PROGRAM NEVER REJECTS A RECORD FOR BAD DATA - A BLANK
003700*    GUIA NUMBER OR A MALFORMED TIMESTAMP STILL GETS MERGED, ON
003800*    THE THEORY THAT THE EXTRACT PROGRAMS UPSTREAM ALREADY
003900*    VALIDATED CONTENT AND THIS STEP'S JOB IS ONLY TO MERGE.
004000*
004100*    MAINTENANCE HISTORY
004200*    ----------------------------------------------------------
004300*    05/09/85  JS   ORIGINAL PROGRAM
004400*    09/09/98  TGD  Y2K REVIEW - CIR-DATA-CIRURGIA AND THE TWO
004500*                   TIMESTAMP FIELDS ARE ALL FULL 4-DIGIT-YEAR
004600*                   ISO STRINGS ALREADY, NO CHANGE REQUIRED
004700*    02/17/12  RDP  ADDED THE DATA-PAGAMENTO/GUIA-COMPL EXCLUSION
004800*                   FROM THE UNCONDITIONAL-OVERWRITE LIST AFTER
004900*                   THE BILLING OFFICE REPORTED PAYMENT DATES
005000*                   BEING WIPED OUT BY STALE LOCAL EXTRACTS
005100*                   (REQ #5341)
005200*    08/14/15  MBH  SWITCHED CIRMSTR TO ACCESS MODE DYNAMIC SO
005300*                   THE FINAL UNLOAD PASS CAN WALK THE FILE IN
005400*                   KEY SEQUENCE (REQ #6012)
005500*    10/12/21  RDP  DROPPED THE SPECIAL-NAMES/TOP-OF-FORM CLAUSE -
005600*                   THIS PROGRAM WRITES NO PRINT OUTPUT AND NEVER
005700*                   REFERENCED IT.  MOVED THE THREE MORE-...-SW
005800*                   END-OF-FILE SWITCHES AND THE WS-LOCAL-FULL-REC
005900*                   HOLD AREA TO STANDALONE 77-LEVEL ENTRIES TO
006000*                   MATCH THE REST OF THE SHOP'S MERGE PROGRAMS
006100*                   (REQ #6518)
006200*    11/03/21  RDP  EXPANDED THE REMARKS AND ADDED A COMMENT OVER
006300*                  EVERY STEP OF THE THREE-PASS MERGE AT AUDIT'S
006400*                  REQUEST - THIS PROGRAM HAD TOO FEW NOTES FOR A
006500*                  NEW PROGRAMMER TO FOLLOW COLD (REQ #6518)
006600******************************************************************
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SOURCE-COMPUTER. IBM-390.
007000 OBJECT-COMPUTER. IBM-390.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300*    SYSOUT CARRIES THE ABEND TRAIL ONLY - NO NORMAL-PATH MESSAGES
007400*    GO HERE, THOSE ALL GO TO DISPLAY/CONSOLE.
007500     SELECT SYSOUT
007600     ASSIGN TO UT-S-SYSOUT
007700       ORGANIZATION IS SEQUENTIAL.
007800
007900*    REMOTE MASTER COPY OF THE SURGICAL-CASE FILE - SEEDS CIRMSTR
008000*    IN PASS ONE.  SEQUENTIAL, READ ONCE, NEVER REREAD.
008100     SELECT REMOTE-CIRURGIAS
008200     ASSIGN TO UT-S-REMCIR
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS IFCODE.
008500
008600*    LOCAL WORKSTATION EXTRACT - APPLIED AGAINST CIRMSTR IN PASS
008700*    TWO BY RANDOM KEYED ACCESS, NEVER BY POSITION.
008800     SELECT LOCAL-CIRURGIAS
008900     ASSIGN TO UT-S-LOCCIR
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS LFCODE.
009200
009300*    CONSOLIDATED OUTPUT - WRITTEN ONLY DURING THE PASS-THREE
009400*    UNLOAD OF CIRMSTR, NEVER DURING PASSES ONE OR TWO.
009500     SELECT OUT-CIRURGIAS
009600     ASSIGN TO UT-S-OUTCIR
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS OFCODE.
009900
010000*    SCRATCH VSAM MASTER - INDEXED BY THE FIVE-PIECE SURGICAL-CASE
010100*    KEY, DYNAMIC ACCESS SO THE SAME OPEN SERVES BOTH THE RANDOM
010200*    READ/REWRITE/WRITE IN PASS TWO AND THE KEY-SEQUENCE UNLOAD
010300*    READ NEXT IN PASS THREE - MBH6012.
010400     SELECT CIRMSTR
010500            ASSIGN       TO CIRMSTR
010600            ORGANIZATION IS INDEXED
010700            ACCESS MODE  IS DYNAMIC                               MBH6012 
010800            RECORD KEY   IS CIR-MASTER-KEY
010900            FILE STATUS  IS CIRMSTR-STATUS.
011000
011100 DATA DIVISION.
011200 FILE SECTION.
011300*    SYSOUT RECORD - WIDE ENOUGH FOR ONE LINE OF ABENDREC.
011400 FD  SYSOUT
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 130 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS SYSOUT-REC.
012000 01  SYSOUT-REC  PIC X(130).
012100
012200****** REMOTE MASTER COPY OF THE SURGICAL-CASE FILE - THE BASE OF
012300****** THE CONSOLIDATION RUN.  EVERY REMOTE ROW SURVIVES INTO THE
012400****** OUTPUT NO MATTER WHAT THE LOCAL FILE CARRIES - R1.
012500 FD  REMOTE-CIRURGIAS
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 345 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS REMOTE-CIR-REC.
013100 01  REMOTE-CIR-REC              PIC X(345).
013200
013300****** LOCAL WORKSTATION EXTRACT OF THE SURGICAL-CASE FILE -
013400****** APPLIED AGAINST THE SEEDED MASTER PER R4, R5 AND R6.
013500 FD  LOCAL-CIRURGIAS
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 345 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS LOCAL-CIR-REC.
014100 01  LOCAL-CIR-REC               PIC X(345).
014200
014300****** CONSOLIDATED SURGICAL-CASE OUTPUT - UNLOADED FROM CIRMSTR
014400****** IN KEY SEQUENCE AT THE END OF THE RUN.  READ BY CIRRELAT.
014500 FD  OUT-CIRURGIAS
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 345 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS OUT-CIR-REC.
015100 01  OUT-CIR-REC                 PIC X(345).
015200
015300****** SCRATCH VSAM MASTER - THE SURGICAL-CASE KEY (HOSPITAL,
015400****** ATENDIMENTO, PACIENTE, PRESTADOR, DATA-CIRURGIA) IS ALREADY
015500****** ONE CONTIGUOUS GROUP ON CIR-REC, BUT IS CARRIED HERE UNDER
015600****** ITS OWN NAME SO THE KEY DOES NOT DEPEND ON THE BODY MOVE.
015700 FD  CIRMSTR
015800     RECORD CONTAINS 477 CHARACTERS
015900     DATA RECORD IS CIRMSTR-REC.
016000 01  CIRMSTR-REC.
016100     05  CIR-MASTER-KEY.
016200*    THE FIVE-PIECE SURGICAL-CASE KEY - HOSPITAL, ATENDIMENTO,
016300*    PACIENTE, PRESTADOR AND DATA-CIRURGIA TOGETHER IDENTIFY ONE
016400*    CASE.  NONE OF THE FIVE ALONE IS UNIQUE.
016500         10  CIR-MKEY-HOSPITAL       PIC X(30).
016600         10  CIR-MKEY-ATENDIMENTO    PIC X(12).
016700         10  CIR-MKEY-PACIENTE       PIC X(40).
016800         10  CIR-MKEY-PRESTADOR      PIC X(40).
016900         10  CIR-MKEY-DATA-CIRURGIA  PIC X(10).
017000*    THE WHOLE 345-BYTE SURGICAL-CASE RECORD, CARRIED AS ONE BLOCK.
017100     05  CIR-MASTER-BODY             PIC X(345).
017200
017300** FLAT VIEW OF THE MASTER RECORD, USED WHEN TRACING A KEY TO
017400** SYSOUT WITHOUT NAMING ALL FIVE KEY PIECES.
017500 01  CIRMSTR-REC-ALT REDEFINES CIRMSTR-REC.
017600     05  CIR-MASTER-KEY-FLAT         PIC X(132).
017700     05  FILLER                      PIC X(345).
017800
017900** VSAM FILE
018000 WORKING-STORAGE SECTION.
018100
018200 01  FILE-STATUS-CODES.
018300*    REMOTE-CIRURGIAS STATUS - "10" IS THE ONLY CODE THIS PROGRAM
018400*    EVER TESTS, EVERYTHING ELSE FALLS THROUGH TO CODE-READ.
018500     05  IFCODE                  PIC X(2).
018600         88 CODE-READ       VALUE SPACES.
018700         88 NO-MORE-REMOTE  VALUE "10".
018800*    LOCAL-CIRURGIAS STATUS - SAME "10" AT-END CONVENTION AS ABOVE.
018900     05  LFCODE                  PIC X(2).
019000         88 CODE-READ-LOCAL  VALUE SPACES.
019100         88 NO-MORE-LOCAL    VALUE "10".
019200*    OUT-CIRURGIAS STATUS - WRITE-ONLY, SO ONLY CODE-WRITE IS
019300*    EVER MEANINGFUL HERE.
019400     05  OFCODE                  PIC X(2).
019500         88 CODE-WRITE      VALUE SPACES.
019600     05  CIRMSTR-STATUS          PIC X(2).
019700         88 RECORD-FOUND      VALUE "00".
019800         88 RECORD-NOT-FOUND  VALUE "23".
019900*    PADS THE GROUP TO AN EVEN 10 BYTES - NO FUNCTIONAL USE.
020000     05  FILLER                  PIC X(2).
020100
020200** QSAM FILE - SEQUENTIAL I/O WORK AREA FOR THE REMOTE AND LOCAL
020300** SURGICAL-CASE FILES, THE RANDOM-READ MASTER ROW, AND THE
020400** FINAL OUTPUT UNLOAD.
020500*    CIR-REC - THE 345-BYTE SURGICAL-CASE RECORD LAYOUT SHARED BY
020600*    THE REMOTE, LOCAL AND OUTPUT FILES, SO ALL THREE COPY THE
020700*    SAME COPYBOOK RATHER THAN CARRY THREE SLIGHTLY DIFFERENT
020800*    01-LEVELS.
020900 COPY CIRREC.
021000
021100*    END-OF-FILE SWITCHES FOR THE THREE SEQUENTIAL PASSES BELOW -
021200*    REMOTE SEED, LOCAL MERGE, AND THE FINAL MASTER UNLOAD.
021300*    STANDALONE 77-LEVEL ENTRIES, NOT PART OF ANY STRUCTURED RECORD.
021400 77  MORE-REMOTE-SW              PIC X(1) VALUE SPACE.
021500     88 NO-MORE-REMOTE-RECS  VALUE "N".
021600     88 MORE-REMOTE-RECS     VALUE " ".
021700 77  MORE-LOCAL-SW               PIC X(1) VALUE SPACE.
021800     88 NO-MORE-LOCAL-RECS   VALUE "N".
021900     88 MORE-LOCAL-RECS      VALUE " ".
022000 77  MORE-MASTER-SW              PIC X(1) VALUE SPACE.
022100     88 NO-MORE-MASTER-RECS  VALUE "N".
022200     88 MORE-MASTER-RECS     VALUE " ".
022300
022400*    RUN CONTROL TOTALS, DISPLAYED TO SYSOUT AT 900-CLEANUP AND USED
022500*    TO TRACE WHETHER EVERY REMOTE/LOCAL ROW FOUND ITS WAY TO
022600*    OUT-CIRURGIAS.
022700 01  COUNTERS-AND-ACCUMULATORS.
022800*    INPUT-SIDE COUNTS - ONE PER SOURCE FILE.
022900     05  REMOTE-RECORDS-READ     PIC S9(7) COMP.
023000     05  LOCAL-RECORDS-READ      PIC S9(7) COMP.
023100*    OUTCOME COUNTS FOR THE LOCAL-MERGE PASS - INSERT/UPDATE SPLIT.
023200     05  CIR-RECORDS-INSERTED    PIC S9(7) COMP.
023300     05  CIR-RECORDS-UPDATED     PIC S9(7) COMP.
023400*    FINAL OUTPUT COUNT FROM THE UNLOAD PASS.
023500     05  CIR-RECORDS-WRITTEN     PIC S9(7) COMP.
023600     05  FILLER                  PIC X(06).
023700
023800** ALTERNATE EDITED VIEW OF THE RUN COUNTERS FOR THE SYSOUT
023900** CONTROL-TOTAL DISPLAY AT JOB END.
024000 01  COUNTERS-EDIT REDEFINES COUNTERS-AND-ACCUMULATORS.
024100     05  REMOTE-RECORDS-READ-ED  PIC ZZZZ,ZZ9.
024200*    EDITED FOR THE "SURGICAL-CASE RECORDS READ - REMOTE" LINE.
024300     05  LOCAL-RECORDS-READ-ED   PIC ZZZZ,ZZ9.
024400*    EDITED FOR THE "SURGICAL-CASE RECORDS READ - LOCAL" LINE.
024500     05  CIR-RECORDS-INSERTED-ED PIC ZZZZ,ZZ9.
024600*    EDITED FOR THE "SURGICAL-CASE RECORDS INSERTED" LINE.
024700     05  CIR-RECORDS-UPDATED-ED  PIC ZZZZ,ZZ9.
024800*    EDITED FOR THE "SURGICAL-CASE RECORDS UPDATED" LINE.
024900     05  CIR-RECORDS-WRITTEN-ED  PIC ZZZZ,ZZ9.
025000*    EDITED FOR THE "SURGICAL-CASE RECORDS WRITTEN TO OUTPUT" LINE.
025100     05  FILLER                  PIC X(06).
025200
025300** FULL COPY OF THE LOCAL RECORD AS READ, KEPT INTACT FOR THE
025400** INSERT CASE (210) SINCE CIR-REC ITSELF GETS OVERLAID WITH THE
025500** EXISTING MASTER ROW AS SOON AS THE RANDOM READ RUNS.  STANDALONE
025600** 77-LEVEL SCRATCH BUFFER, NOT PART OF ANY STRUCTURED RECORD.
025700 77  WS-LOCAL-FULL-REC           PIC X(345).
025800
025900** HOLDS JUST THE LOCAL FIELDS THE UPDATE CASE (220) NEEDS -
026000** R6'S UNCONDITIONAL-OVERWRITE LIST PLUS THE RAW UPDATED-AT FOR
026100** THE R5 LAST-WRITE-WINS COMPARE.  NOTE DATA-PAGAMENTO AND
026200** CREATED-AT ARE DELIBERATELY NOT CARRIED HERE - THEY ARE NOT
026300** ON THE OVERWRITE LIST.
026400 01  WS-LOCAL-HOLD-REC.
026500     05  WS-LOCAL-HOLD-CONVENIO      PIC X(25).
026600     05  WS-LOCAL-HOLD-CATALOG-IDS   PIC X(10).
026700     05  WS-LOCAL-HOLD-GUIA-AMHPTISS PIC X(20).
026800     05  WS-LOCAL-HOLD-GUIA-COMPL    PIC X(20).
026900     05  WS-LOCAL-HOLD-FATURA        PIC X(15).
027000     05  WS-LOCAL-HOLD-OBSERVACOES   PIC X(60).
027100     05  WS-LOCAL-HOLD-UPDATED-AT    PIC X(19).
027200
027300** FLAT VIEW OF THE HOLD AREA, USED WHEN TRACING A REJECTED
027400** LOCAL ROW TO SYSOUT.
027500*    FLAT VIEW OF THE HOLD AREA, USED WHEN TRACING A REJECTED
027600*    LOCAL ROW'S FIELDS TO SYSOUT AS ONE CONTIGUOUS BLOCK.
027700 01  WS-LOCAL-HOLD-REC-ALT REDEFINES WS-LOCAL-HOLD-REC
027800                                PIC X(169).
027900
028000*    ABEND-REC - THE STANDARD SYSOUT TRACE LAYOUT USED BY EVERY
028100*    MERGE PROGRAM IN THE SHOP, SO THE NIGHTLY ABEND SCAN UTILITY
028200*    CAN PARSE ONE COMMON FORMAT REGARDLESS OF WHICH JOB STEP
028300*    FAILED.
028400 COPY ABENDREC.
028500
028600 PROCEDURE DIVISION.
028700*    MAIN LINE - THE THREE-PASS MERGE.  PASS ONE SEEDS CIRMSTR FROM
028800*    EVERY REMOTE SURGICAL-CASE ROW; PASS TWO APPLIES THE LOCAL FILE
028900*    AGAINST THE SEEDED MASTER BY RANDOM KEYED ACCESS, ENFORCING
029000*    R4/R5/R6; PASS THREE WALKS CIRMSTR IN KEY SEQUENCE (ACCESS MODE
029100*    DYNAMIC, SEE MBH6012 ABOVE) AND UNLOADS IT TO OUT-CIRURGIAS,
029200*    WHICH CIRRELAT THEN PRINTS.
029300*    STEP 1 OF THE BATCH FLOW - OPEN FILES, PRIME THE REMOTE READ.
029400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
029500*    STEP 2 - SEED THE MASTER WITH EVERY REMOTE ROW (PASS ONE).
029600     PERFORM 100-SEED-FROM-REMOTE THRU 100-EXIT
029700             UNTIL NO-MORE-REMOTE-RECS.
029800*    STEP 3 - PRIME THE LOCAL EXTRACT AHEAD OF PASS TWO.
029900     PERFORM 150-PRIME-LOCAL THRU 150-EXIT.
030000*    STEP 4 - APPLY THE LOCAL EXTRACT AGAINST THE MASTER (PASS TWO).
030100     PERFORM 200-MERGE-FROM-LOCAL THRU 200-EXIT
030200             UNTIL NO-MORE-LOCAL-RECS.
030300*    STEP 5 - PRIME THE FIRST MASTER ROW AHEAD OF THE UNLOAD.
030400     PERFORM 290-PRIME-UNLOAD THRU 290-EXIT.
030500*    STEP 6 - UNLOAD THE CONSOLIDATED MASTER IN KEY SEQUENCE.
030600     PERFORM 300-UNLOAD-MASTER THRU 300-EXIT
030700             UNTIL NO-MORE-MASTER-RECS.
030800*    STEP 7 - CONTROL TOTALS TO SYSOUT, CLOSE FILES, NORMAL EOJ.
030900     PERFORM 900-CLEANUP THRU 900-EXIT.
031000*    A CLEAN ZERO RETURN-CODE TELLS THE JCL STEP THE RUN BALANCED -
031100*    THE ABEND PATH NEVER REACHES HERE, SO RETURN-CODE STAYS
031200*    WHATEVER THE LAST FAILING VERB LEFT IT.
031300     MOVE ZERO TO RETURN-CODE.
031400     GOBACK.
031500
031600*    OPENS ALL FOUR FILES AND PRIMES THE FIRST REMOTE RECORD.
031700*    CIRMSTR OPENS I-O EVEN THOUGH THIS RUN ONLY WRITES TO IT AT
031800*    FIRST - THE SAME OPEN SERVES THE RANDOM READ/REWRITE IN PASS
031900*    TWO AND THE DYNAMIC-ACCESS UNLOAD IN PASS THREE.
032000 000-HOUSEKEEPING.
032100*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL, IN CASE AN
032200*    INVALID-KEY CONDITION BELOW SENDS CONTROL TO 1000-ABEND-RTN.
032300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
032400     DISPLAY "******** BEGIN JOB CIRMERGE ********".
032500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
032600
032700*    OPENS ALL FOUR FILES - CIRMSTR OPENS I-O EVEN THOUGH THIS RUN
032800*    ONLY WRITES TO IT AT FIRST, THE SAME OPEN SERVES THE RANDOM
032900*    READ/REWRITE IN PASS TWO AND THE DYNAMIC UNLOAD IN PASS THREE.
033000     OPEN INPUT  REMOTE-CIRURGIAS.
033100     OPEN INPUT  LOCAL-CIRURGIAS.
033200     OPEN OUTPUT OUT-CIRURGIAS.
033300     OPEN I-O    CIRMSTR.
033400
033500     READ REMOTE-CIRURGIAS INTO CIR-REC
033600         AT END
033700         MOVE "N" TO MORE-REMOTE-SW
033800     END-READ.
033900 000-EXIT.
034000     EXIT.
034100
034200*    SEEDS THE SCRATCH MASTER WITH ONE ENTRY FOR EVERY REMOTE
034300*    SURGICAL-CASE ROW.  THE REMOTE FILE IS THE BASE - R1.
034400 100-SEED-FROM-REMOTE.
034500*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL, IN CASE AN
034600*    INVALID-KEY CONDITION BELOW SENDS CONTROL TO 1000-ABEND-RTN.
034700     MOVE "100-SEED-FROM-REMOTE" TO PARA-NAME.
034800     ADD +1 TO REMOTE-RECORDS-READ.
034900
035000     MOVE CIR-HOSPITAL      TO CIR-MKEY-HOSPITAL.
035100     MOVE CIR-ATENDIMENTO   TO CIR-MKEY-ATENDIMENTO.
035200     MOVE CIR-PACIENTE      TO CIR-MKEY-PACIENTE.
035300     MOVE CIR-PRESTADOR     TO CIR-MKEY-PRESTADOR.
035400     MOVE CIR-DATA-CIRURGIA TO CIR-MKEY-DATA-CIRURGIA.
035500     MOVE CIR-REC           TO CIR-MASTER-BODY.
035600
035700*    A DUPLICATE KEY HERE MEANS THE REMOTE EXTRACT ITSELF CARRIES
035800*    TWO ROWS FOR THE SAME SURGICAL-CASE KEY - AN UPSTREAM DATA
035900*    PROBLEM, NOT SOMETHING THIS PROGRAM CAN RESOLVE, SO IT ABENDS.
036000     WRITE CIRMSTR-REC
036100         INVALID KEY
036200             MOVE "** DUPLICATE KEY ON REMOTE CIRURGIAS SEED"
036300                 TO ABEND-REASON
036400             MOVE CIRMSTR-STATUS TO EXPECTED-VAL
036500             MOVE CIR-MASTER-KEY-FLAT TO ACTUAL-VAL
036600             GO TO 1000-ABEND-RTN
036700     END-WRITE.
036800
036900     READ REMOTE-CIRURGIAS INTO CIR-REC
037000         AT END
037100         MOVE "N" TO MORE-REMOTE-SW
037200     END-READ.
037300 100-EXIT.
037400     EXIT.
037500
037600*    PRIMES THE FIRST LOCAL SURGICAL-CASE RECORD BEFORE THE
037700*    MERGE LOOP BELOW BEGINS.
037800 150-PRIME-LOCAL.
037900*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL, IN CASE AN
038000*    INVALID-KEY CONDITION BELOW SENDS CONTROL TO 1000-ABEND-RTN.
038100     MOVE "150-PRIME-LOCAL" TO PARA-NAME.
038200     READ LOCAL-CIRURGIAS INTO CIR-REC
038300         AT END
038400         MOVE "N" TO MORE-LOCAL-SW
038500     END-READ.
038600 150-EXIT.
038700     EXIT.
038800
038900*    APPLIES EACH LOCAL SURGICAL-CASE ROW AGAINST THE SEEDED
039000*    MASTER.  ABSENT KEY INSERTS THE LOCAL ROW WHOLE - R4/R6 DO
039100*    NOT CONSTRAIN AN INSERT, THERE IS NO REMOTE ROW TO WEIGH
039200*    AGAINST.  PRESENT KEY GOES THROUGH 220, WHICH APPLIES R4,
039300*    R5 AND R6 FIELD BY FIELD.
039400 200-MERGE-FROM-LOCAL.
039500*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL, IN CASE AN
039600*    INVALID-KEY CONDITION BELOW SENDS CONTROL TO 1000-ABEND-RTN.
039700     MOVE "200-MERGE-FROM-LOCAL" TO PARA-NAME.
039800     ADD +1 TO LOCAL-RECORDS-READ.
039900
040000     MOVE CIR-HOSPITAL      TO CIR-MKEY-HOSPITAL.
040100     MOVE CIR-ATENDIMENTO   TO CIR-MKEY-ATENDIMENTO.
040200     MOVE CIR-PACIENTE      TO CIR-MKEY-PACIENTE.
040300     MOVE CIR-PRESTADOR     TO CIR-MKEY-PRESTADOR.
040400     MOVE CIR-DATA-CIRURGIA TO CIR-MKEY-DATA-CIRURGIA.
040500
040600     MOVE CIR-CONVENIO            TO WS-LOCAL-HOLD-CONVENIO.
040700     MOVE CIR-CATALOG-IDS-ALT     TO WS-LOCAL-HOLD-CATALOG-IDS.
040800     MOVE CIR-GUIA-AMHPTISS       TO WS-LOCAL-HOLD-GUIA-AMHPTISS.
040900     MOVE CIR-GUIA-AMHPTISS-COMPL TO WS-LOCAL-HOLD-GUIA-COMPL.
041000     MOVE CIR-FATURA              TO WS-LOCAL-HOLD-FATURA.
041100     MOVE CIR-OBSERVACOES         TO WS-LOCAL-HOLD-OBSERVACOES.
041200     MOVE CIR-UPDATED-AT          TO WS-LOCAL-HOLD-UPDATED-AT.
041300     MOVE CIR-REC                 TO WS-LOCAL-FULL-REC.
041400
041500*    NO MATCHING KEY - THE LOCAL ROW IS A NEW SURGICAL CASE, INSERT
041600*    IT WHOLE (210).  A MATCH MEANS THE REMOTE SIDE ALREADY CARRIES
041700*    THIS CASE - APPLY R4/R5/R6 FIELD BY FIELD (220).
041800*    A RANDOM READ ON THE FIVE-PIECE KEY JUST BUILT ABOVE - CIRMSTR
041900*    IS OPEN I-O WITH ACCESS MODE DYNAMIC SO THIS WORKS IN THE SAME
042000*    STEP THAT LATER WALKS THE FILE SEQUENTIALLY IN PASS THREE.
042100     READ CIRMSTR INTO CIR-REC.
042200     IF NOT RECORD-FOUND
042300         PERFORM 210-INSERT-CIR-MASTER THRU 210-EXIT
042400     ELSE
042500         PERFORM 220-UPDATE-CIR-MASTER THRU 220-EXIT
042600     END-IF.
042700
042800*    ADVANCES TO THE NEXT LOCAL RECORD FOR THE NEXT ITERATION OF
042900*    THE UNTIL NO-MORE-LOCAL-RECS LOOP IN THE MAIN LINE ABOVE.
043000 200-READ-NEXT-LOCAL.
043100     READ LOCAL-CIRURGIAS INTO CIR-REC
043200         AT END
043300         MOVE "N" TO MORE-LOCAL-SW
043400     END-READ.
043500 200-EXIT.
043600     EXIT.
043700
043800*    NO REMOTE ROW EXISTED FOR THIS KEY - THE SAVED LOCAL RECORD
043900*    BECOMES THE NEW MASTER BODY UNCHANGED.
044000 210-INSERT-CIR-MASTER.
044100*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL, IN CASE AN
044200*    INVALID-KEY CONDITION BELOW SENDS CONTROL TO 1000-ABEND-RTN.
044300     MOVE "210-INSERT-CIR-MASTER" TO PARA-NAME.
044400     MOVE WS-LOCAL-FULL-REC TO CIR-MASTER-BODY.
044500     WRITE CIRMSTR-REC
044600         INVALID KEY
044700             MOVE "** PROBLEM INSERTING LOCAL CIRURGIAS ROW"
044800                 TO ABEND-REASON
044900             MOVE CIRMSTR-STATUS TO EXPECTED-VAL
045000             GO TO 1000-ABEND-RTN
045100     END-WRITE.
045200     ADD +1 TO CIR-RECORDS-INSERTED.
045300*    BALANCED AGAINST CIR-RECORDS-WRITTEN AT 900-CLEANUP.
045400 210-EXIT.
045500     EXIT.
045600
045700*    CIR-REC CURRENTLY HOLDS THE EXISTING MASTER ROW, JUST READ
045800*    BY KEY.  R6'S SEVEN FIELDS REPLACE THE MASTER'S VALUES
045900*    UNCONDITIONALLY; DATA-PAGAMENTO AND CREATED-AT ARE LEFT
046000*    EXACTLY AS THE MASTER HAD THEM; UPDATED-AT IS RESOLVED BY
046100*    225 BELOW BEFORE THE REWRITE.
046200 220-UPDATE-CIR-MASTER.
046300*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL, IN CASE AN
046400*    INVALID-KEY CONDITION BELOW SENDS CONTROL TO 1000-ABEND-RTN.
046500     MOVE "220-UPDATE-CIR-MASTER" TO PARA-NAME.
046600     PERFORM 225-RESOLVE-UPDATED-AT THRU 225-EXIT.
046700
046800     MOVE WS-LOCAL-HOLD-CONVENIO      TO CIR-CONVENIO.
046900     MOVE WS-LOCAL-HOLD-CATALOG-IDS   TO CIR-CATALOG-IDS-ALT.
047000     MOVE WS-LOCAL-HOLD-GUIA-AMHPTISS TO CIR-GUIA-AMHPTISS.
047100     MOVE WS-LOCAL-HOLD-GUIA-COMPL    TO CIR-GUIA-AMHPTISS-COMPL. RDP5341 
047200     MOVE WS-LOCAL-HOLD-FATURA        TO CIR-FATURA.
047300     MOVE WS-LOCAL-HOLD-OBSERVACOES   TO CIR-OBSERVACOES.
047400
047500*    CIR-REC NOW HOLDS THE EXISTING MASTER ROW, PATCHED WITH THE
047600*    R6 FIELDS AND 225'S UPDATED-AT ABOVE - MOVE IT BACK INTO THE
047700*    MASTER BODY OVERLAY BEFORE THE REWRITE.
047800     MOVE CIR-REC TO CIR-MASTER-BODY.
047900     REWRITE CIRMSTR-REC
048000         INVALID KEY
048100             MOVE "** PROBLEM REWRITING CIRMSTR" TO ABEND-REASON
048200             MOVE CIRMSTR-STATUS TO EXPECTED-VAL
048300             GO TO 1000-ABEND-RTN
048400     END-REWRITE.
048500     ADD +1 TO CIR-RECORDS-UPDATED.
048600*    DOES NOT CHANGE CIR-RECORDS-WRITTEN - AN UPDATED ROW STILL
048700*    UNLOADS EXACTLY ONCE LIKE EVERY OTHER MASTER RECORD.
048800 220-EXIT.
048900     EXIT.
049000
049100*    R5 - LAST-WRITE-WINS ON UPDATED-AT.  A BLANK LOCAL VALUE
049200*    NEVER DISPLACES WHATEVER THE MASTER ALREADY HAS; OTHERWISE
049300*    THE GREATER OF THE TWO ISO TIMESTAMPS WINS BY PLAIN
049400*    CHARACTER COMPARISON.
049500 225-RESOLVE-UPDATED-AT.
049600*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL, IN CASE AN
049700*    INVALID-KEY CONDITION BELOW SENDS CONTROL TO 1000-ABEND-RTN.
049800     MOVE "225-RESOLVE-UPDATED-AT" TO PARA-NAME.
049900     IF WS-LOCAL-HOLD-UPDATED-AT = SPACES
050000         CONTINUE
050100     ELSE
050200         IF CIR-UPDATED-AT = SPACES
050300             MOVE WS-LOCAL-HOLD-UPDATED-AT TO CIR-UPDATED-AT
050400         ELSE
050500             IF WS-LOCAL-HOLD-UPDATED-AT > CIR-UPDATED-AT
050600                 MOVE WS-LOCAL-HOLD-UPDATED-AT TO CIR-UPDATED-AT
050700             END-IF
050800         END-IF
050900     END-IF.
051000 225-EXIT.
051100     EXIT.
051200
051300*    PRIMES THE FIRST MASTER ROW BEFORE THE UNLOAD LOOP BELOW
051400*    BEGINS - CIRMSTR IS WALKED IN KEY SEQUENCE FROM THE TOP.
051500 290-PRIME-UNLOAD.
051600*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL, IN CASE AN
051700*    INVALID-KEY CONDITION BELOW SENDS CONTROL TO 1000-ABEND-RTN.
051800     MOVE "290-PRIME-UNLOAD" TO PARA-NAME.
051900     READ CIRMSTR NEXT RECORD INTO CIR-REC
052000         AT END
052100         MOVE "N" TO MORE-MASTER-SW
052200     END-READ.
052300 290-EXIT.
052400     EXIT.
052500
052600*    UNLOADS THE CONSOLIDATED MASTER TO OUT-CIRURGIAS IN KEY
052700*    SEQUENCE - STEP 6 OF THE MERGE BATCH FLOW.
052800 300-UNLOAD-MASTER.
052900*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL, IN CASE AN
053000*    INVALID-KEY CONDITION BELOW SENDS CONTROL TO 1000-ABEND-RTN.
053100     MOVE "300-UNLOAD-MASTER" TO PARA-NAME.
053200*    THE OUTPUT RECORD IS SIMPLY THE 345-BYTE MASTER BODY, CARRIED
053300*    THROUGH UNCHANGED - NO EDITING HAPPENS ON THE UNLOAD PASS.
053400     MOVE CIR-MASTER-BODY TO OUT-CIR-REC.
053500     WRITE OUT-CIR-REC.
053600     ADD +1 TO CIR-RECORDS-WRITTEN.
053700
053800     READ CIRMSTR NEXT RECORD INTO CIR-REC
053900         AT END
054000         MOVE "N" TO MORE-MASTER-SW
054100     END-READ.
054200 300-EXIT.
054300     EXIT.
054400
054500*    CLOSES EVERYTHING, NORMAL OR ABEND PATH ALIKE - PERFORMED
054600*    FROM BOTH 900-CLEANUP AND 1000-ABEND-RTN BELOW.
054700 700-CLOSE-FILES.
054800*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL, IN CASE AN
054900*    INVALID-KEY CONDITION BELOW SENDS CONTROL TO 1000-ABEND-RTN.
055000     MOVE "700-CLOSE-FILES" TO PARA-NAME.
055100     CLOSE REMOTE-CIRURGIAS, LOCAL-CIRURGIAS, OUT-CIRURGIAS,
055200           CIRMSTR, SYSOUT.
055300 700-EXIT.
055400     EXIT.
055500
055600*    END-OF-JOB CONTROL TOTALS - OPERATIONS CHECKS THESE COUNTS
055700*    AGAINST THE INPUT FILE RECORD COUNTS AS PART OF THE NIGHTLY
055800*    BALANCING STEP.
055900 900-CLEANUP.
056000*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL, IN CASE AN
056100*    INVALID-KEY CONDITION BELOW SENDS CONTROL TO 1000-ABEND-RTN.
056200     MOVE "900-CLEANUP" TO PARA-NAME.
056300*    FIRST OF FIVE SYSOUT CONTROL-TOTAL PAIRS - OPERATIONS MATCHES
056400*    THESE AGAINST THE REMOTE EXTRACT'S OWN RECORD COUNT.
056500     DISPLAY "** SURGICAL-CASE RECORDS READ - REMOTE **".
056600     DISPLAY REMOTE-RECORDS-READ.
056700*    MATCHED AGAINST THE LOCAL WORKSTATION EXTRACT'S RECORD COUNT.
056800     DISPLAY "** SURGICAL-CASE RECORDS READ - LOCAL **".
056900     DISPLAY LOCAL-RECORDS-READ.
057000*    NEW SURGICAL CASES THAT HAD NO COUNTERPART ON THE REMOTE SIDE.
057100     DISPLAY "** SURGICAL-CASE RECORDS INSERTED **".
057200     DISPLAY CIR-RECORDS-INSERTED.
057300*    EXISTING MASTER ROWS PATCHED BY R4, R5 AND R6 FROM LOCAL.
057400     DISPLAY "** SURGICAL-CASE RECORDS UPDATED **".
057500     DISPLAY CIR-RECORDS-UPDATED.
057600*    SHOULD EQUAL INSERTED PLUS WHATEVER SEEDED ROWS WERE NEVER
057700*    TOUCHED BY THE LOCAL MERGE - THE FINAL BALANCE CHECK.
057800     DISPLAY "** SURGICAL-CASE RECORDS WRITTEN TO OUTPUT **".
057900     DISPLAY CIR-RECORDS-WRITTEN.
058000
058100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
058200     DISPLAY "******** NORMAL END OF JOB CIRMERGE ********".
058300 900-EXIT.
058400     EXIT.
058500
058600*    REACHED ONLY BY GO TO FROM AN INVALID-KEY CLAUSE ABOVE.
058700*    TRACES THE FAILING PARAGRAPH/KEY TO SYSOUT VIA ABENDREC,
058800*    CLOSES FILES, AND FORCES A DIVIDE-BY-ZERO SO THE STEP
058900*    CONDITION-CODE IS NON-ZERO.
059000 1000-ABEND-RTN.
059100*    ABEND-REASON, EXPECTED-VAL AND ACTUAL-VAL WERE SET BY WHICHEVER
059200*    INVALID-KEY CLAUSE ROUTED CONTROL HERE - ONE LINE TO SYSOUT
059300*    TELLS THE OPERATOR WHAT FAILED AND WHY.
059400     WRITE SYSOUT-REC FROM ABEND-REC.
059500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
059600     DISPLAY "*** ABNORMAL END OF JOB-CIRMERGE ***" UPON CONSOLE.
059700*    FORCES A NON-ZERO CONDITION CODE ON THE STEP - THE SITE HAS NO
059800*    SANCTIONED WAY TO SET RETURN-CODE NEGATIVE FROM A DATA-DIVISION
059900*    ABEND PATH, SO A DELIBERATE SIZE ERROR DOES THE JOB.
060000     DIVIDE ZERO-VAL INTO ONE-VAL.
