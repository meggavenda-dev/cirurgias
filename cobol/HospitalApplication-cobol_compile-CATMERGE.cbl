000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CATMERGE.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/18/84.
000600 DATE-COMPILED. 04/18/84.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM CONSOLIDATES THE REMOTE MASTER COPY AND
001300*          THE LOCAL WORKSTATION COPY OF THE TWO REFERENCE
001400*          CATALOGS CARRIED BY THE SURGERY REGISTRY -
001500*          PROCEDURE-TYPE NAMES AND CASE-STATUS NAMES.
001600*
001700*          THE TWO CATALOGS SHARE ONE RECORD LAYOUT, ONE FILE
001800*          AND ONE KEYED SCRATCH MASTER, DISTINGUISHED ONLY BY
001900*          THE LEADING TYPE TAG (P = PROCEDURE TYPE, S = CASE
002000*          STATUS).  ON A NAME COLLISION THE LOCAL ROW'S ATIVO
002100*          AND ORDEM FLAGS REPLACE THE REMOTE ROW'S - NOTHING
002200*          ELSE ON THE CATALOG RECORD CAN DIFFER.
002300*
002400*          THE OUTPUT FILE IS REBUILT IN FULL EVERY RUN - THERE IS
002500*          NO CARRYOVER FROM A PRIOR DAY'S OUT-CATALOGOS, SO A
002600*          CATALOG ENTRY THAT DROPS OUT OF BOTH THE REMOTE AND
002700*          LOCAL SOURCE FILES SIMPLY DISAPPEARS FROM THE NEXT
002800*          CONSOLIDATED COPY WITHOUT ANY SPECIAL DELETE LOGIC.
002900*
003000*          THIS PROGRAM NEVER REJECTS A RECORD FOR BAD DATA - A
003100*          BLANK TIPO-TAG OR NOME STILL GETS A MASTER ROW, ON THE
003200*          THEORY THAT THE EXTRACT PROGRAMS UPSTREAM ALREADY
003300*          VALIDATED CONTENT AND THIS STEP'S JOB IS ONLY TO MERGE.
003400*
003500*    MAINTENANCE HISTORY
003600*    ----------------------------------------------------------
003700*    04/18/84  JS   ORIGINAL PROGRAM
003800*    09/09/98  TGD  Y2K REVIEW - NO DATE FIELDS ON THE CATALOG
003900*                   RECORD, NO CHANGE REQUIRED
004000*    11/02/10  RDP  FOLDED IN THE CASE-STATUS CATALOG UNDER THE
004100*                   SAME KEYED MASTER (REQ #4902)
004200*    08/14/15  MBH  SWITCHED CATMSTR TO ACCESS MODE DYNAMIC SO
004300*                   THE FINAL UNLOAD PASS CAN WALK THE FILE IN
004400*                   KEY SEQUENCE (REQ #6012)
004500*    10/12/21  RDP  DROPPED THE SPECIAL-NAMES/TOP-OF-FORM CLAUSE -
004600*                   THIS PROGRAM WRITES NO PRINT OUTPUT AND NEVER
004700*                   REFERENCED IT.  MOVED THE THREE MORE-...-SW
004800*                   END-OF-FILE SWITCHES TO STANDALONE 77-LEVEL
004900*                   ENTRIES TO MATCH THE REST OF THE SHOP'S MERGE
005000*                   PROGRAMS (REQ #6518)
005100*    11/03/21  RDP  EXPANDED THE REMARKS AND ADDED A COMMENT OVER
005200*                   EVERY STEP OF THE THREE-PASS MERGE AT AUDIT'S
005300*                   REQUEST - THIS PROGRAM HAD TOO FEW NOTES FOR A
005400*                   NEW PROGRAMMER TO FOLLOW COLD (REQ #6518)
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*    SYSOUT CARRIES THE ABEND TRAIL ONLY - NO NORMAL-PATH MESSAGES
006300*    GO HERE, THOSE ALL GO TO DISPLAY/CONSOLE.
006400     SELECT SYSOUT
006500     ASSIGN TO UT-S-SYSOUT
006600       ORGANIZATION IS SEQUENTIAL.
006700
006800*    REMOTE MASTER COPY OF BOTH CATALOGS - SEEDS CATMSTR IN PASS
006900*    ONE.  SEQUENTIAL, READ ONCE, NEVER REREAD.
007000     SELECT REMOTE-CATALOGOS
007100     ASSIGN TO UT-S-REMCAT
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS IFCODE.
007400
007500*    LOCAL WORKSTATION EXTRACT - APPLIED AGAINST CATMSTR IN PASS
007600*    TWO BY RANDOM KEYED ACCESS, NEVER BY POSITION.
007700     SELECT LOCAL-CATALOGOS
007800     ASSIGN TO UT-S-LOCCAT
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS LFCODE.
008100
008200*    CONSOLIDATED OUTPUT - WRITTEN ONLY DURING THE PASS-THREE
008300*    UNLOAD OF CATMSTR, NEVER DURING PASSES ONE OR TWO.
008400     SELECT OUT-CATALOGOS
008500     ASSIGN TO UT-S-OUTCAT
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS OFCODE.
008800
008900*    SCRATCH VSAM MASTER - INDEXED BY THE TWO-PIECE TYPE-TAG/NAME
009000*    KEY, DYNAMIC ACCESS SO THE SAME OPEN SERVES BOTH THE RANDOM
009100*    READ/REWRITE/WRITE IN PASS TWO AND THE KEY-SEQUENCE UNLOAD
009200*    READ NEXT IN PASS THREE - MBH6012.
009300     SELECT CATMSTR
009400            ASSIGN       TO CATMSTR
009500            ORGANIZATION IS INDEXED
009600            ACCESS MODE  IS DYNAMIC                               MBH6012
009700            RECORD KEY   IS CAT-MASTER-KEY
009800            FILE STATUS  IS CATMSTR-STATUS.
009900
010000 DATA DIVISION.
010100 FILE SECTION.
010200*    SYSOUT RECORD - WIDE ENOUGH FOR ONE LINE OF ABENDREC.
010300 FD  SYSOUT
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 130 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS SYSOUT-REC.
010900 01  SYSOUT-REC  PIC X(130).
011000
011100****** REMOTE MASTER COPY OF THE TWO CATALOGS - THE BASE OF THE
011200****** CONSOLIDATION RUN.  EVERY REMOTE ROW SURVIVES INTO THE
011300****** OUTPUT REGARDLESS OF WHAT THE LOCAL FILE CARRIES.
011400 FD  REMOTE-CATALOGOS
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 35 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS REMOTE-CAT-REC.
012000 01  REMOTE-CAT-REC              PIC X(35).
012100
012200****** LOCAL WORKSTATION EXTRACT OF THE TWO CATALOGS - APPLIED
012300****** AGAINST THE SEEDED MASTER PER R3 (ATIVO/ORDEM OVERWRITE).
012400 FD  LOCAL-CATALOGOS
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 35 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS LOCAL-CAT-REC.
013000 01  LOCAL-CAT-REC               PIC X(35).
013100
013200****** CONSOLIDATED CATALOG OUTPUT - UNLOADED FROM CATMSTR IN KEY
013300****** SEQUENCE AT THE END OF THE RUN.
013400 FD  OUT-CATALOGOS
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     RECORD CONTAINS 35 CHARACTERS
013800     BLOCK CONTAINS 0 RECORDS
013900     DATA RECORD IS OUT-CAT-REC.
014000 01  OUT-CAT-REC                 PIC X(35).
014100
014200****** SCRATCH VSAM MASTER - KEYED BY TIPO-TAG PLUS NOME SO THE
014300****** PROCEDURE-TYPE AND CASE-STATUS CATALOGS CAN SHARE ONE      RDP4902 
014400****** FILE WITHOUT A KEY COLLISION BETWEEN THE TWO CATALOGS.     RDP4902 
014500 FD  CATMSTR
014600     RECORD CONTAINS 66 CHARACTERS
014700     DATA RECORD IS CATMSTR-REC.
014800 01  CATMSTR-REC.
014900     05  CAT-MASTER-KEY.
015000*    "P" FOR A PROCEDURE-TYPE ROW, "S" FOR A CASE-STATUS ROW - THIS
015100*    IS WHAT LETS BOTH CATALOGS SHARE ONE MASTER (RDP4902).
015200         10  CAT-MKEY-TIPO-TAG       PIC X(01).
015300*    THE CATALOG ENTRY'S DISPLAY NAME - UNIQUE WITHIN ITS TAG.
015400         10  CAT-MKEY-NOME           PIC X(30).
015500*    THE WHOLE 35-BYTE CATALOG RECORD, CARRIED AS ONE BLOCK.
015600     05  CAT-MASTER-BODY             PIC X(35).
015700
015800** FLAT VIEW OF THE MASTER RECORD, USED WHEN TRACING A KEY TO
015900** SYSOUT WITHOUT NAMING THE TAG AND THE NAME SEPARATELY.
016000 01  CATMSTR-REC-ALT REDEFINES CATMSTR-REC.
016100     05  CAT-MASTER-KEY-FLAT         PIC X(31).
016200     05  FILLER                      PIC X(35).
016300
016400** VSAM FILE
016500 WORKING-STORAGE SECTION.
016600
016700 01  FILE-STATUS-CODES.
016800*    REMOTE-CATALOGOS STATUS - "10" IS THE ONLY CODE THIS PROGRAM
016900*    EVER TESTS, EVERYTHING ELSE FALLS THROUGH TO CODE-READ.
017000     05  IFCODE                  PIC X(2).
017100         88 CODE-READ       VALUE SPACES.
017200         88 NO-MORE-REMOTE  VALUE "10".
017300     05  LFCODE                  PIC X(2).
017400*    LOCAL-CATALOGOS STATUS - SAME "10" AT-END CONVENTION AS ABOVE.
017500         88 CODE-READ-LOCAL  VALUE SPACES.
017600         88 NO-MORE-LOCAL    VALUE "10".
017700     05  OFCODE                  PIC X(2).
017800*    OUT-CATALOGOS STATUS - WRITE-ONLY, SO ONLY CODE-WRITE IS EVER
017900*    MEANINGFUL HERE.
018000         88 CODE-WRITE      VALUE SPACES.
018100     05  CATMSTR-STATUS          PIC X(2).
018200         88 RECORD-FOUND      VALUE "00".
018300         88 RECORD-NOT-FOUND  VALUE "23".
018400     05  FILLER                  PIC X(2).
018500*    PADS THE GROUP TO AN EVEN 10 BYTES - NO FUNCTIONAL USE.
018600
018700** QSAM FILE - SEQUENTIAL I/O WORK AREA FOR BOTH THE REMOTE AND
018800** LOCAL CATALOG FILES AND FOR THE FINAL OUTPUT UNLOAD.
018900*    CAT-REC - THE 35-BYTE CATALOG RECORD LAYOUT SHARED BY THE
019000*    REMOTE, LOCAL AND OUTPUT FILES, SO ALL THREE COPY THE SAME
019100*    COPYBOOK RATHER THAN CARRY THREE SLIGHTLY DIFFERENT 01-LEVELS.
019200 COPY CATREC.
019300
019400*    END-OF-FILE SWITCHES FOR THE THREE SEQUENTIAL PASSES BELOW -
019500*    REMOTE SEED, LOCAL MERGE, AND THE FINAL MASTER UNLOAD.
019600*    STANDALONE 77-LEVEL ENTRIES, NOT PART OF ANY STRUCTURED RECORD.
019700 77  MORE-REMOTE-SW              PIC X(1) VALUE SPACE.
019800     88 NO-MORE-REMOTE-RECS  VALUE "N".
019900     88 MORE-REMOTE-RECS     VALUE " ".
020000 77  MORE-LOCAL-SW               PIC X(1) VALUE SPACE.
020100     88 NO-MORE-LOCAL-RECS   VALUE "N".
020200     88 MORE-LOCAL-RECS      VALUE " ".
020300 77  MORE-MASTER-SW              PIC X(1) VALUE SPACE.
020400     88 NO-MORE-MASTER-RECS  VALUE "N".
020500     88 MORE-MASTER-RECS     VALUE " ".
020600
020700*    RUN CONTROL TOTALS, DISPLAYED TO SYSOUT AT 900-CLEANUP AND USED
020800*    TO TRACE WHETHER EVERY REMOTE/LOCAL ROW FOUND ITS WAY TO
020900*    OUT-CATALOGOS.
021000 01  COUNTERS-AND-ACCUMULATORS.
021100*    INPUT-SIDE COUNTS - ONE PER SOURCE FILE.
021200     05  REMOTE-RECORDS-READ     PIC S9(7) COMP.
021300     05  LOCAL-RECORDS-READ      PIC S9(7) COMP.
021400*    OUTCOME COUNTS FOR THE LOCAL-MERGE PASS - R3'S INSERT/UPDATE
021500*    SPLIT.
021600     05  CAT-RECORDS-INSERTED    PIC S9(7) COMP.
021700     05  CAT-RECORDS-UPDATED     PIC S9(7) COMP.
021800*    FINAL OUTPUT COUNT FROM THE UNLOAD PASS.
021900     05  CAT-RECORDS-WRITTEN     PIC S9(7) COMP.
022000     05  FILLER                  PIC X(06).
022100
022200** ALTERNATE EDITED VIEW OF THE RUN COUNTERS FOR THE SYSOUT
022300** CONTROL-TOTAL DISPLAY AT JOB END.
022400 01  COUNTERS-EDIT REDEFINES COUNTERS-AND-ACCUMULATORS.
022500     05  REMOTE-RECORDS-READ-ED  PIC ZZZZ,ZZ9.
022600*    EDITED FOR THE "CATALOG RECORDS READ - REMOTE" SYSOUT LINE.
022700     05  LOCAL-RECORDS-READ-ED   PIC ZZZZ,ZZ9.
022800*    EDITED FOR THE "CATALOG RECORDS READ - LOCAL" SYSOUT LINE.
022900     05  CAT-RECORDS-INSERTED-ED PIC ZZZZ,ZZ9.
023000*    EDITED FOR THE "CATALOG RECORDS INSERTED" SYSOUT LINE.
023100     05  CAT-RECORDS-UPDATED-ED  PIC ZZZZ,ZZ9.
023200*    EDITED FOR THE "CATALOG RECORDS UPDATED" SYSOUT LINE.
023300     05  CAT-RECORDS-WRITTEN-ED  PIC ZZZZ,ZZ9.
023400*    EDITED FOR THE "CATALOG RECORDS WRITTEN TO OUTPUT" SYSOUT LINE.
023500     05  FILLER                  PIC X(06).
023600
023700** HOLDS THE INCOMING LOCAL RECORD'S ATIVO AND ORDEM WHILE
023800** CAT-REC IS OVERLAID WITH THE EXISTING MASTER ROW, SO
023900** 220-UPDATE-CAT-MASTER HAS BOTH SIDES AVAILABLE AT ONCE.
024000 01  WS-LOCAL-HOLD-REC.
024100*    LEADING FILLER COVERS THE TYPE TAG AND NAME AHEAD OF ATIVO -
024200*    THOSE TWO NEVER OVERLAY THE MASTER ON THE UPDATE PATH, THEY
024300*    ARE THE KEY.
024400     05  FILLER                  PIC X(31).
024500*    THE FIRST OF THE TWO R3 OVERLAY FIELDS.
024600     05  WS-LOCAL-HOLD-ATIVO     PIC 9(01).
024700*    THE SECOND AND LAST OF THE TWO R3 OVERLAY FIELDS.
024800     05  WS-LOCAL-HOLD-ORDEM     PIC 9(03).
024900
025000** FLAT VIEW OF THE HOLD AREA, USED WHEN TRACING A REJECTED
025100** LOCAL ROW TO SYSOUT.
025200*    FLAT 35-BYTE VIEW OF THE HOLD AREA - NOT USED BY ANY PARAGRAPH
025300*    TODAY, KEPT FOR THE SAME TRACE-DUMP CONVENTION AS THE OTHER
025400*    ALT REDEFINITIONS IN THIS PROGRAM.
025500 01  WS-LOCAL-HOLD-REC-ALT REDEFINES WS-LOCAL-HOLD-REC
025600                                PIC X(35).
025700
025800*    ABEND-REC - THE STANDARD SYSOUT TRACE LAYOUT USED BY EVERY
025900*    MERGE PROGRAM IN THE SHOP, SO THE NIGHTLY ABEND SCAN UTILITY
026000*    CAN PARSE ONE COMMON FORMAT REGARDLESS OF WHICH JOB STEP FAILED.
026100 COPY ABENDREC.
026200
026300 PROCEDURE DIVISION.
026400*    MAIN LINE - THE THREE-PASS MERGE.  PASS ONE SEEDS CATMSTR FROM
026500*    EVERY REMOTE CATALOG ROW OF EITHER TYPE; PASS TWO APPLIES THE
026600*    LOCAL FILE AGAINST THE SEEDED MASTER BY RANDOM KEYED ACCESS;
026700*    PASS THREE WALKS CATMSTR IN KEY SEQUENCE (ACCESS MODE DYNAMIC,
026800*    SEE MBH6012 ABOVE) AND UNLOADS IT TO OUT-CATALOGOS.
026900*    STEP 1 OF THE BATCH FLOW - OPEN FILES, PRIME THE REMOTE READ.
027000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
027100*    STEP 2 - SEED THE MASTER WITH EVERY REMOTE ROW (PASS ONE).
027200     PERFORM 100-SEED-FROM-REMOTE THRU 100-EXIT
027300             UNTIL NO-MORE-REMOTE-RECS.
027400*    STEP 3 - PRIME THE LOCAL EXTRACT AHEAD OF PASS TWO.
027500     PERFORM 150-PRIME-LOCAL THRU 150-EXIT.
027600*    STEP 4 - APPLY THE LOCAL EXTRACT AGAINST THE MASTER (PASS TWO).
027700     PERFORM 200-MERGE-FROM-LOCAL THRU 200-EXIT
027800             UNTIL NO-MORE-LOCAL-RECS.
027900*    STEP 5 - PRIME THE FIRST MASTER ROW AHEAD OF THE UNLOAD.
028000     PERFORM 290-PRIME-UNLOAD THRU 290-EXIT.
028100*    STEP 6 - UNLOAD THE CONSOLIDATED MASTER IN KEY SEQUENCE.
028200     PERFORM 300-UNLOAD-MASTER THRU 300-EXIT
028300             UNTIL NO-MORE-MASTER-RECS.
028400*    STEP 7 - CONTROL TOTALS TO SYSOUT, CLOSE FILES, NORMAL EOJ.
028500     PERFORM 900-CLEANUP THRU 900-EXIT.
028600*    A CLEAN ZERO RETURN-CODE TELLS THE JCL STEP THE RUN BALANCED -
028700*    THE ABEND PATH NEVER REACHES HERE, SO RETURN-CODE STAYS
028800*    WHATEVER THE LAST FAILING VERB LEFT IT.
028900     MOVE ZERO TO RETURN-CODE.
029000     GOBACK.
029100
029200*    OPENS ALL FOUR FILES AND PRIMES THE FIRST REMOTE RECORD.
029300*    CATMSTR OPENS I-O EVEN THOUGH THIS RUN ONLY WRITES TO IT AT
029400*    FIRST - THE SAME OPEN SERVES THE RANDOM READ/REWRITE IN PASS
029500*    TWO AND THE DYNAMIC-ACCESS UNLOAD IN PASS THREE.
029600 000-HOUSEKEEPING.
029700*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL, IN CASE AN
029800*    INVALID-KEY CONDITION BELOW SENDS CONTROL TO 1000-ABEND-RTN.
029900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
030000     DISPLAY "******** BEGIN JOB CATMERGE ********".
030100     INITIALIZE COUNTERS-AND-ACCUMULATORS.
030200
030300     OPEN INPUT  REMOTE-CATALOGOS.
030400     OPEN INPUT  LOCAL-CATALOGOS.
030500     OPEN OUTPUT OUT-CATALOGOS.
030600     OPEN I-O    CATMSTR.
030700
030800     READ REMOTE-CATALOGOS INTO CAT-REC
030900         AT END
031000         MOVE "N" TO MORE-REMOTE-SW
031100     END-READ.
031200 000-EXIT.
031300     EXIT.
031400
031500*    SEEDS THE SCRATCH MASTER WITH ONE ENTRY FOR EVERY REMOTE
031600*    CATALOG ROW OF EITHER TYPE.  THE REMOTE FILE IS THE BASE -
031700*    R1.
031800 100-SEED-FROM-REMOTE.
031900*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL, IN CASE AN
032000*    INVALID-KEY CONDITION BELOW SENDS CONTROL TO 1000-ABEND-RTN.
032100     MOVE "100-SEED-FROM-REMOTE" TO PARA-NAME.
032200     ADD +1 TO REMOTE-RECORDS-READ.
032300
032400*    THE TWO-PIECE KEY - TYPE TAG PLUS NAME - IS WHAT KEEPS THE
032500*    PROCEDURE-TYPE AND CASE-STATUS CATALOGS FROM COLLIDING ON ONE
032600*    SHARED MASTER (RDP4902).
032700     MOVE CAT-TIPO-TAG      TO CAT-MKEY-TIPO-TAG.
032800     MOVE CAT-NOME          TO CAT-MKEY-NOME.
032900     MOVE CAT-REC           TO CAT-MASTER-BODY.
033000
033100*    A DUPLICATE KEY HERE MEANS THE REMOTE EXTRACT ITSELF CARRIES
033200*    TWO ROWS FOR THE SAME TYPE/NAME PAIR - AN UPSTREAM DATA
033300*    PROBLEM, NOT SOMETHING THIS PROGRAM CAN RESOLVE, SO IT ABENDS.
033400     WRITE CATMSTR-REC
033500         INVALID KEY
033600             MOVE "** DUPLICATE KEY ON REMOTE CATALOGOS SEED"
033700                 TO ABEND-REASON
033800             MOVE CATMSTR-STATUS TO EXPECTED-VAL
033900             MOVE CAT-MASTER-KEY-FLAT TO ACTUAL-VAL
034000             GO TO 1000-ABEND-RTN
034100     END-WRITE.
034200
034300     READ REMOTE-CATALOGOS INTO CAT-REC
034400         AT END
034500         MOVE "N" TO MORE-REMOTE-SW
034600     END-READ.
034700 100-EXIT.
034800     EXIT.
034900
035000*    PRIMES THE FIRST LOCAL CATALOG RECORD BEFORE THE MERGE LOOP
035100*    BELOW BEGINS.
035200 150-PRIME-LOCAL.
035300*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL, IN CASE AN
035400*    INVALID-KEY CONDITION BELOW SENDS CONTROL TO 1000-ABEND-RTN.
035500     MOVE "150-PRIME-LOCAL" TO PARA-NAME.
035600     READ LOCAL-CATALOGOS INTO CAT-REC
035700         AT END
035800         MOVE "N" TO MORE-LOCAL-SW
035900     END-READ.
036000 150-EXIT.
036100     EXIT.
036200
036300*    APPLIES EACH LOCAL CATALOG ROW AGAINST THE SEEDED MASTER -
036400*    R3.  ABSENT KEY INSERTS THE LOCAL ROW WHOLE; PRESENT KEY
036500*    OVERWRITES ATIVO AND ORDEM ONLY.
036600 200-MERGE-FROM-LOCAL.
036700*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL, IN CASE AN
036800*    INVALID-KEY CONDITION BELOW SENDS CONTROL TO 1000-ABEND-RTN.
036900     MOVE "200-MERGE-FROM-LOCAL" TO PARA-NAME.
037000     ADD +1 TO LOCAL-RECORDS-READ.
037100
037200     MOVE CAT-TIPO-TAG      TO CAT-MKEY-TIPO-TAG.
037300     MOVE CAT-NOME          TO CAT-MKEY-NOME.
037400
037500*    SAVE THE WHOLE LOCAL RECORD BEFORE THE RANDOM READ OVERLAYS
037600*    CAT-REC WITH WHATEVER CATMSTR HAS FOR THIS KEY (IF ANYTHING).
037700     MOVE CAT-REC TO WS-LOCAL-HOLD-REC.
037800
037900*    A RANDOM READ ON THE TWO-PIECE KEY JUST BUILT ABOVE - CATMSTR
038000*    IS OPEN I-O WITH ACCESS MODE DYNAMIC SO THIS WORKS IN THE SAME
038100*    STEP THAT LATER WALKS THE FILE SEQUENTIALLY IN PASS THREE.
038200     READ CATMSTR INTO CAT-REC.
038300*    NO MATCHING KEY - THE LOCAL ROW IS A NEW CATALOG ENTRY, INSERT
038400*    IT WHOLE.  A MATCH MEANS THE REMOTE SIDE ALREADY CARRIES THIS
038500*    TYPE/NAME PAIR - OVERLAY ONLY THE TWO FIELDS R3 ALLOWS.
038600     IF NOT RECORD-FOUND
038700         PERFORM 210-INSERT-CAT-MASTER THRU 210-EXIT
038800     ELSE
038900         PERFORM 220-UPDATE-CAT-MASTER THRU 220-EXIT
039000     END-IF.
039100
039200*    ADVANCES TO THE NEXT LOCAL RECORD FOR THE NEXT ITERATION OF
039300*    THE UNTIL NO-MORE-LOCAL-RECS LOOP IN THE MAIN LINE ABOVE.
039400 200-READ-NEXT-LOCAL.
039500     READ LOCAL-CATALOGOS INTO CAT-REC
039600         AT END
039700         MOVE "N" TO MORE-LOCAL-SW
039800     END-READ.
039900 200-EXIT.
040000     EXIT.
040100
040200*    NO REMOTE ROW EXISTED FOR THIS KEY - THE SAVED LOCAL RECORD
040300*    BECOMES THE NEW MASTER BODY UNCHANGED.
040400 210-INSERT-CAT-MASTER.
040500*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL, IN CASE AN
040600*    INVALID-KEY CONDITION BELOW SENDS CONTROL TO 1000-ABEND-RTN.
040700     MOVE "210-INSERT-CAT-MASTER" TO PARA-NAME.
040800     MOVE WS-LOCAL-HOLD-REC TO CAT-MASTER-BODY.
040900     WRITE CATMSTR-REC
041000         INVALID KEY
041100             MOVE "** PROBLEM INSERTING LOCAL CATALOGOS ROW"
041200                 TO ABEND-REASON
041300             MOVE CATMSTR-STATUS TO EXPECTED-VAL
041400             GO TO 1000-ABEND-RTN
041500     END-WRITE.
041600     ADD +1 TO CAT-RECORDS-INSERTED.
041700*    BALANCED AGAINST CAT-RECORDS-WRITTEN AT 900-CLEANUP.
041800 210-EXIT.
041900     EXIT.
042000
042100 220-UPDATE-CAT-MASTER.
042200*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL, IN CASE AN
042300*    INVALID-KEY CONDITION BELOW SENDS CONTROL TO 1000-ABEND-RTN.
042400     MOVE "220-UPDATE-CAT-MASTER" TO PARA-NAME.
042500*    CAT-REC CURRENTLY HOLDS THE EXISTING MASTER ROW, READ
042600*    ABOVE.  ONLY ATIVO AND ORDEM MOVE FROM LOCAL - THE NOME
042700*    AND TIPO-TAG CANNOT DIFFER, THEY ARE THE KEY.
042800     MOVE WS-LOCAL-HOLD-ATIVO     TO CAT-ATIVO.
042900     MOVE WS-LOCAL-HOLD-ORDEM     TO CAT-ORDEM.
043000
043100*    CAT-REC HAS THE EXISTING MASTER ROW, NOW PATCHED WITH THE
043200*    TWO FIELDS FROM LOCAL ABOVE - MOVE IT BACK INTO THE MASTER
043300*    BODY OVERLAY BEFORE THE REWRITE.
043400     MOVE CAT-REC TO CAT-MASTER-BODY.
043500     REWRITE CATMSTR-REC
043600         INVALID KEY
043700             MOVE "** PROBLEM REWRITING CATMSTR" TO ABEND-REASON
043800             MOVE CATMSTR-STATUS TO EXPECTED-VAL
043900             GO TO 1000-ABEND-RTN
044000     END-REWRITE.
044100     ADD +1 TO CAT-RECORDS-UPDATED.
044200*    DOES NOT CHANGE CAT-RECORDS-WRITTEN - AN UPDATED ROW STILL
044300*    UNLOADS EXACTLY ONCE LIKE EVERY OTHER MASTER RECORD.
044400 220-EXIT.
044500     EXIT.
044600
044700*    PRIMES THE FIRST MASTER ROW BEFORE THE UNLOAD LOOP BELOW
044800*    BEGINS - CATMSTR IS WALKED IN KEY SEQUENCE FROM THE TOP.
044900 290-PRIME-UNLOAD.
045000*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL, IN CASE AN
045100*    INVALID-KEY CONDITION BELOW SENDS CONTROL TO 1000-ABEND-RTN.
045200     MOVE "290-PRIME-UNLOAD" TO PARA-NAME.
045300     READ CATMSTR NEXT RECORD INTO CAT-REC
045400         AT END
045500         MOVE "N" TO MORE-MASTER-SW
045600     END-READ.
045700 290-EXIT.
045800     EXIT.
045900
046000*    UNLOADS THE CONSOLIDATED MASTER TO OUT-CATALOGOS IN KEY
046100*    SEQUENCE - STEP 6 OF THE MERGE BATCH FLOW.
046200 300-UNLOAD-MASTER.
046300*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL, IN CASE AN
046400*    INVALID-KEY CONDITION BELOW SENDS CONTROL TO 1000-ABEND-RTN.
046500     MOVE "300-UNLOAD-MASTER" TO PARA-NAME.
046600*    THE OUTPUT RECORD IS SIMPLY THE 35-BYTE MASTER BODY, CARRIED
046700*    THROUGH UNCHANGED - NO EDITING HAPPENS ON THE UNLOAD PASS.
046800     MOVE CAT-MASTER-BODY TO OUT-CAT-REC.
046900     WRITE OUT-CAT-REC.
047000     ADD +1 TO CAT-RECORDS-WRITTEN.
047100
047200     READ CATMSTR NEXT RECORD INTO CAT-REC
047300         AT END
047400         MOVE "N" TO MORE-MASTER-SW
047500     END-READ.
047600 300-EXIT.
047700     EXIT.
047800
047900*    CLOSES EVERYTHING, NORMAL OR ABEND PATH ALIKE - PERFORMED
048000*    FROM BOTH 900-CLEANUP AND 1000-ABEND-RTN BELOW.
048100 700-CLOSE-FILES.
048200*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL, IN CASE AN
048300*    INVALID-KEY CONDITION BELOW SENDS CONTROL TO 1000-ABEND-RTN.
048400     MOVE "700-CLOSE-FILES" TO PARA-NAME.
048500     CLOSE REMOTE-CATALOGOS, LOCAL-CATALOGOS, OUT-CATALOGOS,
048600           CATMSTR, SYSOUT.
048700 700-EXIT.
048800     EXIT.
048900
049000*    END-OF-JOB CONTROL TOTALS - OPERATIONS CHECKS THESE COUNTS
049100*    AGAINST THE INPUT FILE RECORD COUNTS AS PART OF THE NIGHTLY
049200*    BALANCING STEP.
049300 900-CLEANUP.
049400*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL, IN CASE AN
049500*    INVALID-KEY CONDITION BELOW SENDS CONTROL TO 1000-ABEND-RTN.
049600     MOVE "900-CLEANUP" TO PARA-NAME.
049700*    FIRST OF FIVE SYSOUT CONTROL-TOTAL PAIRS - OPERATIONS MATCHES
049800*    THESE AGAINST THE REMOTE EXTRACT'S OWN RECORD COUNT.
049900     DISPLAY "** CATALOG RECORDS READ - REMOTE **".
050000     DISPLAY REMOTE-RECORDS-READ.
050100*    MATCHED AGAINST THE LOCAL WORKSTATION EXTRACT'S RECORD COUNT.
050200     DISPLAY "** CATALOG RECORDS READ - LOCAL **".
050300     DISPLAY LOCAL-RECORDS-READ.
050400*    NEW CATALOG ENTRIES THAT HAD NO COUNTERPART ON THE REMOTE SIDE.
050500     DISPLAY "** CATALOG RECORDS INSERTED **".
050600     DISPLAY CAT-RECORDS-INSERTED.
050700*    EXISTING MASTER ROWS WHOSE ATIVO/ORDEM CAME FROM LOCAL PER R3.
050800     DISPLAY "** CATALOG RECORDS UPDATED **".
050900     DISPLAY CAT-RECORDS-UPDATED.
051000*    SHOULD EQUAL INSERTED PLUS WHATEVER SEEDED ROWS WERE NEVER
051100*    TOUCHED BY THE LOCAL MERGE - THE FINAL BALANCE CHECK.
051200     DISPLAY "** CATALOG RECORDS WRITTEN TO OUTPUT **".
051300     DISPLAY CAT-RECORDS-WRITTEN.
051400
051500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
051600     DISPLAY "******** NORMAL END OF JOB CATMERGE ********".
051700 900-EXIT.
051800     EXIT.
051900
052000*    REACHED ONLY BY GO TO FROM AN INVALID-KEY CLAUSE ABOVE.
052100*    TRACES THE FAILING PARAGRAPH/KEY TO SYSOUT VIA ABENDREC,
052200*    CLOSES FILES, AND FORCES A DIVIDE-BY-ZERO SO THE STEP
052300*    CONDITION-CODE IS NON-ZERO.
052400 1000-ABEND-RTN.
052500*    ABEND-REASON, EXPECTED-VAL AND ACTUAL-VAL WERE SET BY WHICHEVER
052600*    INVALID-KEY CLAUSE ROUTED CONTROL HERE - ONE LINE TO SYSOUT
052700*    TELLS THE OPERATOR WHAT FAILED AND WHY.
052800     WRITE SYSOUT-REC FROM ABEND-REC.
052900     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
053000     DISPLAY "*** ABNORMAL END OF JOB-CATMERGE ***" UPON CONSOLE.
053100*    FORCES A NON-ZERO CONDITION CODE ON THE STEP - THE SITE HAS NO
053200*    SANCTIONED WAY TO SET RETURN-CODE NEGATIVE FROM A DATA-DIVISION
053300*    ABEND PATH, SO A DELIBERATE SIZE ERROR DOES THE JOB.
053400     DIVIDE ZERO-VAL INTO ONE-VAL.
