000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PACMERGE.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/11/83.
000600 DATE-COMPILED. 02/11/83.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM CONSOLIDATES THE REMOTE MASTER COPY AND
001300*          THE LOCAL WORKSTATION COPY OF THE PATIENT-DAY FILE
001400*          INTO ONE OUTPUT FILE FOR THE NIGHTLY SURGERY REGISTRY
001500*          RUN.
001600*
001700*          THE REMOTE FILE IS ALWAYS THE BASE - EVERY REMOTE
001800*          RECORD SURVIVES INTO THE OUTPUT.  A LOCAL RECORD
001900*          EITHER INSERTS A NEW ENCOUNTER OR OVERLAYS ONLY THE
002000*          AVISO, CONVENIO AND QUARTO FIELDS OF A MATCHING
002100*          REMOTE ENCOUNTER - EVERYTHING ELSE, INCLUDING THE
002200*          ENCOUNTER DATE BREAKDOWN, STAYS AS THE REMOTE SIDE
002300*          HAD IT.
002400*
002500*    MAINTENANCE HISTORY
002600*    ----------------------------------------------------------
002700*    02/11/83  JS   ORIGINAL PROGRAM
002800*    09/09/98  TGD  Y2K REVIEW - PDAY-DATA AND PDAY-ANO ARE BOTH
002900*                   CARRIED AS 4-DIGIT YEARS ALREADY, NO CHANGE
003000*                   REQUIRED
003100*    07/30/13  RDP  ADDED PAC-MSTR FILE STATUS DISPLAY TO THE
003200*                   ABEND TRAIL SO OPERATIONS CAN SEE WHICH KEY
003300*                   FAILED ON RERUN (REQ #5121)
003400*    08/14/15  MBH  SWITCHED PACMSTR TO ACCESS MODE DYNAMIC SO
003500*                   THE FINAL UNLOAD PASS CAN WALK THE FILE IN
003600*                   KEY SEQUENCE INSTEAD OF CALLING A SEPARATE
003700*                   UTILITY STEP (REQ #6012)
003800*    10/12/21  RDP  DROPPED THE SPECIAL-NAMES/TOP-OF-FORM CLAUSE -
003900*                   THIS PROGRAM WRITES NO PRINT OUTPUT AND NEVER
004000*                   REFERENCED IT.  MOVED THE THREE MORE-...-SW
004100*                   END-OF-FILE SWITCHES TO STANDALONE 77-LEVEL
004200*                   ENTRIES TO MATCH THE REST OF THE SHOP'S MERGE
004300*                   PROGRAMS (REQ #6518)
004400*    11/03/21  RDP  EXPANDED THE REMARKS AND ADDED A COMMENT OVER
004500*                   EVERY STEP OF THE THREE-PASS MERGE AT AUDIT'S
004600*                   REQUEST - THIS PROGRAM HAD TOO FEW NOTES FOR A
004700*                   NEW PROGRAMMER TO FOLLOW COLD (REQ #6518)
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500*    SYSOUT CARRIES THE ABEND TRAIL ONLY - NO NORMAL-PATH MESSAGES
005600*    GO HERE, THOSE ALL GO TO DISPLAY/CONSOLE.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100*    REMOTE MASTER COPY - SEEDS PACMSTR IN PASS ONE.  SEQUENTIAL,
006200*    READ ONCE, NEVER REREAD.
006300     SELECT REMOTE-PACIENTES
006400     ASSIGN TO UT-S-REMPAC
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS IFCODE.
006700
006800*    LOCAL WORKSTATION EXTRACT - APPLIED AGAINST PACMSTR IN PASS
006900*    TWO BY RANDOM KEYED ACCESS, NEVER BY POSITION.
007000     SELECT LOCAL-PACIENTES
007100     ASSIGN TO UT-S-LOCPAC
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS LFCODE.
007400
007500*    CONSOLIDATED OUTPUT - WRITTEN ONLY DURING THE PASS-THREE
007600*    UNLOAD OF PACMSTR, NEVER DURING PASSES ONE OR TWO.
007700     SELECT OUT-PACIENTES
007800     ASSIGN TO UT-S-OUTPAC
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS OFCODE.
008100
008200*    SCRATCH VSAM MASTER - INDEXED BY THE SYNTHETIC FIVE-FIELD
008300*    KEY, DYNAMIC ACCESS SO THE SAME OPEN SERVES BOTH THE RANDOM
008400*    READ/REWRITE/WRITE IN PASS TWO AND THE KEY-SEQUENCE UNLOAD
008500*    READ NEXT IN PASS THREE - MBH6012.
008600     SELECT PACMSTR
008700            ASSIGN       TO PACMSTR
008800            ORGANIZATION IS INDEXED
008900            ACCESS MODE  IS DYNAMIC                               MBH6012
009000            RECORD KEY   IS PAC-MASTER-KEY
009100            FILE STATUS  IS PACMSTR-STATUS.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500*    SYSOUT RECORD - WIDE ENOUGH FOR ONE LINE OF ABENDREC.
009600 FD  SYSOUT
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 130 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS SYSOUT-REC.
010200 01  SYSOUT-REC  PIC X(130).
010300
010400****** REMOTE MASTER COPY OF THE PATIENT-DAY FILE - THE BASE OF
010500****** THE CONSOLIDATION RUN.  EVERY RECORD ON THIS FILE SURVIVES
010600****** INTO OUT-PACIENTES NO MATTER WHAT THE LOCAL FILE CARRIES.
010700 FD  REMOTE-PACIENTES
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 225 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS REMOTE-PAC-REC.
011300*    SAME 225-BYTE LAYOUT AS PDAY-REC IN PACREC.CPY - MOVED IN
011400*    WHOLE, NEVER FIELD BY FIELD, SO NO SEPARATE 01 IS BROKEN OUT.
011500 01  REMOTE-PAC-REC              PIC X(225).
011600
011700****** LOCAL WORKSTATION EXTRACT OF THE PATIENT-DAY FILE - APPLIED
011800****** AGAINST THE SEEDED MASTER PER REQ R2 (AVISO/CONVENIO/QUARTO
011900****** OVERWRITE ONLY).
012000 FD  LOCAL-PACIENTES
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 225 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS LOCAL-PAC-REC.
012600 01  LOCAL-PAC-REC               PIC X(225).
012700
012800****** CONSOLIDATED PATIENT-DAY OUTPUT - UNLOADED FROM PACMSTR IN
012900****** KEY SEQUENCE AT THE END OF THE RUN.
013000 FD  OUT-PACIENTES
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 225 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS OUT-PAC-REC.
013600 01  OUT-PAC-REC                 PIC X(225).
013700
013800****** SCRATCH VSAM MASTER - HOLDS THE CONSOLIDATED PATIENT-DAY
013900****** RECORD UNDER A SYNTHETIC KEY BUILT FROM THE FIVE FIELDS
014000****** THAT MAKE UP THE BUSINESS KEY (THEY ARE NOT CONTIGUOUS IN
014100****** THE PDAY-REC LAYOUT, SO THE KEY IS CARRIED SEPARATELY).
014200 FD  PACMSTR
014300     RECORD CONTAINS 357 CHARACTERS
014400     DATA RECORD IS PACMSTR-REC.
014500 01  PACMSTR-REC.
014600*    THE FIVE BUSINESS-KEY PIECES, IN THE ORDER THE MERGE
014700*    PARAGRAPHS BUILD THEM - HOSPITAL THEN THE ENCOUNTER NUMBER
014800*    THEN PATIENT/PROVIDER NAMES THEN THE ENCOUNTER DATE STRING.
014900     05  PAC-MASTER-KEY.
015000         10  PAC-MKEY-HOSPITAL       PIC X(30).
015100         10  PAC-MKEY-ATENDIMENTO    PIC X(12).
015200         10  PAC-MKEY-PACIENTE       PIC X(40).
015300         10  PAC-MKEY-PRESTADOR      PIC X(40).
015400         10  PAC-MKEY-DATA           PIC X(10).
015500*    THE WHOLE 225-BYTE PATIENT-DAY RECORD, CARRIED AS ONE BLOCK
015600*    SO THE MASTER NEVER HAS TO KNOW ITS OWN FIELD BREAKDOWN.
015700     05  PAC-MASTER-BODY             PIC X(225).
015800
015900** FLAT VIEW OF THE MASTER RECORD, USED WHEN TRACING A KEY TO
016000** SYSOUT WITHOUT HAVING TO NAME ALL FIVE KEY PIECES.
016100 01  PACMSTR-REC-ALT REDEFINES PACMSTR-REC.
016200     05  PAC-MASTER-KEY-FLAT         PIC X(132).
016300     05  FILLER                      PIC X(225).
016400
016500** VSAM FILE
016600 WORKING-STORAGE SECTION.
016700
016800** FILE STATUS PAIRS FOR THE THREE QSAM FILES AND THE VSAM MASTER.
016900** IFCODE/LFCODE ARE TESTED ONLY FOR THE "10" END-OF-FILE CONDITION
017000** COMING OFF A SEQUENTIAL READ; PACMSTR-STATUS CARRIES THE "00"/
017100** "23" PAIR THE RANDOM READ RELIES ON TO DECIDE INSERT VS UPDATE.
017200 01  FILE-STATUS-CODES.
017300*    REMOTE FILE STATUS - ONLY "SPACES" (GOOD READ) AND "10" (EOF)
017400*    EVER APPEAR ON A SEQUENTIAL READ OF THIS FILE.
017500     05  IFCODE                  PIC X(2).
017600         88 CODE-READ     VALUE SPACES.
017700         88 NO-MORE-REMOTE  VALUE "10".
017800*    LOCAL FILE STATUS - SAME TWO VALUES, SAME REASONING.
017900     05  LFCODE                  PIC X(2).
018000         88 CODE-READ-LOCAL  VALUE SPACES.
018100         88 NO-MORE-LOCAL    VALUE "10".
018200*    OUTPUT FILE STATUS - ONLY EVER TESTED IMPLICITLY; CARRIED FOR
018300*    SYMMETRY WITH THE OTHER TWO QSAM FILES.
018400     05  OFCODE                  PIC X(2).
018500         88 CODE-WRITE    VALUE SPACES.
018600*    VSAM MASTER STATUS - "00" MEANS THE RANDOM READ FOUND A
018700*    MATCHING REMOTE ROW (UPDATE PATH); "23" MEANS IT DID NOT
018800*    (INSERT PATH).  THIS IS THE SWITCH THAT DRIVES R2.
018900     05  PACMSTR-STATUS          PIC X(2).
019000*    UPDATE PATH - 220-UPDATE-PDAY-MASTER.
019100         88 RECORD-FOUND      VALUE "00".
019200*    INSERT PATH - 210-INSERT-PDAY-MASTER.
019300         88 RECORD-NOT-FOUND  VALUE "23".
019400     05  FILLER                  PIC X(2).
019500
019600** QSAM FILE - SEQUENTIAL I/O WORK AREA FOR BOTH THE REMOTE AND
019700** LOCAL PATIENT-DAY FILES AND FOR THE FINAL OUTPUT UNLOAD.
019800 COPY PACREC.
019900
020000*    END-OF-FILE SWITCHES FOR THE THREE SEQUENTIAL PASSES BELOW -
020100*    REMOTE SEED, LOCAL MERGE, AND THE FINAL MASTER UNLOAD.
020200*    STANDALONE 77-LEVEL ENTRIES, NOT PART OF ANY STRUCTURED RECORD.
020300 77  MORE-REMOTE-SW              PIC X(1) VALUE SPACE.
020400     88 NO-MORE-REMOTE-RECS  VALUE "N".
020500     88 MORE-REMOTE-RECS     VALUE " ".
020600 77  MORE-LOCAL-SW               PIC X(1) VALUE SPACE.
020700     88 NO-MORE-LOCAL-RECS   VALUE "N".
020800     88 MORE-LOCAL-RECS      VALUE " ".
020900 77  MORE-MASTER-SW              PIC X(1) VALUE SPACE.
021000     88 NO-MORE-MASTER-RECS  VALUE "N".
021100     88 MORE-MASTER-RECS     VALUE " ".
021200
021300** RUN CONTROL TOTALS, DISPLAYED TO SYSOUT AT 900-CLEANUP AND USED TO
021400** TRACE WHETHER EVERY REMOTE/LOCAL RECORD FOUND ITS WAY TO OUT-PACIENTES.
021500 01  COUNTERS-AND-ACCUMULATORS.
021600*    INPUT-SIDE COUNTS - ONE PER SOURCE FILE.
021700     05  REMOTE-RECORDS-READ     PIC S9(7) COMP.
021800     05  LOCAL-RECORDS-READ      PIC S9(7) COMP.
021900*    OUTCOME COUNTS FOR THE LOCAL-MERGE PASS - R2'S INSERT/UPDATE
022000*    SPLIT.
022100     05  PDAY-RECORDS-INSERTED   PIC S9(7) COMP.
022200     05  PDAY-RECORDS-UPDATED    PIC S9(7) COMP.
022300*    FINAL OUTPUT COUNT FROM THE UNLOAD PASS.
022400     05  PDAY-RECORDS-WRITTEN    PIC S9(7) COMP.
022500     05  FILLER                  PIC X(06).
022600
022700** ALTERNATE EDITED VIEW OF THE RUN COUNTERS, USED WHEN THE
022800** CONTROL TOTALS ARE WRITTEN TO SYSOUT AT JOB END.
022900 01  COUNTERS-EDIT REDEFINES COUNTERS-AND-ACCUMULATORS.
023000*    NONE OF THESE EDITED FIELDS ARE ACTUALLY DISPLAYED TODAY -
023100*    900-CLEANUP STILL DISPLAYS THE RAW COMP COUNTERS - BUT THE
023200*    REDEFINES IS KEPT SO A FUTURE PRINTED BALANCING REPORT HAS
023300*    SOMEWHERE TO PICK UP EDITED FIGURES WITHOUT A DATA DIVISION
023400*    CHANGE.
023500     05  REMOTE-RECORDS-READ-ED  PIC ZZZZ,ZZ9.
023600     05  LOCAL-RECORDS-READ-ED   PIC ZZZZ,ZZ9.
023700     05  PDAY-RECORDS-INSERTED-ED PIC ZZZZ,ZZ9.
023800     05  PDAY-RECORDS-UPDATED-ED PIC ZZZZ,ZZ9.
023900     05  PDAY-RECORDS-WRITTEN-ED PIC ZZZZ,ZZ9.
024000     05  FILLER                  PIC X(06).
024100
024200** KEY BUILT FROM THE INCOMING SEQUENTIAL RECORD (REMOTE OR
024300** LOCAL) BEFORE EVERY RANDOM ACCESS OF PACMSTR.
024400 01  WS-BUILD-KEY.
024500*    HOSPITAL SECTION NAME - SAME 30-BYTE WIDTH AS PDAY-HOSPITAL.
024600     05  WS-BKEY-HOSPITAL        PIC X(30).
024700*    ENCOUNTER NUMBER - SAME WIDTH AS PDAY-ATENDIMENTO.
024800     05  WS-BKEY-ATENDIMENTO     PIC X(12).
024900*    PATIENT NAME - SAME WIDTH AS PDAY-PACIENTE.
025000     05  WS-BKEY-PACIENTE        PIC X(40).
025100*    ATTENDING PROVIDER NAME - SAME WIDTH AS PDAY-PRESTADOR.
025200     05  WS-BKEY-PRESTADOR       PIC X(40).
025300*    ENCOUNTER DATE STRING - SAME WIDTH AS PDAY-DATA.
025400     05  WS-BKEY-DATA            PIC X(10).
025500
025600** ALTERNATE VIEW OF THE BUILD KEY AS ONE FLAT COMPARAND, USED
025700** WHEN TRACING A REJECTED KEY TO SYSOUT.
025800 01  WS-BUILD-KEY-FLAT REDEFINES WS-BUILD-KEY PIC X(132).
025900
026000** HOLDS THE INCOMING LOCAL RECORD'S AVISO, CONVENIO AND QUARTO
026100** WHILE PDAY-REC IS OVERLAID WITH THE EXISTING MASTER ROW, SO
026200** 220-UPDATE-PDAY-MASTER HAS BOTH SIDES AVAILABLE AT ONCE.
026300 01  WS-LOCAL-HOLD-REC.
026400*    LEADING FILLER COVERS EVERY PDAY-REC FIELD AHEAD OF AVISO -
026500*    NONE OF THOSE EVER OVERLAY THE MASTER ON THE UPDATE PATH.
026600     05  FILLER                  PIC X(100).
026700*    THE ONE OF THE THREE R2 OVERLAY FIELDS THAT COMES FIRST ON
026800*    PDAY-REC.
026900     05  WS-LOCAL-HOLD-AVISO     PIC X(10).
027000*    SECOND OF THE THREE R2 OVERLAY FIELDS.
027100     05  WS-LOCAL-HOLD-CONVENIO  PIC X(25).
027200     05  FILLER                  PIC X(40).
027300*    THIRD AND LAST OF THE THREE R2 OVERLAY FIELDS.
027400     05  WS-LOCAL-HOLD-QUARTO    PIC X(10).
027500     05  FILLER                  PIC X(40).
027600
027700 COPY ABENDREC.
027800
027900 PROCEDURE DIVISION.
028000*    MAIN LINE - THE THREE-PASS MERGE.  PASS ONE SEEDS PACMSTR FROM
028100*    EVERY REMOTE RECORD; PASS TWO APPLIES THE LOCAL FILE AGAINST THE
028200*    SEEDED MASTER BY RANDOM KEYED ACCESS; PASS THREE WALKS PACMSTR IN
028300*    KEY SEQUENCE (ACCESS MODE DYNAMIC, SEE MBH6012 ABOVE) AND UNLOADS
028400*    IT TO OUT-PACIENTES.  NOTHING IN THIS PROGRAM TOUCHES THE LOCAL
028500*    OR REMOTE FILES AGAIN ONCE PACMSTR HAS BEEN SEEDED/UPDATED.
028600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028700*    PASS ONE - SEED.
028800     PERFORM 100-SEED-FROM-REMOTE THRU 100-EXIT
028900             UNTIL NO-MORE-REMOTE-RECS.
029000*    PASS TWO - MERGE.
029100     PERFORM 150-PRIME-LOCAL THRU 150-EXIT.
029200     PERFORM 200-MERGE-FROM-LOCAL THRU 200-EXIT
029300             UNTIL NO-MORE-LOCAL-RECS.
029400*    PASS THREE - UNLOAD.
029500     PERFORM 290-PRIME-UNLOAD THRU 290-EXIT.
029600     PERFORM 300-UNLOAD-MASTER THRU 300-EXIT
029700             UNTIL NO-MORE-MASTER-RECS.
029800     PERFORM 900-CLEANUP THRU 900-EXIT.
029900*    A CLEAN ZERO RETURN-CODE TELLS THE JCL STEP THE RUN BALANCED -
030000*    THE ABEND PATH NEVER REACHES HERE, SO RETURN-CODE STAYS
030100*    WHATEVER THE LAST FAILING VERB LEFT IT.
030200     MOVE ZERO TO RETURN-CODE.
030300     GOBACK.
030400
030500*    OPENS ALL FOUR FILES AND PRIMES THE FIRST REMOTE RECORD.  PACMSTR
030600*    OPENS I-O EVEN THOUGH THIS RUN ONLY WRITES TO IT AT FIRST - THE
030700*    SAME OPEN SERVES THE RANDOM READ/REWRITE IN PASS TWO AND THE
030800*    DYNAMIC-ACCESS UNLOAD IN PASS THREE.
030900 000-HOUSEKEEPING.
031000*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL, IN CASE AN
031100*    INVALID-KEY CONDITION BELOW SENDS CONTROL TO 1000-ABEND-RTN.
031200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
031300     DISPLAY "******** BEGIN JOB PACMERGE ********".
031400*    ZEROES OUT ALL FIVE RUN COUNTERS BEFORE THE FIRST PASS BEGINS.
031500     INITIALIZE COUNTERS-AND-ACCUMULATORS.
031600
031700*    THREE SEQUENTIAL FILES OPEN INPUT/OUTPUT; PACMSTR OPENS I-O
031800*    SO THE SAME HANDLE CAN BE WRITTEN, REWRITTEN AND RANDOM/
031900*    SEQUENTIAL READ OVER THE REST OF THE RUN.
032000*    OPENS THE REMOTE PATIENT-DAY EXTRACT - READ ONLY, SEQUENTIAL.
032100     OPEN INPUT  REMOTE-PACIENTES.
032200*    OPENS THE LOCAL WORKSTATION EXTRACT - ALSO READ ONLY.
032300     OPEN INPUT  LOCAL-PACIENTES.
032400*    OPENS THE CONSOLIDATED OUTPUT FILE - NOTHING IS ON IT YET.
032500     OPEN OUTPUT OUT-PACIENTES.
032600*    OPENS THE SCRATCH MASTER I-O SO IT CAN BE WRITTEN IN PASS
032700*    ONE, READ/REWRITTEN RANDOMLY IN PASS TWO, AND READ NEXT
032800*    RECORD IN PASS THREE, ALL UNDER ONE OPEN.
032900     OPEN I-O    PACMSTR.
033000
033100*    PRIMES THE FIRST REMOTE RECORD FOR THE SEED LOOP IN THE MAIN
033200*    LINE ABOVE.
033300     READ REMOTE-PACIENTES INTO PDAY-REC
033400         AT END
033500         MOVE "N" TO MORE-REMOTE-SW
033600     END-READ.
033700 000-EXIT.
033800     EXIT.
033900
034000*    SEEDS THE SCRATCH MASTER WITH ONE ENTRY FOR EVERY REMOTE
034100*    PATIENT-DAY RECORD.  THE REMOTE FILE IS THE BASE - R1.
034200 100-SEED-FROM-REMOTE.
034300*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL, IN CASE AN
034400*    INVALID-KEY CONDITION BELOW SENDS CONTROL TO 1000-ABEND-RTN.
034500     MOVE "100-SEED-FROM-REMOTE" TO PARA-NAME.
034600*    TALLIES THE REMOTE READ FOR THE END-OF-JOB BALANCING REPORT.
034700     ADD +1 TO REMOTE-RECORDS-READ.
034800
034900*    BUILD THE FIVE-FIELD SYNTHETIC KEY FROM THE REMOTE RECORD.  THE
035000*    KEY PIECES ARE NOT CONTIGUOUS ON PDAY-REC, SO EACH ONE MOVES
035100*    SEPARATELY INTO PAC-MASTER-KEY.
035200     MOVE PDAY-HOSPITAL     TO PAC-MKEY-HOSPITAL.
035300     MOVE PDAY-ATENDIMENTO  TO PAC-MKEY-ATENDIMENTO.
035400     MOVE PDAY-PACIENTE     TO PAC-MKEY-PACIENTE.
035500     MOVE PDAY-PRESTADOR    TO PAC-MKEY-PRESTADOR.
035600     MOVE PDAY-DATA         TO PAC-MKEY-DATA.
035700*    THE WHOLE REMOTE RECORD BECOMES THE MASTER BODY - NOTHING IS
035800*    DROPPED ON THE SEED PASS.
035900     MOVE PDAY-REC          TO PAC-MASTER-BODY.
036000
036100*    A DUPLICATE KEY HERE MEANS THE REMOTE EXTRACT ITSELF HAS TWO
036200*    ROWS FOR THE SAME ENCOUNTER - AN UPSTREAM DATA PROBLEM, NOT
036300*    SOMETHING THIS PROGRAM CAN RESOLVE, SO IT ABENDS.
036400     WRITE PACMSTR-REC
036500         INVALID KEY
036600*            CAPTURES THE VSAM STATUS AND THE OFFENDING KEY FOR
036700*            THE ABEND TRAIL BEFORE HANDING OFF TO 1000-ABEND-RTN.
036800             MOVE "** DUPLICATE KEY ON REMOTE PACIENTES SEED"
036900                 TO ABEND-REASON
037000             MOVE PACMSTR-STATUS TO EXPECTED-VAL                  RDP5121
037100             MOVE PAC-MASTER-KEY TO ACTUAL-VAL                    RDP5121
037200             GO TO 1000-ABEND-RTN
037300     END-WRITE.
037400
037500*    ADVANCES TO THE NEXT REMOTE RECORD FOR THE NEXT ITERATION OF
037600*    THE UNTIL NO-MORE-REMOTE-RECS LOOP IN THE MAIN LINE ABOVE.
037700     READ REMOTE-PACIENTES INTO PDAY-REC
037800         AT END
037900         MOVE "N" TO MORE-REMOTE-SW
038000     END-READ.
038100 100-EXIT.
038200     EXIT.
038300
038400*    PRIMES THE FIRST LOCAL PATIENT-DAY RECORD BEFORE THE MERGE
038500*    LOOP BELOW BEGINS.
038600 150-PRIME-LOCAL.
038700*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL, IN CASE AN
038800*    INVALID-KEY CONDITION BELOW SENDS CONTROL TO 1000-ABEND-RTN.
038900     MOVE "150-PRIME-LOCAL" TO PARA-NAME.
039000     READ LOCAL-PACIENTES INTO PDAY-REC
039100         AT END
039200         MOVE "N" TO MORE-LOCAL-SW
039300     END-READ.
039400 150-EXIT.
039500     EXIT.
039600
039700*    APPLIES EACH LOCAL PATIENT-DAY RECORD AGAINST THE SEEDED
039800*    MASTER - R2.  ABSENT KEY INSERTS THE LOCAL RECORD WHOLE;
039900*    PRESENT KEY OVERWRITES ONLY AVISO, CONVENIO AND QUARTO.
040000 200-MERGE-FROM-LOCAL.
040100*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL, IN CASE AN
040200*    INVALID-KEY CONDITION BELOW SENDS CONTROL TO 1000-ABEND-RTN.
040300     MOVE "200-MERGE-FROM-LOCAL" TO PARA-NAME.
040400*    TALLIES THE LOCAL READ FOR THE END-OF-JOB BALANCING REPORT.
040500     ADD +1 TO LOCAL-RECORDS-READ.
040600
040700*    BUILD THE FIVE-FIELD KEY FROM THE LOCAL RECORD INTO THE
040800*    WORKING-STORAGE STAGING AREA FIRST.
040900     MOVE PDAY-HOSPITAL     TO WS-BKEY-HOSPITAL.
041000     MOVE PDAY-ATENDIMENTO  TO WS-BKEY-ATENDIMENTO.
041100     MOVE PDAY-PACIENTE     TO WS-BKEY-PACIENTE.
041200     MOVE PDAY-PRESTADOR    TO WS-BKEY-PRESTADOR.
041300     MOVE PDAY-DATA         TO WS-BKEY-DATA.
041400*    THE SAME KEY PIECES, REBUILT AS PAC-MASTER-KEY SO THE RANDOM
041500*    READ BELOW CAN PROBE PACMSTR FOR A MATCHING REMOTE ROW.
041600     MOVE WS-BKEY-HOSPITAL     TO PAC-MKEY-HOSPITAL.
041700     MOVE WS-BKEY-ATENDIMENTO  TO PAC-MKEY-ATENDIMENTO.
041800     MOVE WS-BKEY-PACIENTE     TO PAC-MKEY-PACIENTE.
041900     MOVE WS-BKEY-PRESTADOR    TO PAC-MKEY-PRESTADOR.
042000     MOVE WS-BKEY-DATA         TO PAC-MKEY-DATA.
042100
042200*    SAVE THE WHOLE LOCAL RECORD BEFORE THE RANDOM READ OVERLAYS
042300*    PDAY-REC WITH WHATEVER PACMSTR HAS FOR THIS KEY (IF ANYTHING).
042400     MOVE PDAY-REC TO WS-LOCAL-HOLD-REC.
042500
042600*    THE RANDOM READ ITSELF - PACMSTR-STATUS COMES BACK "00" OR
042700*    "23" AND DRIVES THE IF BELOW.
042800*    PDAY-REC NOW HOLDS EITHER THE MATCHING REMOTE ROW (STATUS 00)
042900*    OR WHATEVER GARBAGE WAS THERE BEFORE (STATUS 23, DISCARDED
043000*    BELOW IN FAVOR OF THE SAVED LOCAL RECORD).
043100     READ PACMSTR INTO PDAY-REC.
043200*    NO MATCHING KEY - THE LOCAL RECORD IS A NEW ENCOUNTER, INSERT IT
043300*    WHOLE.  A MATCH MEANS THE REMOTE SIDE ALREADY CARRIES THIS
043400*    ENCOUNTER - OVERLAY ONLY THE THREE FIELDS R2 ALLOWS.
043500     IF NOT RECORD-FOUND
043600         PERFORM 210-INSERT-PDAY-MASTER THRU 210-EXIT
043700     ELSE
043800         PERFORM 220-UPDATE-PDAY-MASTER THRU 220-EXIT
043900     END-IF.
044000
044100*    ADVANCES TO THE NEXT LOCAL RECORD FOR THE NEXT ITERATION OF THE
044200*    UNTIL NO-MORE-LOCAL-RECS LOOP IN THE MAIN LINE ABOVE.
044300 200-READ-NEXT-LOCAL.
044400     READ LOCAL-PACIENTES INTO PDAY-REC
044500         AT END
044600         MOVE "N" TO MORE-LOCAL-SW
044700     END-READ.
044800 200-EXIT.
044900     EXIT.
045000
045100*    NO REMOTE ROW EXISTED FOR THIS KEY - THE SAVED LOCAL RECORD
045200*    BECOMES THE NEW MASTER BODY UNCHANGED.
045300 210-INSERT-PDAY-MASTER.
045400*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL, IN CASE AN
045500*    INVALID-KEY CONDITION BELOW SENDS CONTROL TO 1000-ABEND-RTN.
045600     MOVE "210-INSERT-PDAY-MASTER" TO PARA-NAME.
045700     MOVE WS-LOCAL-HOLD-REC TO PAC-MASTER-BODY.
045800*    A FAILURE HERE MEANS PACMSTR IS IN A BAD STATE - THIS IS NOT
045900*    A DUPLICATE-KEY CASE, SINCE RECORD-NOT-FOUND WAS JUST TESTED.
046000     WRITE PACMSTR-REC
046100         INVALID KEY
046200             MOVE "** PROBLEM INSERTING LOCAL PACIENTES ROW"
046300                 TO ABEND-REASON
046400             MOVE PACMSTR-STATUS TO EXPECTED-VAL
046500             GO TO 1000-ABEND-RTN
046600     END-WRITE.
046700*    TALLIES THE INSERT FOR THE R2 INSERT/UPDATE SPLIT.
046800     ADD +1 TO PDAY-RECORDS-INSERTED.
046900 210-EXIT.
047000     EXIT.
047100
047200*    A MATCHING REMOTE ROW EXISTS FOR THIS KEY - ONLY AVISO,
047300*    CONVENIO AND QUARTO MOVE ACROSS FROM THE LOCAL EXTRACT.
047400 220-UPDATE-PDAY-MASTER.
047500*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL, IN CASE AN
047600*    INVALID-KEY CONDITION BELOW SENDS CONTROL TO 1000-ABEND-RTN.
047700     MOVE "220-UPDATE-PDAY-MASTER" TO PARA-NAME.
047800*    PDAY-REC CURRENTLY HOLDS THE EXISTING MASTER ROW, READ
047900*    ABOVE.  ONLY AVISO, CONVENIO AND QUARTO MOVE FROM LOCAL -
048000*    EVERYTHING ELSE, INCLUDING THE DATE BREAKDOWN, IS LEFT AS
048100*    THE REMOTE SIDE HAD IT.
048200     MOVE WS-LOCAL-HOLD-AVISO     TO PDAY-AVISO.
048300     MOVE WS-LOCAL-HOLD-CONVENIO  TO PDAY-CONVENIO.
048400     MOVE WS-LOCAL-HOLD-QUARTO    TO PDAY-QUARTO.
048500
048600*    THE MERGED RECORD GOES BACK TO PACMSTR BY KEYED REWRITE, NOT
048700*    BY POSITION.
048800*    REBUILDS THE MASTER BODY FROM THE UPDATED PDAY-REC SO THE
048900*    REWRITE BELOW CARRIES THE MERGED VALUES, NOT THE ORIGINAL
049000*    REMOTE-ONLY BODY.
049100     MOVE PDAY-REC TO PAC-MASTER-BODY.
049200     REWRITE PACMSTR-REC
049300         INVALID KEY
049400             MOVE "** PROBLEM REWRITING PACMSTR" TO ABEND-REASON
049500             MOVE PACMSTR-STATUS TO EXPECTED-VAL
049600             GO TO 1000-ABEND-RTN
049700     END-REWRITE.
049800*    TALLIES THE UPDATE FOR THE R2 INSERT/UPDATE SPLIT.
049900     ADD +1 TO PDAY-RECORDS-UPDATED.
050000 220-EXIT.
050100     EXIT.
050200
050300*    PRIMES THE FIRST MASTER ROW BEFORE THE UNLOAD LOOP BELOW
050400*    BEGINS - PACMSTR IS WALKED IN KEY SEQUENCE FROM THE TOP.
050500 290-PRIME-UNLOAD.
050600*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL, IN CASE AN
050700*    INVALID-KEY CONDITION BELOW SENDS CONTROL TO 1000-ABEND-RTN.
050800     MOVE "290-PRIME-UNLOAD" TO PARA-NAME.
050900     READ PACMSTR NEXT RECORD INTO PDAY-REC
051000         AT END
051100         MOVE "N" TO MORE-MASTER-SW
051200     END-READ.
051300 290-EXIT.
051400     EXIT.
051500
051600*    UNLOADS THE CONSOLIDATED MASTER TO OUT-PACIENTES IN KEY
051700*    SEQUENCE - STEP 6 OF THE MERGE BATCH FLOW.
051800 300-UNLOAD-MASTER.
051900*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL, IN CASE AN
052000*    INVALID-KEY CONDITION BELOW SENDS CONTROL TO 1000-ABEND-RTN.
052100     MOVE "300-UNLOAD-MASTER" TO PARA-NAME.
052200*    THE MASTER BODY IS ALREADY THE FULL 225-BYTE PATIENT-DAY
052300*    LAYOUT, SO THE UNLOAD IS A STRAIGHT MOVE/WRITE WITH NO
052400*    FIELD-LEVEL EDITING.
052500     MOVE PAC-MASTER-BODY TO OUT-PAC-REC.
052600     WRITE OUT-PAC-REC.
052700*    TALLIES THE OUTPUT WRITE - THE FINAL NUMBER OPERATIONS TIES
052800*    BACK TO THE REMOTE/LOCAL COUNTS AT BALANCING TIME.
052900     ADD +1 TO PDAY-RECORDS-WRITTEN.
053000
053100*    DYNAMIC ACCESS LETS THIS READ NEXT RECORD WALK PACMSTR IN KEY
053200*    SEQUENCE WITHOUT A SEPARATE SORT/UNLOAD UTILITY STEP - MBH6012.
053300     READ PACMSTR NEXT RECORD INTO PDAY-REC
053400         AT END
053500         MOVE "N" TO MORE-MASTER-SW
053600     END-READ.
053700 300-EXIT.
053800     EXIT.
053900
054000*    CLOSES EVERYTHING, NORMAL OR ABEND PATH ALIKE - PERFORMED FROM
054100*    BOTH 900-CLEANUP AND 1000-ABEND-RTN BELOW.
054200 700-CLOSE-FILES.
054300*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL, IN CASE AN
054400*    INVALID-KEY CONDITION BELOW SENDS CONTROL TO 1000-ABEND-RTN.
054500     MOVE "700-CLOSE-FILES" TO PARA-NAME.
054600     CLOSE REMOTE-PACIENTES, LOCAL-PACIENTES, OUT-PACIENTES,
054700           PACMSTR, SYSOUT.
054800 700-EXIT.
054900     EXIT.
055000
055100*    END-OF-JOB CONTROL TOTALS - OPERATIONS CHECKS THESE COUNTS
055200*    AGAINST THE INPUT FILE RECORD COUNTS AS PART OF THE NIGHTLY
055300*    BALANCING STEP.
055400 900-CLEANUP.
055500*    NAMES THIS PARAGRAPH FOR THE ABEND TRAIL, IN CASE AN
055600*    INVALID-KEY CONDITION BELOW SENDS CONTROL TO 1000-ABEND-RTN.
055700     MOVE "900-CLEANUP" TO PARA-NAME.
055800*    REMOTE READ COUNT.
055900     DISPLAY "** PATIENT-DAY RECORDS READ - REMOTE **".
056000     DISPLAY REMOTE-RECORDS-READ.
056100*    LOCAL READ COUNT.
056200     DISPLAY "** PATIENT-DAY RECORDS READ - LOCAL **".
056300     DISPLAY LOCAL-RECORDS-READ.
056400*    INSERT COUNT FROM THE R2 MERGE PASS.
056500     DISPLAY "** PATIENT-DAY RECORDS INSERTED **".
056600     DISPLAY PDAY-RECORDS-INSERTED.
056700*    UPDATE COUNT FROM THE R2 MERGE PASS.
056800     DISPLAY "** PATIENT-DAY RECORDS UPDATED **".
056900     DISPLAY PDAY-RECORDS-UPDATED.
057000*    FINAL OUTPUT COUNT FROM THE UNLOAD PASS.
057100     DISPLAY "** PATIENT-DAY RECORDS WRITTEN TO OUTPUT **".
057200     DISPLAY PDAY-RECORDS-WRITTEN.
057300
057400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
057500     DISPLAY "******** NORMAL END OF JOB PACMERGE ********".
057600 900-EXIT.
057700     EXIT.
057800
057900*    REACHED ONLY BY GO TO FROM AN INVALID-KEY CLAUSE ABOVE.  TRACES
058000*    THE FAILING PARAGRAPH/KEY TO SYSOUT VIA ABENDREC, CLOSES FILES
058100*    AND FORCES A DIVIDE-BY-ZERO SO THE STEP CONDITION-CODE IS NON-ZERO.
058200 1000-ABEND-RTN.
058300*    ABEND-REC CARRIES THE FAILING PARAGRAPH NAME, EXPECTED/ACTUAL
058400*    VALUES AND REASON TEXT MOVED BY WHICHEVER INVALID-KEY CLAUSE
058500*    BRANCHED HERE - SYSOUT PRESERVES IT FOR THE OPERATOR.
058600     WRITE SYSOUT-REC FROM ABEND-REC.
058700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
058800     DISPLAY "*** ABNORMAL END OF JOB-PACMERGE ***" UPON CONSOLE.
058900*    FORCES A SIZE ERROR SO THE STEP CONDITION CODE IS NON-ZERO -
059000*    THIS SHOP HAS NO ABEND-ISSUING VERB IN BATCH COBOL, SO A
059100*    DELIBERATE DIVIDE-BY-ZERO STANDS IN FOR ONE.
059200     DIVIDE ZERO-VAL INTO ONE-VAL.
